000100*****************************************************************
000200* FDADVR.CBL
000300* RECORD LAYOUT FOR THE ADVANCE-REQUEST INPUT FILE -- ONE
000400* RECORD PER (ORDER-ID, ADVANCE-DATE) ON-DEMAND REQUEST TO STAMP
000500* THE NEXT UNSET MILESTONE ON A REVIEW.
000600*****************************************************************
000700 FD  ADVANCE-FILE
000800     LABEL RECORDS ARE STANDARD.
000900
001000 01  ADVANCE-RECORD.
001100     05  ADVANCE-ORDER-ID                PIC X(40).
001200     05  ADVANCE-DATE                    PIC 9(8).
001300     05  FILLER                          PIC X(12).
