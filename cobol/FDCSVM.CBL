000100*****************************************************************
000200* FDCSVM.CBL
000300* RECORD LAYOUT FOR THE CSV IMPORT FILE.  LINE-SEQUENTIAL TEXT,
000400* ONE HEADER LINE AND ONE DATA LINE PER REVIEW TO LOAD.
000500*****************************************************************
000600 FD  CSVM-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORDING MODE IS F.
000900
001000 01  CSVM-RECORD                         PIC X(600).
