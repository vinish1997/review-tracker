000100*****************************************************************
000200* FDCSVX.CBL
000300* RECORD LAYOUT FOR THE CSV EXPORT FILE.  LINE-SEQUENTIAL TEXT,
000400* ONE HEADER LINE AND ONE DATA LINE PER REVIEW, 17 COMMA
000500* DELIMITED COLUMNS WITH RFC4180-STYLE CONDITIONAL QUOTING.
000600*****************************************************************
000700 FD  CSVX-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORDING MODE IS F.
001000
001100 01  CSVX-RECORD                         PIC X(600).
