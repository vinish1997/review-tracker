000100*****************************************************************
000200* FDFILT.CBL
000300* RECORD LAYOUT FOR THE FILTER-CONTROL FILE -- A ONE-RECORD
000400* PARAMETER FILE, SET UP BY OPERATIONS BEFORE THE RUN, THAT
000500* TELLS THE AGGREGATE-TOTALS BATCH WHICH REVIEWS TO ROLL UP.
000600* ANY FIELD LEFT BLANK MEANS "NO FILTER ON THIS FIELD".  FILE IS
000700* SEQUENTIAL AND HOLDS EXACTLY ONE RECORD, SO FILTER-KEY IS KEPT
000800* ONLY AS A LEADING TAG BYTE, NOT AS A RECORD KEY.
000900*****************************************************************
001000 FD  FILTER-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  FILTER-RECORD.
001400     05  FILTER-KEY                      PIC 9(1).
001500     05  FILTER-PLATFORM-ID               PIC X(40).
001600     05  FILTER-MEDIATOR-ID               PIC X(40).
001700     05  FILTER-STATUS                    PIC X(30).
001800     05  FILTER-DEAL-TYPE                 PIC X(20).
001900     05  FILTER-TEXT-MATCH                PIC X(100).
002000     05  FILLER                           PIC X(20).
