000100*****************************************************************
000200* FDMEDR.CBL
000300* RECORD LAYOUT FOR THE MEDIATOR LOOKUP FILE.  SMALL FILE --
000400* READ ENTIRELY INTO A TABLE AT OPEN TIME, NOT ACCESSED RANDOM.
000500*****************************************************************
000600 FD  MEDIATOR-FILE
000700     LABEL RECORDS ARE STANDARD.
000800
000900 01  MEDIATOR-RECORD.
001000     05  MEDIATOR-ID                     PIC X(40).
001100     05  MEDIATOR-NAME                   PIC X(60).
001200     05  MEDIATOR-PHONE                  PIC X(20).
001300     05  FILLER                          PIC X(10).
