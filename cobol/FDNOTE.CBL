000100*****************************************************************
000200* FDNOTE.CBL
000300* RECORD LAYOUT FOR THE NOTIFICATION-ITEM OUTPUT FILE -- ONE
000400* RECORD PER (REVIEW, RULE) MATCH RAISED BY THE NOTIFICATION
000500* ENGINE, IN REVIEW-FILE ORDER THEN RULE-TABLE ORDER.
000600*****************************************************************
000700 FD  ITEM-FILE
000800     LABEL RECORDS ARE STANDARD.
000900
001000 01  ITEM-RECORD.
001100     05  ITEM-ORDER-ID                   PIC X(40).
001200     05  ITEM-RULE-TYPE                  PIC X(10).
001300     05  ITEM-RULE-NAME                  PIC X(60).
001400     05  ITEM-MESSAGE                    PIC X(200).
001500     05  ITEM-ACTION-URL                 PIC X(100).
001600     05  FILLER                          PIC X(10).
