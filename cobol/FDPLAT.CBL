000100*****************************************************************
000200* FDPLAT.CBL
000300* RECORD LAYOUT FOR THE PLATFORM LOOKUP FILE (AMAZON, FLIPKART,
000400* AND SO ON).  SMALL FILE -- READ ENTIRELY INTO A TABLE AT
000500* OPEN TIME, NOT ACCESSED RANDOM.
000600*****************************************************************
000700 FD  PLATFORM-FILE
000800     LABEL RECORDS ARE STANDARD.
000900
001000 01  PLATFORM-RECORD.
001100     05  PLATFORM-ID                     PIC X(40).
001200     05  PLATFORM-NAME                   PIC X(60).
001300     05  FILLER                          PIC X(20).
