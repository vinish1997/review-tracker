000100*****************************************************************
000200* FDREVW.CBL
000300* RECORD LAYOUT FOR THE REVIEW MASTER FILE.
000400* ONE RECORD PER PAID-REVIEW / REFUND ORDER TRACKED BY THE
000500* NIGHTLY REVIEW-ORDER BATCH SUITE.
000600*
000700* A DATE FIELD OF ALL ZEROS MEANS THE MILESTONE HAS NOT
000800* HAPPENED YET -- THERE IS NO OTHER NULL INDICATOR IN THIS
000900* RECORD.
001000*****************************************************************
001100 FD  REVIEW-FILE
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  REVIEW-RECORD.
001500*    KEY FIELD, AS ASSIGNED BY THE ORDER-PLACEMENT SYSTEM
001600*    UPSTREAM OF THIS SUITE -- NEVER GENERATED HERE.
001700     05  REVIEW-ORDER-ID                 PIC X(40).
001800*    FULL URL BACK TO THE ORDER ON THE PLATFORM, HELD FOR THE
001900*    NOTIFICATION ACTION-URL DEFAULT AND FOR THE CSV EXPORT.
002000     05  REVIEW-ORDER-LINK               PIC X(200).
002100     05  REVIEW-PRODUCT-NAME             PIC X(100).
002200*    WHAT KIND OF REVIEW DEAL THIS ORDER WAS PLACED UNDER --
002300*    DRIVES WHICH MILESTONES AND REFUND RULES APPLY.
002400     05  REVIEW-DEAL-TYPE                PIC X(20).
002500         88  REVIEW-DEAL-PUBLISHED           VALUE "REVIEW_PUBLISHED".
002600         88  REVIEW-DEAL-SUBMISSION          VALUE "REVIEW_SUBMISSION",
002700                                                    SPACES.
002800         88  REVIEW-DEAL-RATING-ONLY         VALUE "RATING_ONLY".
002900*    CURRENT WORKFLOW STATUS -- SEE PLSTATUS.CBL FOR THE RULES
003000*    THAT DERIVE THIS FIELD FROM THE MILESTONE DATES BELOW.
003100     05  REVIEW-STATUS                   PIC X(30).
003200*    THE PLATFORM AND MEDIATOR THIS REVIEW WAS PLACED THROUGH --
003300*    SEE PLLKPLAT.CBL/PLLKMEDR.CBL FOR HOW THESE ARE VALIDATED
003400*    AGAINST THE LOOKUP FILES.
003500     05  REVIEW-PLATFORM-ID               PIC X(40).
003600     05  REVIEW-MEDIATOR-ID               PIC X(40).
003700*    THE SEVEN MILESTONE DATES, IN THE ORDER THEY NORMALLY
003800*    OCCUR.  PLCHAIN.CBL ENFORCES THAT A LATER MILESTONE CANNOT
003900*    BE SET WHILE AN EARLIER ONE IS STILL ZERO.
004000     05  REVIEW-ORDERED-DATE              PIC 9(8).
004100     05  REVIEW-ORDERED-DATE-X REDEFINES
004200         REVIEW-ORDERED-DATE.
004300         10  REVIEW-ORDERED-CCYY          PIC 9(4).
004400         10  REVIEW-ORDERED-MM            PIC 9(2).
004500         10  REVIEW-ORDERED-DD            PIC 9(2).
004600     05  REVIEW-DELIVERY-DATE             PIC 9(8).
004700     05  REVIEW-DELIVERY-DATE-X REDEFINES
004800         REVIEW-DELIVERY-DATE.
004900         10  REVIEW-DELIVERY-CCYY         PIC 9(4).
005000         10  REVIEW-DELIVERY-MM           PIC 9(2).
005100         10  REVIEW-DELIVERY-DD           PIC 9(2).
005200     05  REVIEW-SUBMIT-DATE               PIC 9(8).
005300     05  REVIEW-SUBMIT-DATE-X REDEFINES
005400         REVIEW-SUBMIT-DATE.
005500         10  REVIEW-SUBMIT-CCYY           PIC 9(4).
005600         10  REVIEW-SUBMIT-MM             PIC 9(2).
005700         10  REVIEW-SUBMIT-DD             PIC 9(2).
005800*    NO REDEFINES ON THE REMAINING FOUR DATES -- THEY ARE ONLY ON
005900*    OR ZERO TESTED, NEVER BROKEN OUT INTO CCYY/MM/DD PIECES
006000*    ANYWHERE IN THIS SUITE.
006100     05  REVIEW-ACCEPTED-DATE             PIC 9(8).
006200     05  REVIEW-RATING-DATE               PIC 9(8).
006300     05  REVIEW-REFUND-FORM-DATE          PIC 9(8).
006400     05  REVIEW-PAYMENT-DATE              PIC 9(8).
006500*    THE DEAL AMOUNT, THE PLATFORM'S CONCESSION ("LESS-AMOUNT"),
006600*    AND THE ACTUAL REFUND PAID -- SEE PLREFUND.CBL FOR HOW THE
006700*    THIRD FIELD IS DERIVED FROM THE FIRST TWO WHEN IT IS STILL
006800*    ZERO.
006900     05  REVIEW-AMOUNT                    PIC S9(7)V99.
007000     05  REVIEW-LESS-AMOUNT               PIC S9(7)V99.
007100     05  REVIEW-REFUND-AMOUNT             PIC S9(7)V99.
007200*    PAD OUT TO THE FULL 560-BYTE RECORD LENGTH (470 BYTES OF
007300*    TEXT FIELDS, 56 BYTES OF DATE FIELDS, 27 BYTES OF MONEY
007400*    FIELDS, PLUS THIS 7-BYTE FILLER).
007500     05  FILLER                           PIC X(07).
