000100*****************************************************************
000200* FDRULE.CBL
000300* RECORD LAYOUT FOR THE NOTIFICATION-RULE TABLE FILE -- THE
000400* CONFIGURABLE DUNNING RULES EVALUATED AGAINST EVERY REVIEW BY
000500* THE NOTIFICATION ENGINE.  READ ENTIRELY INTO WORKING STORAGE,
000600* FILTERED TO RULE-ACTIVE-FLAG = "Y", AT THE START OF THAT RUN.
000700*****************************************************************
000800 FD  RULE-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  RULE-RECORD.
001200     05  RULE-ID                         PIC X(40).
001300     05  RULE-NAME                       PIC X(60).
001400*    THE MILESTONE-DATE FIELD WHOSE PRESENCE STARTS THE CLOCK ON
001500*    THIS RULE -- RESOLVED TO A NUMBERED FIELD-CODE BY
001600*    RESOLVE-FIELD-NAME-TO-CODE IN THE NOTIFICATION ENGINE.
001700     05  RULE-TRIGGER-FIELD              PIC X(30).
001800*    HOW MANY DAYS MUST HAVE PASSED SINCE THE TRIGGER FIELD WAS
001900*    SET BEFORE THIS RULE FIRES.
002000     05  RULE-DAYS-AFTER                 PIC 9(4).
002100*    WHEN NOT BLANK, A SECOND MILESTONE-DATE FIELD THAT MUST
002200*    STILL BE UNSET FOR THE RULE TO MATCH -- LETS A RULE SAY
002300*    "REMIND IF SUBMITTED BUT NOT YET ACCEPTED."
002400     05  RULE-MISSING-FIELD              PIC X(30).
002500*    WHEN NOT BLANK, A REVIEW STATUS THAT DISQUALIFIES THE RULE
002600*    EVEN IF EVERY OTHER GATE PASSES -- COMPARED CASE-
002700*    INSENSITIVELY.
002800     05  RULE-EXCLUDE-STATUS             PIC X(30).
002900*    SEVERITY CLASSIFICATION, CARRIED THROUGH TO THE
003000*    NOTIFICATION ITEM FOR WHATEVER DOWNSTREAM DISPLAY SORTS OR
003100*    COLOR-CODES ON IT.
003200     05  RULE-TYPE                       PIC X(10).
003300         88  RULE-TYPE-URGENT                VALUE "URGENT".
003400         88  RULE-TYPE-WARNING               VALUE "WARNING".
003500         88  RULE-TYPE-INFO                  VALUE "INFO".
003600*    TEMPLATE TEXT WITH {orderId} AND {days} PLACEHOLDERS,
003700*    SUBSTITUTED BY PLTOKEN.CBL AT NOTIFICATION-BUILD TIME.
003800     05  RULE-MESSAGE-TEMPLATE            PIC X(200).
003900*    TEMPLATE TEXT WITH AN {id} PLACEHOLDER -- WHEN BLANK, THE
004000*    NOTIFICATION ENGINE SUBSTITUTES A STANDARD /reviews/edit/{id}
004100*    LINK INSTEAD.
004200     05  RULE-ACTION-URL                  PIC X(100).
004300*    AN INACTIVE RULE IS SKIPPED ENTIRELY WHEN THE RULE TABLE IS
004400*    LOADED -- IT NEVER EVEN MAKES IT INTO THE IN-MEMORY TABLE,
004500*    SO TURNING A RULE OFF COSTS NOTHING AT RUN TIME.
004600     05  RULE-ACTIVE-FLAG                 PIC X(1).
004700         88  RULE-IS-ACTIVE                  VALUE "Y".
004800*    PAD OUT TO THE FULL 514-BYTE RECORD LENGTH (505 BYTES OF
004900*    DECLARED FIELDS ABOVE, PLUS THIS 9-BYTE FILLER).
005000     05  FILLER                           PIC X(09).
