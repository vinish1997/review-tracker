000100*****************************************************************
000200* FDTOTL.CBL
000300* RECORD LAYOUT FOR THE DASHBOARD-TOTALS OUTPUT FILE -- EXACTLY
000400* ONE SUMMARY RECORD WRITTEN PER RUN OF THE AGGREGATE-TOTALS
000500* BATCH.
000600*****************************************************************
000700 FD  TOTALS-FILE
000800     LABEL RECORDS ARE STANDARD.
000900
001000 01  TOTALS-RECORD.
001100     05  TOTALS-REVIEW-COUNT             PIC 9(7).
001200     05  TOTALS-AMOUNT                   PIC S9(9)V99.
001300     05  TOTALS-REFUND                   PIC S9(9)V99.
001400     05  TOTALS-PENDING-REFUND           PIC S9(9)V99.
001500     05  FILLER                          PIC X(20).
