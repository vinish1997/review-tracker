000100*****************************************************************
000200* PLADVWF.CBL
000300* GIVEN A REVIEW'S DEAL TYPE, BUILDS ITS FIXED MILESTONE
000400* SEQUENCE, FINDS THE FIRST UNSET DATE IN THAT SEQUENCE, STAMPS
000500* IT WITH THE ADVANCE-DATE FROM THE REQUEST, AND CLEARS EVERY
000600* DATE LATER IN THE SEQUENCE SO THE RECORD STAYS CONSISTENT.
000700*
000800* FIELD CODES USED THROUGHOUT THIS COPYBOOK:
000900*     1 = REVIEW-ORDERED-DATE       5 = REVIEW-RATING-DATE
001000*     2 = REVIEW-DELIVERY-DATE      6 = REVIEW-REFUND-FORM-DATE
001100*     3 = REVIEW-SUBMIT-DATE        7 = REVIEW-PAYMENT-DATE
001200*     4 = REVIEW-ACCEPTED-DATE
001300*
001400* WHY FIELD CODES INSTEAD OF DIRECT FIELD NAMES -- THE SEQUENCE
001500* OF MILESTONE DATES IS DIFFERENT FOR EACH OF THE THREE DEAL
001600* TYPES, SO THE ONLY WAY TO WALK "WHICHEVER FIELD COMES NEXT"
001700* WITH ONE SET OF PARAGRAPHS IS TO BUILD A SMALL TABLE OF CODES
001800* AND TRANSLATE CODE TO FIELD AND BACK.  GET-FIELD-VALUE-BY-CODE
001900* AND SET-FIELD-BY-CODE-TO-VALUE ARE THE ONLY TWO PLACES THAT
002000* KNOW THE CODE-TO-FIELD MAPPING -- ADD AN EIGHTH MILESTONE HERE
002100* AND NOWHERE ELSE.
002200*
002300* CALLER MUST DECLARE, IN WORKING-STORAGE:
002400*     01  WS-SEQUENCE-TABLE.
002500*         05  WS-SEQUENCE-SLOT OCCURS 6 TIMES PIC 9 COMP.
002600*     77  WS-SEQUENCE-LENGTH           PIC 9 COMP.
002700*     77  WS-SEQUENCE-INDEX            PIC 9 COMP.
002800*     77  WS-SEQUENCE-NEXT-INDEX       PIC 9 COMP.
002900*     77  WS-SEQUENCE-CODE             PIC 9 COMP.
003000*     77  WS-FIELD-VALUE               PIC 9(8).
003100*     01  WS-ADVANCE-APPLIED-FLAG      PIC X.
003200*         88  WS-ADVANCE-APPLIED           VALUE "Y".
003300* CALLER MUST ALSO HAVE REVIEW-RECORD (FDREVW.CBL) AND
003400* ADVANCE-RECORD (FDADVR.CBL) IN SCOPE.
003500*****************************************************************
003600*    DRIVES THE WHOLE "ADVANCE ONE REVIEW TO ITS NEXT STEP"
003700*    REQUEST.  BUILD-SEQUENCE PICKS THE RIGHT MILESTONE LIST FOR
003800*    THIS DEAL TYPE, DETERMINE-NEXT-FIELD WALKS IT LOOKING FOR
003900*    THE FIRST BLANK DATE, AND IF ONE IS FOUND IT IS STAMPED WITH
004000*    THE REQUESTED ADVANCE-DATE WHILE EVERYTHING AFTER IT IN THE
004100*    SEQUENCE IS BLANKED OUT -- AN ADVANCE REQUEST ALWAYS MOVES
004200*    THE REVIEW TO A FRESH STEP, NEVER PATCHES A STEP IN THE
004300*    MIDDLE OF THE CHAIN.
004400 ADVANCE-ONE-REVIEW.
004500
004600     PERFORM BUILD-SEQUENCE-FOR-DEAL-TYPE.
004700     PERFORM DETERMINE-NEXT-FIELD.
004800
004900     IF WS-SEQUENCE-NEXT-INDEX EQUAL ZERO
005000        MOVE "N" TO WS-ADVANCE-APPLIED-FLAG
005100     ELSE
005200        PERFORM STAMP-ADVANCE-DATE
005300        PERFORM CLEAR-FIELDS-AFTER-NEXT
005400        MOVE "Y" TO WS-ADVANCE-APPLIED-FLAG.
005500*-----------------------------------------------------------------
005600*    ONE FIXED MILESTONE LIST PER DEAL TYPE.  PUBLISHED DEALS RUN
005700*    THE FULL SIX-STEP CHAIN; RATING-ONLY DEALS SKIP SUBMIT AND
005800*    ACCEPT AND PICK UP A RATING STEP INSTEAD; PLAIN SUBMISSION
005900*    DEALS SKIP ONLY THE ACCEPT STEP.
006000 BUILD-SEQUENCE-FOR-DEAL-TYPE.
006100
006200     MOVE 0 TO WS-SEQUENCE-LENGTH.
006300
006400     IF REVIEW-DEAL-PUBLISHED
006500        MOVE 1 TO WS-SEQUENCE-SLOT (1)
006600        MOVE 2 TO WS-SEQUENCE-SLOT (2)
006700        MOVE 3 TO WS-SEQUENCE-SLOT (3)
006800        MOVE 4 TO WS-SEQUENCE-SLOT (4)
006900        MOVE 6 TO WS-SEQUENCE-SLOT (5)
007000        MOVE 7 TO WS-SEQUENCE-SLOT (6)
007100        MOVE 6 TO WS-SEQUENCE-LENGTH
007200     ELSE
007300        IF REVIEW-DEAL-RATING-ONLY
007400           MOVE 1 TO WS-SEQUENCE-SLOT (1)
007500           MOVE 2 TO WS-SEQUENCE-SLOT (2)
007600           MOVE 5 TO WS-SEQUENCE-SLOT (3)
007700           MOVE 6 TO WS-SEQUENCE-SLOT (4)
007800           MOVE 7 TO WS-SEQUENCE-SLOT (5)
007900           MOVE 5 TO WS-SEQUENCE-LENGTH
008000        ELSE
008100           MOVE 1 TO WS-SEQUENCE-SLOT (1)
008200           MOVE 2 TO WS-SEQUENCE-SLOT (2)
008300           MOVE 3 TO WS-SEQUENCE-SLOT (3)
008400           MOVE 6 TO WS-SEQUENCE-SLOT (4)
008500           MOVE 7 TO WS-SEQUENCE-SLOT (5)
008600           MOVE 5 TO WS-SEQUENCE-LENGTH.
008700*-----------------------------------------------------------------
008800*    WALKS THE SEQUENCE SLOT BY SLOT LOOKING FOR THE FIRST ONE
008900*    WHOSE REVIEW FIELD IS STILL BLANK.  STOPS EITHER WHEN IT
009000*    FINDS ONE OR WHEN IT RUNS PAST THE END OF THE LIST -- A
009100*    REVIEW ALREADY AT ITS LAST STEP LEAVES WS-SEQUENCE-NEXT-
009200*    INDEX AT ZERO AND THE ADVANCE IS REFUSED.
009300 DETERMINE-NEXT-FIELD.
009400
009500     MOVE 0 TO WS-SEQUENCE-NEXT-INDEX.
009600     MOVE 1 TO WS-SEQUENCE-INDEX.
009700
009800     PERFORM CHECK-ONE-SEQUENCE-SLOT
009900         UNTIL WS-SEQUENCE-INDEX GREATER THAN WS-SEQUENCE-LENGTH
010000            OR WS-SEQUENCE-NEXT-INDEX NOT EQUAL ZERO.
010100*-----------------------------------------------------------------
010200*    ONE SLOT OF THE WALK -- TRANSLATE THE CODE AT THIS SLOT TO
010300*    ITS REVIEW FIELD, AND IF THAT FIELD IS BLANK THIS IS THE
010400*    SLOT TO STAMP.
010500 CHECK-ONE-SEQUENCE-SLOT.
010600
010700     MOVE WS-SEQUENCE-SLOT (WS-SEQUENCE-INDEX) TO WS-SEQUENCE-CODE.
010800     PERFORM GET-FIELD-VALUE-BY-CODE.
010900
011000     IF WS-FIELD-VALUE EQUAL ZEROS
011100        MOVE WS-SEQUENCE-INDEX TO WS-SEQUENCE-NEXT-INDEX
011200     ELSE
011300        ADD 1 TO WS-SEQUENCE-INDEX.
011400*-----------------------------------------------------------------
011500*    STAMPS THE ADVANCE-DATE FROM THE REQUEST INTO WHICHEVER
011600*    REVIEW FIELD DETERMINE-NEXT-FIELD SETTLED ON.
011700 STAMP-ADVANCE-DATE.
011800
011900     MOVE WS-SEQUENCE-SLOT (WS-SEQUENCE-NEXT-INDEX) TO
012000          WS-SEQUENCE-CODE.
012100     MOVE ADVANCE-DATE TO WS-FIELD-VALUE.
012200     PERFORM SET-FIELD-BY-CODE-TO-VALUE.
012300*-----------------------------------------------------------------
012400*    BLANKS EVERY SLOT AFTER THE ONE JUST STAMPED SO THE RECORD
012500*    NEVER SHOWS A LATER MILESTONE DATE WHILE AN EARLIER ONE IS
012600*    BEING RE-SET.
012700 CLEAR-FIELDS-AFTER-NEXT.
012800
012900     MOVE WS-SEQUENCE-NEXT-INDEX TO WS-SEQUENCE-INDEX.
013000     ADD 1 TO WS-SEQUENCE-INDEX.
013100
013200     PERFORM CLEAR-ONE-SEQUENCE-SLOT
013300         UNTIL WS-SEQUENCE-INDEX GREATER THAN WS-SEQUENCE-LENGTH.
013400*-----------------------------------------------------------------
013500*    BLANKS ONE SLOT'S REVIEW FIELD AND MOVES ON TO THE NEXT.
013600 CLEAR-ONE-SEQUENCE-SLOT.
013700
013800     MOVE WS-SEQUENCE-SLOT (WS-SEQUENCE-INDEX) TO WS-SEQUENCE-CODE.
013900     MOVE ZEROS TO WS-FIELD-VALUE.
014000     PERFORM SET-FIELD-BY-CODE-TO-VALUE.
014100     ADD 1 TO WS-SEQUENCE-INDEX.
014200*-----------------------------------------------------------------
014300*    CODE-TO-FIELD TRANSLATION, READ DIRECTION.  KEPT AS A FLAT
014400*    LIST OF IFS RATHER THAN A TABLE OF ADDRESSES SINCE THIS
014500*    BUILD'S COMPILER GENERATION DOES NOT SUPPORT ADDRESS-OF.
014600 GET-FIELD-VALUE-BY-CODE.
014700
014800     MOVE ZEROS TO WS-FIELD-VALUE.
014900
015000     IF WS-SEQUENCE-CODE EQUAL 1
015100        MOVE REVIEW-ORDERED-DATE TO WS-FIELD-VALUE.
015200     IF WS-SEQUENCE-CODE EQUAL 2
015300        MOVE REVIEW-DELIVERY-DATE TO WS-FIELD-VALUE.
015400     IF WS-SEQUENCE-CODE EQUAL 3
015500        MOVE REVIEW-SUBMIT-DATE TO WS-FIELD-VALUE.
015600     IF WS-SEQUENCE-CODE EQUAL 4
015700        MOVE REVIEW-ACCEPTED-DATE TO WS-FIELD-VALUE.
015800     IF WS-SEQUENCE-CODE EQUAL 5
015900        MOVE REVIEW-RATING-DATE TO WS-FIELD-VALUE.
016000     IF WS-SEQUENCE-CODE EQUAL 6
016100        MOVE REVIEW-REFUND-FORM-DATE TO WS-FIELD-VALUE.
016200     IF WS-SEQUENCE-CODE EQUAL 7
016300        MOVE REVIEW-PAYMENT-DATE TO WS-FIELD-VALUE.
016400*-----------------------------------------------------------------
016500*    CODE-TO-FIELD TRANSLATION, WRITE DIRECTION -- THE MIRROR OF
016600*    GET-FIELD-VALUE-BY-CODE ABOVE.
016700 SET-FIELD-BY-CODE-TO-VALUE.
016800
016900     IF WS-SEQUENCE-CODE EQUAL 1
017000        MOVE WS-FIELD-VALUE TO REVIEW-ORDERED-DATE.
017100     IF WS-SEQUENCE-CODE EQUAL 2
017200        MOVE WS-FIELD-VALUE TO REVIEW-DELIVERY-DATE.
017300     IF WS-SEQUENCE-CODE EQUAL 3
017400        MOVE WS-FIELD-VALUE TO REVIEW-SUBMIT-DATE.
017500     IF WS-SEQUENCE-CODE EQUAL 4
017600        MOVE WS-FIELD-VALUE TO REVIEW-ACCEPTED-DATE.
017700     IF WS-SEQUENCE-CODE EQUAL 5
017800        MOVE WS-FIELD-VALUE TO REVIEW-RATING-DATE.
017900     IF WS-SEQUENCE-CODE EQUAL 6
018000        MOVE WS-FIELD-VALUE TO REVIEW-REFUND-FORM-DATE.
018100     IF WS-SEQUENCE-CODE EQUAL 7
018200        MOVE WS-FIELD-VALUE TO REVIEW-PAYMENT-DATE.
