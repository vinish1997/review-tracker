000100*****************************************************************
000200* PLCHAIN.CBL
000300* CHECKS THAT EACH LIFE-CYCLE DATE ON THE REVIEW IS NOT EARLIER
000400* THAN THE DATE BEFORE IT IN THE FIXED 5-DATE CHAIN.  ONLY
000500* COMPARED WHEN BOTH SIDES OF A PAIR ARE SET.
000600*
000700* THE CHAIN, OLDEST TO NEWEST, IS:
000800*     REVIEW-ORDERED-DATE
000900*     REVIEW-DELIVERY-DATE
001000*     REVIEW-SUBMIT-DATE
001100*     REVIEW-REFUND-FORM-DATE
001200*     REVIEW-PAYMENT-DATE
001300* A REVIEW CAN SKIP STEPS (A RATING-ONLY DEAL NEVER GETS A
001400* REFUND-FORM-DATE, FOR EXAMPLE) SO WE NEVER INSIST A FIELD BE
001500* PRESENT -- WE ONLY INSIST THAT WHEN TWO ADJACENT DATES ARE
001600* BOTH PRESENT, THE LATER ONE IN THE CHAIN IS NOT ACTUALLY
001700* EARLIER ON THE CALENDAR.  CHECKING STOPS AT THE FIRST BROKEN
001800* LINK SO ONLY ONE FIELD NAME IS EVER REPORTED BACK.
001900*
002000* CALLER MUST DECLARE, IN WORKING-STORAGE:
002100*     01  WS-CHAIN-OK                PIC X.
002200*         88  CHAIN-IS-OK                VALUE "Y".
002300*     01  WS-CHAIN-ERROR-FIELD        PIC X(30).
002400*****************************************************************
002500 VALIDATE-DATE-CHAIN.
002600*    ASSUME THE CHAIN IS GOOD UNTIL A PAIR PROVES OTHERWISE.
002700     MOVE "Y"    TO WS-CHAIN-OK.
002800     MOVE SPACES TO WS-CHAIN-ERROR-FIELD.
002900
003000*    LINK 1 -- ORDERED BEFORE DELIVERY.
003100     IF REVIEW-DELIVERY-DATE NOT EQUAL ZEROS
003200                        AND
003300        REVIEW-ORDERED-DATE NOT EQUAL ZEROS
003400        IF REVIEW-DELIVERY-DATE LESS THAN REVIEW-ORDERED-DATE
003500           MOVE "N" TO WS-CHAIN-OK
003600           MOVE "REVIEW-DELIVERY-DATE" TO WS-CHAIN-ERROR-FIELD.
003700
003800*    LINK 2 -- DELIVERY BEFORE SUBMIT.  SKIPPED IF LINK 1 ALREADY
003900*    FAILED, SINCE ONLY THE FIRST BROKEN LINK IS REPORTED.
004000     IF CHAIN-IS-OK
004100        IF REVIEW-SUBMIT-DATE NOT EQUAL ZEROS
004200                           AND
004300           REVIEW-DELIVERY-DATE NOT EQUAL ZEROS
004400           IF REVIEW-SUBMIT-DATE LESS THAN REVIEW-DELIVERY-DATE
004500              MOVE "N" TO WS-CHAIN-OK
004600              MOVE "REVIEW-SUBMIT-DATE" TO WS-CHAIN-ERROR-FIELD.
004700
004800*    LINK 3 -- SUBMIT BEFORE REFUND FORM.
004900     IF CHAIN-IS-OK
005000        IF REVIEW-REFUND-FORM-DATE NOT EQUAL ZEROS
005100                                 AND
005200           REVIEW-SUBMIT-DATE NOT EQUAL ZEROS
005300           IF REVIEW-REFUND-FORM-DATE LESS THAN REVIEW-SUBMIT-DATE
005400              MOVE "N" TO WS-CHAIN-OK
005500              MOVE "REVIEW-REFUND-FORM-DATE" TO WS-CHAIN-ERROR-FIELD.
005600
005700*    LINK 4 -- REFUND FORM BEFORE PAYMENT.
005800     IF CHAIN-IS-OK
005900        IF REVIEW-PAYMENT-DATE NOT EQUAL ZEROS
006000                             AND
006100           REVIEW-REFUND-FORM-DATE NOT EQUAL ZEROS
006200           IF REVIEW-PAYMENT-DATE LESS THAN REVIEW-REFUND-FORM-DATE
006300              MOVE "N" TO WS-CHAIN-OK
006400              MOVE "REVIEW-PAYMENT-DATE" TO WS-CHAIN-ERROR-FIELD.
