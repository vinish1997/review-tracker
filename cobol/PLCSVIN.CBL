000100*****************************************************************
000200* PLCSVIN.CBL
000300* SPLITS ONE RFC4180 CSV LINE SITTING IN WS-CSV-IN-LINE INTO THE
000400* FIELD TABLE WS-CSV-FIELD-TABLE, HONOURING DOUBLE-QUOTED FIELDS
000500* AND THE "" ESCAPE FOR AN EMBEDDED QUOTE.  THIS BUILD HAS NO
000600* CSV SUPPORT OF ITS OWN, SO THE SCAN IS DONE CHARACTER BY
000700* CHARACTER WITH REFERENCE MODIFICATION.
000800*
000900* THE SCAN IS A SMALL TWO-STATE MACHINE -- EITHER INSIDE A
001000* QUOTED FIELD OR OUTSIDE ONE.  OUTSIDE A QUOTE, A COMMA ENDS
001100* THE CURRENT FIELD AND A LEADING QUOTE CHARACTER (ONLY WHEN
001200* NOTHING HAS BEEN STORED YET FOR THIS FIELD) SWITCHES THE SCAN
001300* INTO QUOTED MODE.  INSIDE A QUOTE, A QUOTE CHARACTER EITHER
001400* ENDS THE FIELD'S QUOTED SECTION OR, IF FOLLOWED BY A SECOND
001500* QUOTE, IS AN ESCAPED LITERAL QUOTE CHARACTER AND BOTH QUOTES
001600* ARE CONSUMED AS ONE STORED CHARACTER.
001700*
001800* CALLER MUST DECLARE, IN WORKING-STORAGE:
001900*     01  WS-CSV-IN-LINE               PIC X(600).
002000*     77  WS-CSV-IN-LEN                PIC 9(4) COMP.
002100*     77  WS-CSV-FIELD-COUNT           PIC 9(4) COMP.
002200*     01  WS-CSV-FIELD-TABLE-GROUP.
002300*         05  WS-CSV-FIELD-TABLE OCCURS 30 TIMES PIC X(200).
002400*     77  WS-CSV-PARSE-SUB             PIC 9(4) COMP.
002500*     77  WS-CSV-OUT-SUB               PIC 9(4) COMP.
002600*     01  WS-CSV-IN-QUOTES-FLAG        PIC X.
002700*         88  CSV-IN-QUOTES                VALUE "Y".
002800*     77  WS-CSV-CURRENT-CHAR          PIC X.
002900*     77  WS-CSV-NEXT-CHAR             PIC X.
003000* CALLER MOVES THE LINE TO WS-CSV-IN-LINE AND ITS TRUE LENGTH TO
003100* WS-CSV-IN-LEN, THEN PERFORMS PARSE-CSV-ROW.  ON RETURN,
003200* WS-CSV-FIELD-COUNT TELLS HOW MANY ENTRIES OF WS-CSV-FIELD-TABLE
003300* ARE POPULATED.
003400*****************************************************************
003500*    DRIVES THE CHARACTER-BY-CHARACTER SCAN OF THE WHOLE LINE,
003600*    ONE SUBSCRIPT ADVANCE PER CHARACTER CONSUMED -- EXCEPT THE
003700*    TWO-QUOTE ESCAPE, WHICH CONSUMES TWO CHARACTERS AT ONCE.
003800 PARSE-CSV-ROW.
003900
004000     MOVE 1      TO WS-CSV-FIELD-COUNT.
004100     MOVE 1      TO WS-CSV-PARSE-SUB.
004200     MOVE 0      TO WS-CSV-OUT-SUB.
004300     MOVE "N"    TO WS-CSV-IN-QUOTES-FLAG.
004400     MOVE SPACES TO WS-CSV-FIELD-TABLE (WS-CSV-FIELD-COUNT).
004500
004600     PERFORM PARSE-ONE-CSV-CHARACTER
004700         UNTIL WS-CSV-PARSE-SUB GREATER THAN WS-CSV-IN-LEN.
004800*-----------------------------------------------------------------
004900*    PICKS UP THE CURRENT CHARACTER AND HANDS OFF TO WHICHEVER OF
005000*    THE TWO SCAN STATES IS ACTIVE.
005100 PARSE-ONE-CSV-CHARACTER.
005200
005300     MOVE WS-CSV-IN-LINE (WS-CSV-PARSE-SUB:1) TO WS-CSV-CURRENT-CHAR.
005400
005500     IF CSV-IN-QUOTES
005600        PERFORM HANDLE-CHARACTER-INSIDE-QUOTES
005700     ELSE
005800        PERFORM HANDLE-CHARACTER-OUTSIDE-QUOTES.
005900*-----------------------------------------------------------------
006000*    A QUOTE FOLLOWED BY ANOTHER QUOTE IS A LITERAL QUOTE
006100*    CHARACTER AND STAYS IN QUOTED MODE; A QUOTE FOLLOWED BY
006200*    ANYTHING ELSE (OR END OF LINE) ENDS THE QUOTED SECTION.
006300*    ANY OTHER CHARACTER IS STORED AS-IS.
006400 HANDLE-CHARACTER-INSIDE-QUOTES.
006500
006600     IF WS-CSV-CURRENT-CHAR EQUAL '"'
006700        PERFORM PEEK-NEXT-CSV-CHARACTER
006800        IF WS-CSV-NEXT-CHAR EQUAL '"'
006900           PERFORM STORE-ONE-OUTPUT-CHARACTER
007000           ADD 2 TO WS-CSV-PARSE-SUB
007100        ELSE
007200           MOVE "N" TO WS-CSV-IN-QUOTES-FLAG
007300           ADD 1 TO WS-CSV-PARSE-SUB
007400     ELSE
007500        PERFORM STORE-ONE-OUTPUT-CHARACTER
007600        ADD 1 TO WS-CSV-PARSE-SUB.
007700*-----------------------------------------------------------------
007800*    A LEADING QUOTE (ONLY WHEN NOTHING HAS BEEN STORED FOR THIS
007900*    FIELD YET) OPENS A QUOTED FIELD.  A COMMA ENDS THE CURRENT
008000*    FIELD.  ANYTHING ELSE IS STORED AS-IS.
008100 HANDLE-CHARACTER-OUTSIDE-QUOTES.
008200
008300     IF WS-CSV-CURRENT-CHAR EQUAL '"' AND WS-CSV-OUT-SUB EQUAL ZERO
008400        MOVE "Y" TO WS-CSV-IN-QUOTES-FLAG
008500        ADD 1 TO WS-CSV-PARSE-SUB
008600     ELSE
008700        IF WS-CSV-CURRENT-CHAR EQUAL ","
008800           PERFORM START-NEXT-CSV-FIELD
008900           ADD 1 TO WS-CSV-PARSE-SUB
009000        ELSE
009100           PERFORM STORE-ONE-OUTPUT-CHARACTER
009200           ADD 1 TO WS-CSV-PARSE-SUB.
009300*-----------------------------------------------------------------
009400*    LOOKS ONE CHARACTER AHEAD WITHOUT ADVANCING THE MAIN SCAN
009500*    SUBSCRIPT -- NEEDED TO TELL A CLOSING QUOTE FROM AN ESCAPED
009600*    QUOTE-QUOTE PAIR.  RETURNS A SPACE WHEN THERE IS NO NEXT
009700*    CHARACTER (END OF LINE).
009800 PEEK-NEXT-CSV-CHARACTER.
009900
010000     MOVE SPACE TO WS-CSV-NEXT-CHAR.
010100
010200     IF WS-CSV-PARSE-SUB LESS THAN WS-CSV-IN-LEN
010300        MOVE WS-CSV-IN-LINE (WS-CSV-PARSE-SUB + 1:1)
010400          TO WS-CSV-NEXT-CHAR.
010500*-----------------------------------------------------------------
010600*    APPENDS ONE CHARACTER TO THE CURRENT OUTPUT FIELD SLOT.
010700 STORE-ONE-OUTPUT-CHARACTER.
010800
010900     ADD 1 TO WS-CSV-OUT-SUB.
011000     MOVE WS-CSV-CURRENT-CHAR
011100       TO WS-CSV-FIELD-TABLE (WS-CSV-FIELD-COUNT) (WS-CSV-OUT-SUB:1).
011200*-----------------------------------------------------------------
011300*    CLOSES OFF THE CURRENT FIELD SLOT AND OPENS THE NEXT ONE.
011400*    30 FIELDS IS THE CEILING -- NO REVIEW-TRACKER CSV ROW HAS ANY
011500*    BUSINESS RUNNING LONGER THAN THAT.
011600 START-NEXT-CSV-FIELD.
011700
011800     ADD 1 TO WS-CSV-FIELD-COUNT.
011900     MOVE 0      TO WS-CSV-OUT-SUB.
012000     MOVE SPACES TO WS-CSV-FIELD-TABLE (WS-CSV-FIELD-COUNT).
