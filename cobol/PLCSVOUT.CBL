000100*****************************************************************
000200* PLCSVOUT.CBL
000300* APPENDS ONE FIELD TO THE CSV OUTPUT LINE BUILT UP IN
000400* WS-CSV-OUT-LINE, ADDING THE LEADING COMMA SEPARATOR WHEN THE
000500* FIELD IS NOT THE FIRST ON THE LINE, AND RFC4180-QUOTING THE
000600* FIELD WHEN IT CONTAINS A COMMA, A QUOTE OR IS OTHERWISE ASKED
000700* TO BE QUOTED.
000800*
000900* THE MIRROR IMAGE OF PLCSVIN.CBL'S PARSE -- WHERE THAT ONE
001000* SCANS A LINE LOOKING FOR DELIMITERS THAT MEAN SOMETHING, THIS
001100* ONE BUILDS A LINE AND HAS TO DECIDE, BEFORE WRITING A SINGLE
001200* CHARACTER OF THE FIELD, WHETHER ANYTHING IN IT WOULD BE
001300* MISREAD AS A DELIMITER BY A CSV READER AND THEREFORE NEEDS THE
001400* WHOLE FIELD WRAPPED IN QUOTES.
001500*
001600* CALLER MUST DECLARE, IN WORKING-STORAGE:
001700*     01  WS-CSV-OUT-LINE             PIC X(600).
001800*     77  WS-CSV-OUT-LEN              PIC 9(4) COMP.
001900*     77  WS-CSV-FIELD-IN              PIC X(120).
002000*     77  WS-CSV-FIELD-LEN             PIC 9(4) COMP.
002100*     77  WS-CSV-SCAN-SUB              PIC 9(4) COMP.
002200*     01  WS-CSV-NEEDS-QUOTES          PIC X.
002300*         88  CSV-FIELD-NEEDS-QUOTES       VALUE "Y".
002400* CALLER MOVES THE FIELD TO WS-CSV-FIELD-IN (SPACE-PADDED) AND
002500* SETS WS-CSV-FIELD-LEN TO ITS TRUE LENGTH BEFORE PERFORMING
002600* APPEND-CSV-FIELD.  CALLER MUST ALSO CLEAR WS-CSV-OUT-LINE AND
002700* WS-CSV-OUT-LEN TO SPACES/ZERO BEFORE THE FIRST FIELD OF A ROW.
002800*****************************************************************
002900*    ADDS THE SEPARATOR COMMA (SKIPPED FOR THE FIRST FIELD ON A
003000*    ROW, SINCE WS-CSV-OUT-LEN IS STILL ZERO), THEN APPENDS THE
003100*    FIELD EITHER PLAIN OR QUOTED DEPENDING ON WHAT IT CONTAINS.
003200 APPEND-CSV-FIELD.
003300
003400     IF WS-CSV-OUT-LEN GREATER THAN ZERO
003500        ADD 1 TO WS-CSV-OUT-LEN
003600        MOVE "," TO WS-CSV-OUT-LINE (WS-CSV-OUT-LEN:1).
003700
003800     PERFORM DECIDE-IF-FIELD-NEEDS-QUOTES.
003900
004000     IF CSV-FIELD-NEEDS-QUOTES
004100        PERFORM APPEND-QUOTED-CSV-FIELD
004200     ELSE
004300        PERFORM APPEND-PLAIN-CSV-FIELD.
004400*-----------------------------------------------------------------
004500*    SCANS THE FIELD FOR THE THREE THINGS THAT FORCE QUOTING --
004600*    A COMMA WOULD BE MISREAD AS A FIELD BREAK, A QUOTE WOULD BE
004700*    MISREAD AS THE START OF A QUOTED FIELD, AND A NEWLINE WOULD
004800*    BREAK THE ONE-LINE-PER-ROW SHAPE OF THE FILE.  STOPS AS SOON
004900*    AS ANY ONE IS FOUND, NO NEED TO SCAN THE REST.
005000 DECIDE-IF-FIELD-NEEDS-QUOTES.
005100
005200     MOVE "N" TO WS-CSV-NEEDS-QUOTES.
005300     MOVE 1   TO WS-CSV-SCAN-SUB.
005400
005500     PERFORM CHECK-ONE-CSV-SCAN-CHARACTER
005600         UNTIL WS-CSV-SCAN-SUB GREATER THAN WS-CSV-FIELD-LEN
005700            OR CSV-FIELD-NEEDS-QUOTES.
005800*-----------------------------------------------------------------
005900*    ONE CHARACTER OF THE QUOTE-NEEDED SCAN.
006000 CHECK-ONE-CSV-SCAN-CHARACTER.
006100
006200     IF WS-CSV-FIELD-IN (WS-CSV-SCAN-SUB:1) EQUAL ","
006300        OR WS-CSV-FIELD-IN (WS-CSV-SCAN-SUB:1) EQUAL '"'
006400        OR WS-CSV-FIELD-IN (WS-CSV-SCAN-SUB:1) EQUAL X"0A"
006500        MOVE "Y" TO WS-CSV-NEEDS-QUOTES.
006600
006700     ADD 1 TO WS-CSV-SCAN-SUB.
006800*-----------------------------------------------------------------
006900*    NO SPECIAL CHARACTERS -- JUST COPY THE FIELD STRAIGHT ONTO
007000*    THE END OF THE OUTPUT LINE AND ADVANCE THE LENGTH.
007100 APPEND-PLAIN-CSV-FIELD.
007200
007300     IF WS-CSV-FIELD-LEN GREATER THAN ZERO
007400        MOVE WS-CSV-FIELD-IN (1:WS-CSV-FIELD-LEN)
007500          TO WS-CSV-OUT-LINE (WS-CSV-OUT-LEN + 1:WS-CSV-FIELD-LEN)
007600        ADD WS-CSV-FIELD-LEN TO WS-CSV-OUT-LEN.
007700*-----------------------------------------------------------------
007800*    WRAPS THE FIELD IN A PAIR OF QUOTE CHARACTERS, LETTING
007900*    APPEND-ONE-QUOTED-CHARACTER DOUBLE UP ANY QUOTE CHARACTER
008000*    FOUND INSIDE THE FIELD ITSELF.
008100 APPEND-QUOTED-CSV-FIELD.
008200
008300     ADD 1 TO WS-CSV-OUT-LEN.
008400     MOVE '"' TO WS-CSV-OUT-LINE (WS-CSV-OUT-LEN:1).
008500
008600     MOVE 1 TO WS-CSV-SCAN-SUB.
008700     PERFORM APPEND-ONE-QUOTED-CHARACTER
008800         UNTIL WS-CSV-SCAN-SUB GREATER THAN WS-CSV-FIELD-LEN.
008900
009000     ADD 1 TO WS-CSV-OUT-LEN.
009100     MOVE '"' TO WS-CSV-OUT-LINE (WS-CSV-OUT-LEN:1).
009200*-----------------------------------------------------------------
009300*    COPIES ONE CHARACTER OF A QUOTED FIELD, ADDING A SECOND
009400*    QUOTE CHARACTER RIGHT AFTER ANY QUOTE CHARACTER FOUND IN THE
009500*    FIELD SO THE READER'S ESCAPE RULE (PLCSVIN.CBL'S "") SEES IT
009600*    AS LITERAL TEXT RATHER THAN THE END OF THE QUOTED SECTION.
009700 APPEND-ONE-QUOTED-CHARACTER.
009800
009900     ADD 1 TO WS-CSV-OUT-LEN.
010000     MOVE WS-CSV-FIELD-IN (WS-CSV-SCAN-SUB:1)
010100       TO WS-CSV-OUT-LINE (WS-CSV-OUT-LEN:1).
010200
010300     IF WS-CSV-FIELD-IN (WS-CSV-SCAN-SUB:1) EQUAL '"'
010400        ADD 1 TO WS-CSV-OUT-LEN
010500        MOVE '"' TO WS-CSV-OUT-LINE (WS-CSV-OUT-LEN:1).
010600
010700     ADD 1 TO WS-CSV-SCAN-SUB.
