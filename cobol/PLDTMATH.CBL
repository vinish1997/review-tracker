000100*****************************************************************
000200* PLDTMATH.CBL
000300* TURNS A CCYYMMDD DATE INTO AN ABSOLUTE DAY NUMBER SO TWO DATES
000400* CAN BE SUBTRACTED, USED BY THE NOTIFICATION ENGINE TO WORK OUT
000500* HOW MANY DAYS HAVE PASSED SINCE A RULE'S TRIGGER DATE.  THE
000600* WORKING FIELDS ARE DESCRIBED IN WSDTMATH.CBL.
000700*
000800* THE DAY-NUMBER FORMULA IS THE ORDINARY PROLEPTIC-GREGORIAN
000900* COUNT -- 365 DAYS PER YEAR PLUS A LEAP DAY EVERY 4TH YEAR,
001000* MINUS ONE EVERY 100TH, PLUS ONE BACK EVERY 400TH -- PLUS A
001100* TABLE OF DAYS-BEFORE-THIS-MONTH AND THE DAY-OF-MONTH ITSELF.
001200* IT ONLY HAS TO BE INTERNALLY CONSISTENT, NOT MATCH ANY
001300* PARTICULAR CALENDAR EPOCH, SINCE IT IS ONLY EVER USED TO
001400* SUBTRACT TWO DATES FROM EACH OTHER.
001500*
001600* CALLER LOADS DM-DATE-CCYYMMDD WITH THE EARLIER DATE AND PERFORMS
001700* COMPUTE-DAY-NUMBER, SAVES DM-DAY-NUMBER-1 OFF TO DM-DAY-NUMBER-2,
001800* THEN LOADS DM-DATE-CCYYMMDD WITH THE LATER DATE AND PERFORMS
001900* COMPUTE-DAY-NUMBER AGAIN.  DM-DAY-NUMBER-1 MINUS DM-DAY-NUMBER-2
002000* IS THE NUMBER OF DAYS BETWEEN THE TWO DATES.
002100*****************************************************************
002200*    ADDS THIS MONTH'S DAY-OF-MONTH AND THE TABLE OF DAYS-BEFORE-
002300*    THIS-MONTH TO THE DAY COUNT FOR ALL PRIOR FULL YEARS, THEN
002400*    ADDS ONE MORE DAY IF THIS IS A LEAP YEAR AND WE ARE PAST
002500*    FEBRUARY -- DM-TABLE-MONTH IS BUILT ASSUMING A NON-LEAP
002600*    FEBRUARY, SO MARCH ONWARD NEEDS THE CORRECTION.
002700 COMPUTE-DAY-NUMBER.
002800
002900     PERFORM DETERMINE-LEAP-YEAR.
003000
003100     COMPUTE DM-DAY-NUMBER-1 =
003200             (DM-DATE-CCYY - 1) * 365
003300             + ((DM-DATE-CCYY - 1) / 4)
003400             - ((DM-DATE-CCYY - 1) / 100)
003500             + ((DM-DATE-CCYY - 1) / 400)
003600             + DM-TABLE-MONTH (DM-DATE-MM)
003700             + DM-DATE-DD.
003800
003900     IF DM-YEAR-IS-LEAP AND DM-DATE-MM GREATER THAN 2
004000        ADD 1 TO DM-DAY-NUMBER-1.
004100*-----------------------------------------------------------------
004200*    STANDARD LEAP-YEAR TEST -- DIVISIBLE BY 4, EXCEPT CENTURY
004300*    YEARS, WHICH ARE LEAP ONLY WHEN ALSO DIVISIBLE BY 400.  THE
004400*    THREE NESTED DIVIDES MIRROR THE THREE RULES IN ORDER.
004500 DETERMINE-LEAP-YEAR.
004600
004700     MOVE "N" TO DM-IS-LEAP-YEAR.
004800
004900     DIVIDE DM-DATE-CCYY BY 4 GIVING DM-LEAP-YEAR-DUMMY-QUO
005000            REMAINDER DM-LEAP-YEAR-REMAINDER.
005100
005200     IF DM-LEAP-YEAR-REMAINDER EQUAL ZERO
005300        MOVE "Y" TO DM-IS-LEAP-YEAR
005400        DIVIDE DM-DATE-CCYY BY 100 GIVING DM-LEAP-YEAR-DUMMY-QUO
005500               REMAINDER DM-LEAP-YEAR-REMAINDER
005600        IF DM-LEAP-YEAR-REMAINDER EQUAL ZERO
005700           MOVE "N" TO DM-IS-LEAP-YEAR
005800           DIVIDE DM-DATE-CCYY BY 400 GIVING DM-LEAP-YEAR-DUMMY-QUO
005900                  REMAINDER DM-LEAP-YEAR-REMAINDER
006000           IF DM-LEAP-YEAR-REMAINDER EQUAL ZERO
006100              MOVE "Y" TO DM-IS-LEAP-YEAR.
