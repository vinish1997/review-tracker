000100*****************************************************************
000200* PLLKMEDR.CBL
000300* SAME "LOOK-FOR" TABLE-LOAD/SEARCH IDIOM AS
000400* PLLKPLAT.CBL, AGAINST THE MEDIATOR FILE.
000500*
000600* THE MEDIATOR FILE HOLDS THE CONTACT WHO HANDLES A DEAL'S
000700* NEGOTIATION, ONE ROW PER MEDIATOR.  LIKE THE PLATFORM TABLE
000800* THIS IS LOADED ONCE AT OPEN TIME AND SEARCHED BY SEARCH ALL
000900* FOR EVERY REVIEW RECORD -- NO RE-READING THE FILE DURING THE
001000* RUN.  THE FILE MUST BE KEPT IN MEDIATOR-ID ORDER ON DISK FOR
001100* THE BINARY SEARCH TO WORK.
001200*
001300* CALLER MUST DECLARE, IN WORKING-STORAGE:
001400*     01  WS-MEDIATOR-TABLE.
001500*         05  WS-MEDIATOR-TABLE-COUNT     PIC 9(4) COMP.
001600*         05  WS-MEDIATOR-ENTRY OCCURS 500 TIMES
001700*                 ASCENDING KEY IS WS-MEDIATOR-ENTRY-ID
001800*                 INDEXED BY WS-MEDIATOR-IDX.
001900*             10  WS-MEDIATOR-ENTRY-ID    PIC X(40).
002000*             10  WS-MEDIATOR-ENTRY-NAME  PIC X(60).
002100*             10  WS-MEDIATOR-ENTRY-PHONE PIC X(20).
002200*     01  WS-FOUND-MEDIATOR-RECORD    PIC X.
002300*         88  FOUND-MEDIATOR-RECORD       VALUE "Y".
002400*     77  WS-MEDIATOR-SEARCH-KEY       PIC X(40).
002500*     01  WS-END-OF-MEDIATOR           PIC X.
002600*         88  END-OF-MEDIATOR              VALUE "Y".
002700*****************************************************************
002800*    READ THE WHOLE FILE ONCE, ENTRY BY ENTRY, INTO THE TABLE.
002900 LOAD-MEDIATOR-TABLE.
003000
003100     MOVE "N" TO WS-END-OF-MEDIATOR.
003200     MOVE 0   TO WS-MEDIATOR-TABLE-COUNT.
003300
003400     READ MEDIATOR-FILE
003500          AT END MOVE "Y" TO WS-END-OF-MEDIATOR.
003600
003700     PERFORM STORE-ONE-MEDIATOR-ENTRY UNTIL END-OF-MEDIATOR.
003800*-----------------------------------------------------------------
003900*    COPY ONE FILE RECORD INTO THE NEXT TABLE SLOT AND ADVANCE.
004000*    PHONE NUMBER RIDES ALONG SO THE NOTIFICATION ENGINE CAN
004100*    PRINT IT WITHOUT A SEPARATE LOOKUP.
004200 STORE-ONE-MEDIATOR-ENTRY.
004300
004400     ADD 1 TO WS-MEDIATOR-TABLE-COUNT.
004500
004600     MOVE MEDIATOR-ID    TO WS-MEDIATOR-ENTRY-ID
004700                               (WS-MEDIATOR-TABLE-COUNT).
004800     MOVE MEDIATOR-NAME  TO WS-MEDIATOR-ENTRY-NAME
004900                               (WS-MEDIATOR-TABLE-COUNT).
005000     MOVE MEDIATOR-PHONE TO WS-MEDIATOR-ENTRY-PHONE
005100                               (WS-MEDIATOR-TABLE-COUNT).
005200
005300     READ MEDIATOR-FILE
005400          AT END MOVE "Y" TO WS-END-OF-MEDIATOR.
005500*-----------------------------------------------------------------
005600*    BINARY SEARCH ON THE IN-MEMORY TABLE.  EMPTY TABLE SKIPS
005700*    THE SEARCH AND REPORTS NOT-FOUND.
005800 LOOK-FOR-MEDIATOR-RECORD.
005900
006000     MOVE "N" TO WS-FOUND-MEDIATOR-RECORD.
006100
006200     IF WS-MEDIATOR-TABLE-COUNT GREATER THAN ZERO
006300        SEARCH ALL WS-MEDIATOR-ENTRY
006400           WHEN WS-MEDIATOR-ENTRY-ID (WS-MEDIATOR-IDX)
006500                   EQUAL WS-MEDIATOR-SEARCH-KEY
006600                MOVE "Y" TO WS-FOUND-MEDIATOR-RECORD.
