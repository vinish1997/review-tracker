000100*****************************************************************
000200* PLLKPLAT.CBL
000300* LOADS THE PLATFORM LOOKUP FILE INTO A WORKING-STORAGE TABLE
000400* AT OPEN TIME AND SEARCHES IT -- THE SAME "LOOK-FOR" TABLE-
000500* SEARCH IDIOM USED AGAINST THE OTHER SMALL LOOKUP FILES IN
000600* THIS SUITE, SINCE THIS BUILD HAS NO INDEXED (ISAM) SUPPORT
000700* FOR ANY OF THEM.
000800*
000900* THE PLATFORM FILE IS SMALL AND CHANGES RARELY -- ONE LOAD AT
001000* JOB START, ONE IN-MEMORY TABLE SEARCH PER REVIEW RECORD, NO
001100* RE-READING THE FILE.  WS-PLATFORM-ENTRY IS KEPT IN KEY ORDER
001200* ON DISK SO THE TABLE COMES UP ALREADY SORTED AND SEARCH ALL
001300* CAN USE A BINARY SEARCH -- IF THE PLATFORM FILE IS EVER
001400* RESORTED OUT OF ORDER THIS PARAGRAPH WILL STILL LOAD IT BUT
001500* THE LOOKUP WILL GO WRONG, SO KEEP OPERATIONS HONEST ABOUT
001600* MAINTAINING KEY ORDER ON THAT FILE.
001700*
001800* CALLER MUST DECLARE, IN WORKING-STORAGE:
001900*     01  WS-PLATFORM-TABLE.
002000*         05  WS-PLATFORM-TABLE-COUNT     PIC 9(4) COMP.
002100*         05  WS-PLATFORM-ENTRY OCCURS 500 TIMES
002200*                 ASCENDING KEY IS WS-PLATFORM-ENTRY-ID
002300*                 INDEXED BY WS-PLATFORM-IDX.
002400*             10  WS-PLATFORM-ENTRY-ID    PIC X(40).
002500*             10  WS-PLATFORM-ENTRY-NAME  PIC X(60).
002600*     01  WS-FOUND-PLATFORM-RECORD    PIC X.
002700*         88  FOUND-PLATFORM-RECORD       VALUE "Y".
002800*     77  WS-PLATFORM-SEARCH-KEY       PIC X(40).
002900*     01  WS-END-OF-PLATFORM           PIC X.
003000*         88  END-OF-PLATFORM              VALUE "Y".
003100*****************************************************************
003200*    READ THE WHOLE FILE ONCE, ENTRY BY ENTRY, INTO THE TABLE.
003300 LOAD-PLATFORM-TABLE.
003400
003500     MOVE "N" TO WS-END-OF-PLATFORM.
003600     MOVE 0   TO WS-PLATFORM-TABLE-COUNT.
003700
003800     READ PLATFORM-FILE
003900          AT END MOVE "Y" TO WS-END-OF-PLATFORM.
004000
004100     PERFORM STORE-ONE-PLATFORM-ENTRY UNTIL END-OF-PLATFORM.
004200*-----------------------------------------------------------------
004300*    COPY ONE FILE RECORD INTO THE NEXT TABLE SLOT AND ADVANCE.
004400*    500 ENTRIES IS THE CEILING -- THE PLATFORM FILE HAS NEVER
004500*    COME CLOSE TO THAT MANY ROWS SO NO SUBSCRIPT-OVERFLOW CHECK
004600*    HAS BEEN NEEDED.
004700 STORE-ONE-PLATFORM-ENTRY.
004800
004900     ADD 1 TO WS-PLATFORM-TABLE-COUNT.
005000
005100     MOVE PLATFORM-ID   TO WS-PLATFORM-ENTRY-ID
005200                               (WS-PLATFORM-TABLE-COUNT).
005300     MOVE PLATFORM-NAME TO WS-PLATFORM-ENTRY-NAME
005400                               (WS-PLATFORM-TABLE-COUNT).
005500
005600     READ PLATFORM-FILE
005700          AT END MOVE "Y" TO WS-END-OF-PLATFORM.
005800*-----------------------------------------------------------------
005900*    BINARY SEARCH ON THE IN-MEMORY TABLE.  AN EMPTY TABLE (FILE
006000*    HAD NO ROWS) SKIPS THE SEARCH RATHER THAN RISK SEARCH ALL
006100*    ON A ZERO-LENGTH OCCURS.
006200 LOOK-FOR-PLATFORM-RECORD.
006300
006400     MOVE "N" TO WS-FOUND-PLATFORM-RECORD.
006500
006600     IF WS-PLATFORM-TABLE-COUNT GREATER THAN ZERO
006700        SEARCH ALL WS-PLATFORM-ENTRY
006800           WHEN WS-PLATFORM-ENTRY-ID (WS-PLATFORM-IDX)
006900                   EQUAL WS-PLATFORM-SEARCH-KEY
007000                MOVE "Y" TO WS-FOUND-PLATFORM-RECORD.
