000100*****************************************************************
000200* PLREFUND.CBL
000300* VALIDATES THE THREE MONEY FIELDS ON A REVIEW ARE NOT NEGATIVE,
000400* AND COMPUTES REFUND-AMOUNT = AMOUNT - LESS-AMOUNT, ROUNDED TO
000500* TWO DECIMALS, HALF-UP.
000600*
000700* THE REFUND COMPUTATION IS ONLY EVER CALLED BY THE CALLER WHEN
000800* REFUND-AMOUNT IS STILL ZERO AND BOTH AMOUNT AND LESS-AMOUNT
000900* ARE NON-ZERO -- THIS COPYBOOK DOES NOT DECIDE WHETHER A
001000* REFUND IS NEEDED, ONLY HOW BIG IT IS ONCE THE CALLER HAS
001100* DECIDED IT IS.  LESS-AMOUNT GREATER THAN AMOUNT IS TREATED AS
001200* A DATA ERROR, NOT A NEGATIVE REFUND -- A DISCOUNT CANNOT
001300* EXCEED WHAT WAS CHARGED.
001400*
001500* CALLER MUST DECLARE, IN WORKING-STORAGE:
001600*     01  WS-MONEY-OK                 PIC X.
001700*         88  MONEY-IS-OK                 VALUE "Y".
001800*     01  WS-MONEY-ERROR-FIELD         PIC X(30).
001900*****************************************************************
002000 VALIDATE-MONEY-FIELDS.
002100*    ASSUME ALL THREE FIELDS ARE CLEAN UNTIL ONE PROVES
002200*    OTHERWISE.  CHECKED IN A FIXED ORDER SO ONLY ONE FIELD
002300*    NAME IS EVER REPORTED, THE SAME RULE AS THE DATE-CHAIN
002400*    CHECK.
002500     MOVE "Y"    TO WS-MONEY-OK.
002600     MOVE SPACES TO WS-MONEY-ERROR-FIELD.
002700
002800     IF REVIEW-AMOUNT LESS THAN ZERO
002900        MOVE "N" TO WS-MONEY-OK
003000        MOVE "REVIEW-AMOUNT" TO WS-MONEY-ERROR-FIELD.
003100
003200     IF MONEY-IS-OK
003300        IF REVIEW-LESS-AMOUNT LESS THAN ZERO
003400           MOVE "N" TO WS-MONEY-OK
003500           MOVE "REVIEW-LESS-AMOUNT" TO WS-MONEY-ERROR-FIELD.
003600
003700     IF MONEY-IS-OK
003800        IF REVIEW-REFUND-AMOUNT LESS THAN ZERO
003900           MOVE "N" TO WS-MONEY-OK
004000           MOVE "REVIEW-REFUND-AMOUNT" TO WS-MONEY-ERROR-FIELD.
004100*-----------------------------------------------------------------
004200*    REFUND-AMOUNT = AMOUNT - LESS-AMOUNT, ROUNDED.  GUARD
004300*    AGAINST A LESS-AMOUNT BIGGER THAN THE ORIGINAL AMOUNT --
004400*    THAT CANNOT HAPPEN ON A CLEAN RECORD AND IS REPORTED AS A
004500*    MONEY-FIELD ERROR RATHER THAN LEFT TO COMPUTE A NEGATIVE
004600*    REFUND.
004700 COMPUTE-REFUND-AMOUNT.
004800
004900     MOVE "Y" TO WS-MONEY-OK.
005000
005100     IF REVIEW-LESS-AMOUNT GREATER THAN REVIEW-AMOUNT
005200        MOVE "N" TO WS-MONEY-OK
005300        MOVE "REVIEW-LESS-AMOUNT" TO WS-MONEY-ERROR-FIELD
005400     ELSE
005500        COMPUTE REVIEW-REFUND-AMOUNT ROUNDED =
005600                REVIEW-AMOUNT - REVIEW-LESS-AMOUNT.
