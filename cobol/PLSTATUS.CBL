000100*****************************************************************
000200* PLSTATUS.CBL
000300* DERIVES REVIEW-STATUS FROM THE DEAL TYPE AND WHICHEVER
000400* MILESTONE DATE IS THE LATEST ONE PRESENT ON THE RECORD.
000500* EVALUATED IN A FIXED ORDER -- STOPS AT THE FIRST MATCH.
000600*
000700* PAYMENT-DATE AND REFUND-FORM-DATE ARE CHECKED AHEAD OF THE
000800* DEAL-TYPE BRANCH BECAUSE THOSE TWO MILESTONES CAN HAPPEN ON
000900* ANY DEAL TYPE AND ALWAYS OUTRANK WHATEVER THE DEAL-TYPE-
001000* SPECIFIC BRANCH WOULD OTHERWISE HAVE SAID.  ONCE PAST THOSE
001100* TWO, THE DEAL TYPE DECIDES WHICH EARLIER MILESTONE IS EVEN
001200* MEANINGFUL -- A RATING-ONLY DEAL HAS NO SUBMIT STEP OF ITS
001300* OWN, FOR EXAMPLE, SO IT FALLS BACK TO ITS RATING-DATE.
001400*
001500* CALLER MUST HAVE REVIEW-RECORD (FDREVW.CBL) IN SCOPE.
001600*****************************************************************
001700 COMPUTE-REVIEW-STATUS.
001800*    TOP OF THE LADDER -- THESE TWO MILESTONES WIN REGARDLESS OF
001900*    DEAL TYPE.
002000     IF REVIEW-PAYMENT-DATE NOT EQUAL ZEROS
002100        MOVE "payment received" TO REVIEW-STATUS
002200     ELSE
002300        IF REVIEW-REFUND-FORM-DATE NOT EQUAL ZEROS
002400           MOVE "refund form submitted" TO REVIEW-STATUS
002500        ELSE
002600*          NEITHER MILESTONE IS SET -- HAND OFF TO THE BRANCH
002700*          THAT KNOWS THIS DEAL TYPE'S OWN MILESTONE CHAIN.
002800           IF REVIEW-DEAL-PUBLISHED
002900              PERFORM STATUS-FOR-PUBLISHED-DEAL
003000           ELSE
003100              IF REVIEW-DEAL-RATING-ONLY
003200                 PERFORM STATUS-FOR-RATING-DEAL
003300              ELSE
003400                 PERFORM STATUS-FOR-SUBMISSION-DEAL.
003500*--------------------------------------------------------------
003600*    PUBLISHED DEALS CARE ABOUT ACCEPTANCE, THEN SUBMISSION,
003700*    BEFORE FALLING BACK TO DELIVERY/ORDERED.
003800 STATUS-FOR-PUBLISHED-DEAL.
003900
004000     IF REVIEW-ACCEPTED-DATE NOT EQUAL ZEROS
004100        MOVE "review accepted" TO REVIEW-STATUS
004200     ELSE
004300        IF REVIEW-SUBMIT-DATE NOT EQUAL ZEROS
004400           MOVE "review submitted" TO REVIEW-STATUS
004500        ELSE
004600           PERFORM FALL-BACK-REVIEW-STATUS.
004700*--------------------------------------------------------------
004800*    RATING-ONLY DEALS SKIP THE SUBMIT/ACCEPT STEPS ENTIRELY AND
004900*    GO STRAIGHT FROM DELIVERY TO A RATING.
005000 STATUS-FOR-RATING-DEAL.
005100
005200     IF REVIEW-RATING-DATE NOT EQUAL ZEROS
005300        MOVE "rating submitted" TO REVIEW-STATUS
005400     ELSE
005500        PERFORM FALL-BACK-REVIEW-STATUS.
005600*--------------------------------------------------------------
005700*    PLAIN SUBMISSION DEALS -- NO ACCEPTANCE STEP, JUST SUBMIT.
005800 STATUS-FOR-SUBMISSION-DEAL.
005900
006000     IF REVIEW-SUBMIT-DATE NOT EQUAL ZEROS
006100        MOVE "review submitted" TO REVIEW-STATUS
006200     ELSE
006300        PERFORM FALL-BACK-REVIEW-STATUS.
006400*--------------------------------------------------------------
006500*    COMMON TAIL FOR ALL THREE DEAL-TYPE BRANCHES -- NOTHING
006600*    PAST DELIVERY HAS HAPPENED YET, SO THE REVIEW IS EITHER
006700*    DELIVERED AND WAITING OR STILL JUST ON ORDER.
006800 FALL-BACK-REVIEW-STATUS.
006900
007000     IF REVIEW-DELIVERY-DATE NOT EQUAL ZEROS
007100        MOVE "delivered" TO REVIEW-STATUS
007200     ELSE
007300        MOVE "ordered" TO REVIEW-STATUS.
