000100*****************************************************************
000200* PLTOKEN.CBL
000300* GENERAL-PURPOSE SINGLE-TOKEN SUBSTITUTION FOR THE NOTIFICATION
000400* RULE ENGINE'S MESSAGE-TEMPLATE/ACTION-URL RENDERING -- THIS
000500* BUILD HAS NO INTRINSIC STRING FUNCTIONS, SO REPLACEMENT IS
000600* DONE WITH UNSTRING AGAINST A REFERENCE-MODIFIED DELIMITER.
000700*
000800* TRIM-FIELD-LENGTH BACKS UP OVER TRAILING SPACES ON A FIXED-
000900* WIDTH FIELD SO ITS TRUE TEXT LENGTH CAN BE PASSED AROUND.
001000*
001100* REPLACE-ONE-TOKEN ONLY REPLACES ONE OCCURRENCE OF ONE TOKEN.
001200* THE NOTIFICATION TEMPLATES USE AT MOST A HANDFUL OF DISTINCT
001300* TOKENS AND EACH APPEARS ONCE, SO THE CALLER PERFORMS THIS
001400* PARAGRAPH ONCE PER TOKEN RATHER THAN THIS COPYBOOK TRYING TO
001500* WALK A WHOLE TEMPLATE LOOKING FOR EVERY TOKEN AT ONCE.
001600*
001700* CALLER MUST DECLARE, IN WORKING-STORAGE:
001800*     77  WS-TRIM-SOURCE              PIC X(200).
001900*     77  WS-TRIM-SOURCE-MAX          PIC 9(4) COMP.
002000*     77  WS-TRIM-RESULT-LEN          PIC 9(4) COMP.
002100*     77  WS-TOKEN-LITERAL            PIC X(12).
002200*     77  WS-TOKEN-LITERAL-LEN        PIC 9(2) COMP.
002300*     77  WS-TOKEN-REPLACEMENT        PIC X(200).
002400*     77  WS-TOKEN-REPLACEMENT-LEN    PIC 9(4) COMP.
002500*     77  WS-TOKEN-SOURCE             PIC X(200).
002600*     01  WS-TOKEN-RESULT             PIC X(200).
002700*     77  WS-TOKEN-BEFORE             PIC X(200).
002800*     77  WS-TOKEN-BEFORE-LEN         PIC 9(4) COMP.
002900*     77  WS-TOKEN-AFTER              PIC X(200).
003000*     77  WS-TOKEN-AFTER-LEN          PIC 9(4) COMP.
003100*     01  WS-TOKEN-DELIM-FOUND        PIC X(12).
003200*     77  WS-BUILD-PTR                PIC 9(4) COMP.
003300*     77  WS-APPEND-TEXT              PIC X(200).
003400*     77  WS-APPEND-LEN               PIC 9(4) COMP.
003500*
003600* TO REPLACE A TOKEN: MOVE THE SOURCE TEXT TO WS-TOKEN-SOURCE,
003700* THE TOKEN (E.G. "{orderId}") AND ITS LENGTH TO WS-TOKEN-LITERAL
003800* / WS-TOKEN-LITERAL-LEN, THE REPLACEMENT TEXT AND ITS TRUE
003900* LENGTH TO WS-TOKEN-REPLACEMENT / WS-TOKEN-REPLACEMENT-LEN, AND
004000* PERFORM REPLACE-ONE-TOKEN.  THE RESULT COMES BACK IN
004100* WS-TOKEN-RESULT.  WHEN THE TOKEN IS NOT PRESENT THE SOURCE TEXT
004200* COMES BACK UNCHANGED.
004300*****************************************************************
004400*    COUNTS BACKWARD FROM THE DECLARED MAXIMUM LENGTH OF A FIELD
004500*    UNTIL IT HITS A NON-SPACE CHARACTER, OR RUNS OUT (AN
004600*    ALL-SPACES FIELD LEAVES WS-TRIM-RESULT-LEN AT ZERO).
004700 TRIM-FIELD-LENGTH.
004800
004900     MOVE WS-TRIM-SOURCE-MAX TO WS-TRIM-RESULT-LEN.
005000
005100     PERFORM BACK-UP-OVER-TRAILING-SPACE
005200         UNTIL WS-TRIM-RESULT-LEN EQUAL ZERO
005300            OR WS-TRIM-SOURCE (WS-TRIM-RESULT-LEN:1) NOT EQUAL SPACE.
005400*-----------------------------------------------------------------
005500*    ONE STEP OF THE BACKWARD SCAN.
005600 BACK-UP-OVER-TRAILING-SPACE.
005700
005800     SUBTRACT 1 FROM WS-TRIM-RESULT-LEN.
005900*-----------------------------------------------------------------
006000*    SPLITS THE SOURCE TEXT ON THE TOKEN LITERAL (E.G.
006100*    "{orderId}") INTO A BEFORE PIECE AND AN AFTER PIECE, THEN
006200*    REBUILDS THE RESULT AS BEFORE + REPLACEMENT + AFTER.  WHEN
006300*    THE TOKEN IS NOT FOUND, WS-TOKEN-DELIM-FOUND COMES BACK
006400*    BLANK AND ONLY THE BEFORE PIECE (WHICH IS THE WHOLE SOURCE
006500*    TEXT IN THAT CASE) IS COPIED ACROSS.
006600 REPLACE-ONE-TOKEN.
006700
006800     MOVE SPACES TO WS-TOKEN-RESULT WS-TOKEN-DELIM-FOUND
006900                     WS-TOKEN-BEFORE WS-TOKEN-AFTER.
007000     MOVE 0 TO WS-TOKEN-BEFORE-LEN WS-TOKEN-AFTER-LEN WS-BUILD-PTR.
007100
007200     UNSTRING WS-TOKEN-SOURCE
007300         DELIMITED BY WS-TOKEN-LITERAL (1:WS-TOKEN-LITERAL-LEN)
007400         INTO WS-TOKEN-BEFORE COUNT IN WS-TOKEN-BEFORE-LEN
007500                               DELIMITER IN WS-TOKEN-DELIM-FOUND
007600              WS-TOKEN-AFTER  COUNT IN WS-TOKEN-AFTER-LEN.
007700
007800     MOVE WS-TOKEN-BEFORE     TO WS-APPEND-TEXT.
007900     MOVE WS-TOKEN-BEFORE-LEN TO WS-APPEND-LEN.
008000     PERFORM APPEND-TEXT-TO-TOKEN-RESULT.
008100
008200     IF WS-TOKEN-DELIM-FOUND NOT EQUAL SPACES
008300        MOVE WS-TOKEN-REPLACEMENT     TO WS-APPEND-TEXT
008400        MOVE WS-TOKEN-REPLACEMENT-LEN TO WS-APPEND-LEN
008500        PERFORM APPEND-TEXT-TO-TOKEN-RESULT
008600
008700        MOVE WS-TOKEN-AFTER     TO WS-APPEND-TEXT
008800        MOVE WS-TOKEN-AFTER-LEN TO WS-APPEND-LEN
008900        PERFORM APPEND-TEXT-TO-TOKEN-RESULT.
009000*-----------------------------------------------------------------
009100*    APPENDS ONE PIECE (BEFORE, REPLACEMENT, OR AFTER) ONTO THE
009200*    RESULT BUILT SO FAR, TRACKING HOW FAR IN WE ARE WITH
009300*    WS-BUILD-PTR.  SHARED BY ALL THREE CALLS IN REPLACE-ONE-
009400*    TOKEN SO THE APPEND LOGIC ONLY LIVES IN ONE PLACE.
009500 APPEND-TEXT-TO-TOKEN-RESULT.
009600
009700     IF WS-APPEND-LEN GREATER THAN ZERO
009800        MOVE WS-APPEND-TEXT (1:WS-APPEND-LEN)
009900          TO WS-TOKEN-RESULT (WS-BUILD-PTR + 1:WS-APPEND-LEN)
010000        ADD WS-APPEND-LEN TO WS-BUILD-PTR.
