000100*****************************************************************
000200* SLADVR.CBL
000300* FILE-CONTROL ENTRY FOR THE ADVANCE-REQUEST INPUT FILE.
000400*****************************************************************
000500     SELECT ADVANCE-FILE ASSIGN TO "ADVRIN"
000600            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS IS WS-FS-ADVANCE.
