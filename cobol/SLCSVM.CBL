000100*****************************************************************
000200* SLCSVM.CBL
000300* FILE-CONTROL ENTRY FOR THE CSV IMPORT FILE.
000400*****************************************************************
000500     SELECT CSVM-FILE ASSIGN TO "REVWCSVM"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS IS WS-FS-CSVM.
