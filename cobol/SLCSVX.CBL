000100*****************************************************************
000200* SLCSVX.CBL
000300* FILE-CONTROL ENTRY FOR THE CSV EXPORT FILE.
000400*****************************************************************
000500     SELECT CSVX-FILE ASSIGN TO "REVWCSVX"
000600            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS IS WS-FS-CSVX.
