000100*****************************************************************
000200* SLFILT.CBL
000300* FILE-CONTROL ENTRY FOR THE FILTER-CONTROL FILE.  THIS BUILD HAS
000400* NO INDEXED (ISAM) FILE SUPPORT, AND A KEYED RANDOM READ IS NOT
000500* EVEN NEEDED HERE -- THE FILE HOLDS EXACTLY ONE RECORD, SO IT IS
000600* OPENED, READ ONCE SEQUENTIALLY, AND CLOSED.  SEE
000700* OPEN-AND-READ-FILTER-RECORD IN REVIEW-TOTALS-BATCH.COB.
000800*****************************************************************
000900     SELECT FILTER-FILE ASSIGN TO "FILTCTL"
001000            ORGANIZATION IS SEQUENTIAL
001100            FILE STATUS IS WS-FS-FILTER.
