000100*****************************************************************
000200* SLMEDR.CBL
000300* FILE-CONTROL ENTRY FOR THE MEDIATOR LOOKUP FILE.
000400*****************************************************************
000500     SELECT MEDIATOR-FILE ASSIGN TO "MEDRMAST"
000600            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS IS WS-FS-MEDIATOR.
