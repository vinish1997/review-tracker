000100*****************************************************************
000200* SLNOTE.CBL
000300* FILE-CONTROL ENTRY FOR THE NOTIFICATION-ITEM OUTPUT FILE.
000400*****************************************************************
000500     SELECT ITEM-FILE ASSIGN TO "NOTEOUT"
000600            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS IS WS-FS-ITEM.
