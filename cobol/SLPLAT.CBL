000100*****************************************************************
000200* SLPLAT.CBL
000300* FILE-CONTROL ENTRY FOR THE PLATFORM LOOKUP FILE.
000400*****************************************************************
000500     SELECT PLATFORM-FILE ASSIGN TO "PLATMAST"
000600            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS IS WS-FS-PLATFORM.
