000100*****************************************************************
000200* SLREVW.CBL
000300* FILE-CONTROL ENTRY FOR THE REVIEW MASTER FILE, SEQUENTIAL
000400* ACCESS.  USED BY EVERY BATCH PASS THAT READS (OR WRITES) THE
000500* MASTER FILE STRAIGHT THROUGH IN ORDER-ID ORDER.
000600*****************************************************************
000700     SELECT REVIEW-FILE ASSIGN TO "REVWMAST"
000800            ORGANIZATION IS SEQUENTIAL
000900            FILE STATUS IS WS-FS-REVIEW.
