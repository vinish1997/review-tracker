000100*****************************************************************
000200* SLREVWR.CBL
000300* FILE-CONTROL ENTRY FOR THE REVIEW MASTER FILE, RELATIVE
000400* ACCESS.  USED ONLY BY THE ADVANCE-WORKFLOW PASS, WHICH MUST
000500* REWRITE ONE RECORD IN PLACE WITHOUT AN INDEXED (ISAM) FILE.
000600* ACCESS MODE IS DYNAMIC SO THE FIRST PASS CAN READ NEXT RECORD
000700* SEQUENTIALLY TO BUILD AN IN-MEMORY ORDER-ID/RELATIVE-KEY INDEX
000800* TABLE, AND LATER PASSES CAN THEN RANDOM-READ AND REWRITE ONE
000900* RECORD STRAIGHT FROM THAT TABLE.
001000*****************************************************************
001100     SELECT REVIEW-FILE ASSIGN TO "REVWMAST"
001200            ORGANIZATION IS RELATIVE
001300            ACCESS MODE IS DYNAMIC
001400            RELATIVE KEY IS WS-REVIEW-REL-KEY
001500            FILE STATUS IS WS-FS-REVIEW.
