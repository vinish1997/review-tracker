000100*****************************************************************
000200* SLRULE.CBL
000300* FILE-CONTROL ENTRY FOR THE NOTIFICATION-RULE TABLE FILE.
000400*****************************************************************
000500     SELECT RULE-FILE ASSIGN TO "RULEMAST"
000600            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS IS WS-FS-RULE.
