000100*****************************************************************
000200* SLTOTL.CBL
000300* FILE-CONTROL ENTRY FOR THE DASHBOARD-TOTALS OUTPUT FILE.
000400*****************************************************************
000500     SELECT TOTALS-FILE ASSIGN TO "TOTLOUT"
000600            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS IS WS-FS-TOTALS.
