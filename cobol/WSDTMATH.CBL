000100*****************************************************************
000200* WSDTMATH.CBL
000300* WORKING-STORAGE FOR PLDTMATH.CBL.  CALLER LOADS
000400* DM-DATE-CCYYMMDD WITH THE DATE TO BE CONVERTED AND PERFORMS
000500* COMPUTE-DAY-NUMBER; THE ABSOLUTE DAY NUMBER COMES BACK IN
000600* DM-DAY-NUMBER-1 SO TWO DATES CAN BE SUBTRACTED TO GET A DAY
000700* COUNT.  THE MONTH TABLE AND LEAP-YEAR SWITCH BELOW ARE CARRIED
000800* OVER FROM THE OLD WSDATE COPYBOOK, RENAMED TO THE DM- PREFIX.
000900*****************************************************************
001000*    CALLER-SUPPLIED DATE, ALWAYS A FULL FOUR-DIGIT CENTURY --
001100*    NO TWO-DIGIT YEAR EVER REACHES THIS COPYBOOK, SEE THE Y2K
001200*    CENTURY-WINDOWING DONE AT EACH PROGRAM'S ACCEPT FROM DATE.
001300     01  DM-DATE-CCYYMMDD              PIC 9(8).
001400     01  DM-DATE-CCYYMMDD-X REDEFINES DM-DATE-CCYYMMDD.
001500         05  DM-DATE-CCYY              PIC 9(4).
001600         05  DM-DATE-MM                PIC 99.
001700             88  DM-MONTH-VALID            VALUE 1 THRU 12.
001800         05  DM-DATE-DD                PIC 99.
001900
002000*    RUNNING DAY COUNT FROM JANUARY 1ST TO THE FIRST OF EACH
002100*    MONTH, ZERO-BASED -- INDEX 1 IS JANUARY'S OWN ZERO, INDEX 12
002200*    IS DECEMBER'S 334.  FEBRUARY'S LEAP DAY IS ADDED SEPARATELY
002300*    BY COMPUTE-DAY-NUMBER, NOT BUILT INTO THIS TABLE.
002400     01  DM-MONTH-TABLE-VALUES.
002500         05  FILLER                    PIC 9(3) VALUE 000.
002600         05  FILLER                    PIC 9(3) VALUE 031.
002700         05  FILLER                    PIC 9(3) VALUE 059.
002800         05  FILLER                    PIC 9(3) VALUE 090.
002900         05  FILLER                    PIC 9(3) VALUE 120.
003000         05  FILLER                    PIC 9(3) VALUE 151.
003100         05  FILLER                    PIC 9(3) VALUE 181.
003200         05  FILLER                    PIC 9(3) VALUE 212.
003300         05  FILLER                    PIC 9(3) VALUE 243.
003400         05  FILLER                    PIC 9(3) VALUE 273.
003500         05  FILLER                    PIC 9(3) VALUE 304.
003600         05  FILLER                    PIC 9(3) VALUE 334.
003700     01  DM-MONTH-TABLE REDEFINES DM-MONTH-TABLE-VALUES.
003800         05  DM-TABLE-MONTH OCCURS 12 TIMES PIC 9(3).
003900
004000*    SCRATCH FIELDS FOR THE DIVIDE-BY-4/100/400 LEAP-YEAR TEST --
004100*    NEITHER VALUE IS LOOKED AT BY THE CALLER, ONLY THE REMAINDER
004200*    OF EACH DIVIDE MATTERS.
004300     77  DM-LEAP-YEAR-REMAINDER        PIC 999  COMP.
004400     77  DM-LEAP-YEAR-DUMMY-QUO        PIC 9999 COMP.
004500
004600     01  DM-IS-LEAP-YEAR               PIC X.
004700         88  DM-YEAR-IS-LEAP               VALUE "Y".
004800
004900*    VALUES RETURNED TO THE CALLER.  DM-DAY-NUMBER-1 IS FILLED IN
005000*    BY COMPUTE-DAY-NUMBER; DM-DAY-NUMBER-2 AND DM-DAYS-BETWEEN
005100*    ARE LEFT FOR THE CALLER TO MOVE/COMPUTE ACROSS TWO CALLS
005200*    WHEN SUBTRACTING ONE DATE FROM ANOTHER.
005300     77  DM-DAY-NUMBER-1               PIC 9(7) COMP.
005400     77  DM-DAY-NUMBER-2               PIC 9(7) COMP.
005500     77  DM-DAYS-BETWEEN               PIC S9(7) COMP.
