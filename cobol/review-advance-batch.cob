000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. REVIEW-ADVANCE-BATCH.
000300AUTHOR. R B MURTHY.
000400INSTALLATION. DATA PROCESSING CENTER.
000500DATE-WRITTEN. 04/02/1986.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED -- DATA PROCESSING CENTER USE ONLY.
000800*--------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*--------------------------------------------------------------
001100* DATE        BY    TICKET   DESCRIPTION
001200* ----------  ----  -------  -----------------------------------
001300* 04/02/1986  RBM   INITIAL  STAMPS THE NEXT UNSET MILESTONE DATE
001400*                            ON A REVIEW FROM AN ADVANCE-REQUEST
001500*                            FILE AND CLEARS EVERYTHING LATER IN
001600*                            THE SEQUENCE -- RANDOM READ AND
001700*                            REWRITE BY RELATIVE KEY AGAINST THE
001800*                            REVIEW MASTER, ONE RECORD AT A TIME.
001900* 09/02/1986  RBM   DP-0118  ADDED IN-MEMORY ORDER-ID INDEX TABLE
002000*                            SINCE THIS BUILD HAS NO INDEXED (ISAM)
002100*                            FILE SUPPORT -- FIRST PASS OVER THE
002200*                            MASTER BUILDS THE TABLE, SECOND PASS
002300*                            RANDOM-READS/REWRITES BY RELATIVE KEY.
002400* 02/19/1988  TKS   DP-0205  ADDED "ORDER-ID NOT ON FILE" COUNT TO
002500*                            THE END-OF-JOB DISPLAY.
002600* 10/14/1998  LKV   DP-0417  YEAR 2000 REVIEW -- ADVANCE-DATE AND
002700*                            ALL REVIEW DATE FIELDS ARE CCYYMMDD.
002800*                            NO CHANGE REQUIRED.
002900* 06/22/2002  GHF   DP-0461  A SECOND ADVANCE REQUEST FOR THE SAME
003000*                            ORDER-ID IN ONE RUN IS NO LONGER A
003100*                            PROBLEM -- THE RELATIVE KEY COMES OUT
003200*                            OF THE INDEX TABLE EACH TIME, SO THE
003300*                            RANDOM READ ALWAYS SEES THE LATEST
003400*                            REWRITTEN VERSION OF THE RECORD.
003500* 11/05/2004  GHF   DP-0497  NARRATIVE PASS -- NO LOGIC CHANGE --
003600*                            ADDED PARAGRAPH-PURPOSE COMMENTS SO A
003700*                            NEW HAND ON THIS PROGRAM DOES NOT HAVE
003800*                            TO RE-DERIVE THE TWO-PASS DESIGN FROM
003900*                            SCRATCH.
004000*--------------------------------------------------------------
004100ENVIRONMENT DIVISION.
004200INPUT-OUTPUT SECTION.
004300FILE-CONTROL.
004400*    THE REVIEW MASTER IS RELATIVE, NOT INDEXED -- THIS BUILD HAS
004500*    NO ISAM SUPPORT.  RANDOM ACCESS TO A PARTICULAR ORDER-ID IS
004600*    OBTAINED BY FIRST LOCATING ITS RELATIVE KEY IN THE IN-MEMORY
004700*    INDEX TABLE BUILT BELOW, THEN READING BY THAT KEY.
004800    COPY "SLREVWR.CBL".
004900*    THE ADVANCE-REQUEST FILE IS A STRAIGHT SEQUENTIAL TRANSACTION
005000*    FILE, ONE REQUEST PER RECORD, READ ONCE TOP TO BOTTOM.
005100    COPY "SLADVR.CBL".
005200
005300CONFIGURATION SECTION.
005400SPECIAL-NAMES.
005500    C01 IS TOP-OF-FORM
005600    UPSI-0 IS WS-RERUN-SWITCH ON STATUS IS RERUN-SWITCH-ON
005700                               OFF STATUS IS RERUN-SWITCH-OFF
005800    CLASS NUMERIC-DATE-CLASS IS "0" THRU "9".
005900DATA DIVISION.
006000FILE SECTION.
006100
006200    COPY "FDREVW.CBL".
006300    COPY "FDADVR.CBL".
006400
006500WORKING-STORAGE SECTION.
006600*    FILE-STATUS BYTES, EYEBALLED FROM A DUMP ONLY -- NOT TESTED
006700*    IN LOGIC.
006800 01  WS-FILE-STATUS-GROUP.
006900     05  WS-FS-REVIEW                 PIC X(2).
007000     05  WS-FS-ADVANCE                PIC X(2).
007100
007200*    RELATIVE KEY USED FOR BOTH THE SEQUENTIAL BUILD PASS (SET BY
007300*    THE FILE SYSTEM AS EACH RECORD IS READ NEXT) AND THE RANDOM
007400*    READ/REWRITE PASS (SET FROM THE INDEX TABLE ENTRY THAT
007500*    MATCHED THE INCOMING REQUEST).
007600 77  WS-REVIEW-REL-KEY                PIC 9(7) COMP.
007700
007800 01  WS-END-OF-REVIEW                 PIC X.
007900     88  END-OF-REVIEW                    VALUE "Y".
008000 01  WS-END-OF-ADVANCE                PIC X.
008100     88  END-OF-ADVANCE                   VALUE "Y".
008200
008300*    FIRST-PASS INDEX TABLE -- ONE ENTRY PER REVIEW MASTER RECORD,
008400*    ORDER-ID PAIRED WITH THE RELATIVE KEY IT LIVES AT, KEPT IN
008500*    ASCENDING ORDER-ID ORDER SO SEARCH ALL CAN DO A BINARY SEARCH
008600*    ON THE SECOND PASS.  9999 ENTRIES COVERS THE LARGEST REVIEW
008700*    MASTER SEEN SINCE THIS JOB WAS WRITTEN, WITH ROOM TO GROW.
008800 01  WS-REVIEW-INDEX-GROUP.
008900     05  WS-INDEX-COUNT                PIC 9(7) COMP.
009000     05  WS-INDEX-ENTRY OCCURS 9999 TIMES
009100             ASCENDING KEY IS WS-INDEX-ORDER-ID
009200             INDEXED BY WS-INDEX-IDX.
009300         10  WS-INDEX-ORDER-ID         PIC X(40).
009400         10  WS-INDEX-REL-KEY          PIC 9(7) COMP.
009500*    RAW-BYTE VIEW OF THE SAME TABLE, KEPT FOR DUMP READING ONLY.
009600 01  WS-REVIEW-INDEX-GROUP-X REDEFINES WS-REVIEW-INDEX-GROUP.
009700     05  FILLER                        PIC X(4).
009800     05  WS-INDEX-BYTES OCCURS 9999 TIMES PIC X(47).
009900
010000 01  WS-FOUND-IN-INDEX                PIC X.
010100     88  FOUND-IN-INDEX                    VALUE "Y".
010200
010300*    SET BY ADVANCE-ONE-REVIEW (PLADVWF.CBL) TO SAY WHETHER THIS
010400*    REQUEST ACTUALLY MOVED A MILESTONE DATE -- A REQUEST AGAINST
010500*    A REVIEW ALREADY AT ITS LAST MILESTONE APPLIES NOTHING.
010600 01  WS-ADVANCE-APPLIED-FLAG          PIC X.
010700     88  WS-ADVANCE-APPLIED                VALUE "Y".
010800
010900*    WORKING FIELDS OWNED BY PLADVWF.CBL -- DECLARED HERE PER THAT
011000*    COPYBOOK'S CALLER CONTRACT, NOT USED DIRECTLY BY THIS PROGRAM.
011100 01  WS-SEQUENCE-TABLE.
011200     05  WS-SEQUENCE-SLOT OCCURS 6 TIMES PIC 9 COMP.
011300 77  WS-SEQUENCE-LENGTH               PIC 9 COMP.
011400 77  WS-SEQUENCE-INDEX                PIC 9 COMP.
011500 77  WS-SEQUENCE-NEXT-INDEX           PIC 9 COMP.
011600 77  WS-SEQUENCE-CODE                 PIC 9 COMP.
011700 77  WS-FIELD-VALUE                   PIC 9(8).
011800
011900*    JOB-LEVEL COUNTERS DISPLAYED AT END OF RUN.
012000 01  WS-COUNTER-GROUP.
012100     05  WS-REQUESTS-READ             PIC 9(7) COMP.
012200     05  WS-REQUESTS-APPLIED          PIC 9(7) COMP.
012300     05  WS-REQUESTS-NOT-ON-FILE      PIC 9(7) COMP.
012400 01  WS-COUNTER-GROUP-X REDEFINES WS-COUNTER-GROUP.
012500     05  WS-COUNTER-GROUP-BYTES       PIC X(21).
012600*--------------------------------------------------------------
012700
012800PROCEDURE DIVISION.
012900*    TWO CLEAN PASSES -- BUILD THE INDEX OVER THE WHOLE REVIEW
013000*    MASTER FIRST, THEN WALK THE ADVANCE-REQUEST FILE APPLYING
013100*    EACH REQUEST AGAINST THE RECORD THE INDEX POINTS AT.  THE
013200*    REVIEW MASTER IS NEVER READ SEQUENTIALLY DURING THE SECOND
013300*    PASS -- ONLY RANDOM READS BY RELATIVE KEY.
013400 ADVANCE-BATCH-CONTROL.
013500
013600     OPEN I-O   REVIEW-FILE.
013700     OPEN INPUT ADVANCE-FILE.
013800
013900     MOVE 0   TO WS-INDEX-COUNT WS-REQUESTS-READ
014000                 WS-REQUESTS-APPLIED WS-REQUESTS-NOT-ON-FILE.
014100     MOVE "N" TO WS-END-OF-REVIEW WS-END-OF-ADVANCE.
014200
014300     PERFORM BUILD-REVIEW-INDEX-TABLE.
014400
014500     READ ADVANCE-FILE
014600          AT END MOVE "Y" TO WS-END-OF-ADVANCE.
014700
014800     PERFORM PROCESS-ONE-ADVANCE-REQUEST UNTIL END-OF-ADVANCE.
014900
015000     DISPLAY "REVIEW-ADVANCE-BATCH -- READ " WS-REQUESTS-READ
015100             " APPLIED " WS-REQUESTS-APPLIED
015200             " NOT ON FILE " WS-REQUESTS-NOT-ON-FILE.
015300
015400     CLOSE REVIEW-FILE ADVANCE-FILE.
015500
015600     EXIT PROGRAM.
015700     STOP RUN.
015800*--------------------------------------------------------------
015900*    SEQUENTIAL PASS OVER THE WHOLE REVIEW MASTER -- "NEXT
016000*    RECORD" IS USED RATHER THAN A PLAIN READ SO THIS SAME FILE-
016100*    CONTROL ENTRY CAN ALSO SUPPORT RANDOM READS LATER WITHOUT
016200*    THE MODE GETTING CONFUSED.
016300 BUILD-REVIEW-INDEX-TABLE.
016400
016500     READ REVIEW-FILE NEXT RECORD
016600          AT END MOVE "Y" TO WS-END-OF-REVIEW.
016700
016800     PERFORM STORE-ONE-INDEX-ENTRY UNTIL END-OF-REVIEW.
016900*--------------------------------------------------------------
017000*    RECORDS ARE READ IN ASCENDING RELATIVE-KEY ORDER, WHICH IS
017100*    NOT NECESSARILY ORDER-ID ORDER -- SEARCH ALL NEEDS ITS KEY
017200*    IN ASCENDING ORDER, SO THE INDEX IS LOADED HERE BUT SORTED
017300*    LATER BY VIRTUE OF THE REVIEW MASTER ALREADY BEING BUILT
017400*    WITH ORDER-ID AS ITS LOAD KEY -- SEE DESIGN NOTES IN
017500*    SLREVWR.CBL IF THAT EVER CHANGES.
017600 STORE-ONE-INDEX-ENTRY.
017700
017800     ADD 1 TO WS-INDEX-COUNT.
017900     MOVE REVIEW-ORDER-ID  TO WS-INDEX-ORDER-ID (WS-INDEX-COUNT).
018000     MOVE WS-REVIEW-REL-KEY TO WS-INDEX-REL-KEY (WS-INDEX-COUNT).
018100
018200     READ REVIEW-FILE NEXT RECORD
018300          AT END MOVE "Y" TO WS-END-OF-REVIEW.
018400*--------------------------------------------------------------
018500*    ONE ADVANCE REQUEST -- LOOK UP ITS ORDER-ID IN THE INDEX
018600*    TABLE; A MISS MEANS THE REQUEST REFERENCES AN ORDER THAT IS
018700*    NOT ON THE REVIEW MASTER AT ALL (TYPICALLY A TYPO OR A
018800*    REQUEST THAT ARRIVED BEFORE THE CSV IMPORT THAT WOULD HAVE
018900*    CREATED THE REVIEW), AND IS LOGGED RATHER THAN ABENDED.
019000 PROCESS-ONE-ADVANCE-REQUEST.
019100
019200     ADD 1 TO WS-REQUESTS-READ.
019300
019400     MOVE "N" TO WS-FOUND-IN-INDEX.
019500     IF WS-INDEX-COUNT GREATER THAN ZERO
019600        SEARCH ALL WS-INDEX-ENTRY
019700           WHEN WS-INDEX-ORDER-ID (WS-INDEX-IDX)
019800                   EQUAL ADVANCE-ORDER-ID
019900                MOVE "Y" TO WS-FOUND-IN-INDEX.
020000
020100     IF FOUND-IN-INDEX
020200        MOVE WS-INDEX-REL-KEY (WS-INDEX-IDX) TO WS-REVIEW-REL-KEY
020300        READ REVIEW-FILE
020400        PERFORM APPLY-ONE-ADVANCE
020500     ELSE
020600        ADD 1 TO WS-REQUESTS-NOT-ON-FILE
020700        DISPLAY "NOT ON FILE -- " ADVANCE-ORDER-ID.
020800
020900     READ ADVANCE-FILE
021000          AT END MOVE "Y" TO WS-END-OF-ADVANCE.
021100*--------------------------------------------------------------
021200*    APPLIES THE MILESTONE ADVANCE (SEE PLADVWF.CBL) AND, ONLY IF
021300*    IT ACTUALLY CHANGED SOMETHING, RECOMPUTES STATUS AND REWRITES
021400*    THE RECORD -- A NO-OP REQUEST LEAVES THE RECORD UNTOUCHED SO
021500*    IT DOES NOT SHOW UP IN TOMORROW'S DIFF REPORTS AS CHANGED.
021600 APPLY-ONE-ADVANCE.
021700
021800     PERFORM ADVANCE-ONE-REVIEW.
021900
022000     IF WS-ADVANCE-APPLIED
022100        ADD 1 TO WS-REQUESTS-APPLIED
022200        PERFORM COMPUTE-REVIEW-STATUS
022300        REWRITE REVIEW-RECORD.
022400*--------------------------------------------------------------
022500*    SHARED MILESTONE-ADVANCE AND STATUS-DERIVATION LOGIC, COPIED
022600*    IN SO THE SAME RULES GOVERN HERE AS IN THE NIGHTLY EDIT PASS.
022700     COPY "PLADVWF.CBL".
022800     COPY "PLSTATUS.CBL".
