000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. REVIEW-CSV-EXPORT-BATCH.
000300AUTHOR. G H FONSECA.
000400INSTALLATION. DATA PROCESSING CENTER.
000500DATE-WRITTEN. 01/09/1989.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED -- DATA PROCESSING CENTER USE ONLY.
000800*--------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*--------------------------------------------------------------
001100* DATE        BY    TICKET   DESCRIPTION
001200* ----------  ----  -------  -----------------------------------
001300* 01/09/1989  GHF   INITIAL  FLAT DETAIL-LINE LISTING OF THE
001400*                            REVIEW MASTER, SAME SEQUENTIAL
001500*                            READ-THE-WHOLE-FILE-ONCE SHAPE AS
001600*                            OTHER LISTING PASSES IN THIS SUITE,
001700*                            BUT WRITING COMMA-DELIMITED TEXT
001800*                            INSTEAD OF A PRINT LINE.
001900* 06/14/1990  GHF   DP-0251  ADDED RFC4180 QUOTING VIA THE NEW
002000*                            SHARED PLCSVOUT.CBL SO
002100*                            PRODUCT NAMES WITH COMMAS SURVIVE
002200*                            A ROUND TRIP THROUGH THE IMPORT SIDE.
002300* 10/14/1998  LKV   DP-0417  YEAR 2000 REVIEW -- DATES RENDER AS
002400*                            CCYY-MM-DD, ALREADY FOUR-DIGIT YEAR.
002500*                            NO CHANGE REQUIRED.
002600* 04/08/2000  TKS   DP-0429  AMOUNT FIELDS NOW SUPPRESS THE TRAIL
002700*                            OF LEADING SPACES THE -(7)9.99 EDIT
002800*                            PICTURE LEAVES BEHIND, SO A CSV
002900*                            READER DOES NOT SEE "    120.00" WITH
003000*                            EMBEDDED BLANKS BEFORE THE DIGITS.
003100* 02/18/2003  GHF   DP-0471  HEADER ROW NOW WRITTEN UP FRONT BY
003200*                            BUILD-CSV-HEADER-LINE INSTEAD OF A
003300*                            LITERAL MOVE -- LINES UP COLUMN ORDER
003400*                            WITH THE IMPORT SIDE'S EXPECTED ROW
003500*                            SHAPE WHEN EITHER ONE CHANGES.
003600*--------------------------------------------------------------
003700ENVIRONMENT DIVISION.
003800INPUT-OUTPUT SECTION.
003900FILE-CONTROL.
004000*    REVIEW MASTER IS READ SEQUENTIALLY, TOP TO BOTTOM, ONCE --
004100*    NO RANDOM ACCESS IS NEEDED FOR A STRAIGHT DUMP-TO-CSV PASS.
004200    COPY "SLREVW.CBL".
004300*    THE CSV EXPORT FILE IS A PLAIN SEQUENTIAL TEXT FILE, ONE
004400*    REVIEW PER LINE, OPENED OUTPUT AND WRITTEN FRESH EACH RUN.
004500    COPY "SLCSVX.CBL".
004600
004700CONFIGURATION SECTION.
004800SPECIAL-NAMES.
004900    C01 IS TOP-OF-FORM
005000    UPSI-0 IS WS-RERUN-SWITCH ON STATUS IS RERUN-SWITCH-ON
005100                               OFF STATUS IS RERUN-SWITCH-OFF
005200    CLASS NUMERIC-DATE-CLASS IS "0" THRU "9".
005300DATA DIVISION.
005400FILE SECTION.
005500
005600    COPY "FDREVW.CBL".
005700    COPY "FDCSVX.CBL".
005800
005900WORKING-STORAGE SECTION.
006000 01  WS-FILE-STATUS-GROUP.
006100     05  WS-FS-REVIEW                 PIC X(2).
006200     05  WS-FS-CSVX                   PIC X(2).
006300
006400 01  WS-END-OF-REVIEW                 PIC X.
006500     88  END-OF-REVIEW                    VALUE "Y".
006600
006700 77  WS-ROWS-WRITTEN                  PIC 9(7) COMP.
006800
006900*    BUILT ONCE AT OPEN TIME AND WRITTEN AS ROW ONE OF THE FILE --
007000*    NAMES EVERY COLUMN IN THE SAME ORDER THE DETAIL ROWS FOLLOW,
007100*    SO THE IMPORT SIDE CAN MATCH THEM UP BY POSITION.
007200 01  WS-CSV-HEADER-LINE               PIC X(210).
007300
007400*    WORKING FIELDS OWNED BY PLCSVOUT.CBL -- DECLARED HERE PER
007500*    THAT COPYBOOK'S CALLER CONTRACT.
007600 01  WS-CSV-OUT-LINE                  PIC X(600).
007700 77  WS-CSV-OUT-LEN                   PIC 9(4) COMP.
007800 77  WS-CSV-FIELD-IN                  PIC X(120).
007900 77  WS-CSV-FIELD-LEN                 PIC 9(4) COMP.
008000 77  WS-CSV-SCAN-SUB                  PIC 9(4) COMP.
008100 01  WS-CSV-NEEDS-QUOTES              PIC X.
008200     88  CSV-FIELD-NEEDS-QUOTES           VALUE "Y".
008300
008400*    WORKING FIELDS OWNED BY PLTOKEN.CBL'S TRIM-FIELD-LENGTH
008500*    PARAGRAPH, USED HERE TO STRIP TRAILING SPACES OFF EACH
008600*    FIXED-WIDTH TEXT FIELD BEFORE IT GOES INTO THE CSV LINE.
008700 77  WS-TRIM-SOURCE                   PIC X(200).
008800 77  WS-TRIM-SOURCE-MAX                PIC 9(4) COMP.
008900 77  WS-TRIM-RESULT-LEN                PIC 9(4) COMP.
009000
009100*    HOLDS WHICHEVER TEXT FIELD IS CURRENTLY BEING TRIMMED AND
009200*    APPENDED -- REUSED FOR EVERY TEXT COLUMN IN TURN.
009300 77  WS-CSV-TEXT-FIELD                 PIC X(200).
009400 77  WS-CSV-TEXT-FIELD-MAX              PIC 9(4) COMP.
009500
009600*    MONEY-FIELD RENDERING WORK AREA -- THE EDITED PICTURE LEAVES
009700*    LEADING SPACES IN FRONT OF THE SIGN/DIGITS, WHICH
009800*    APPEND-AMOUNT-FIELD SCANS PAST BEFORE HANDING THE TEXT TO
009900*    THE CSV WRITER.
010000 77  WS-AMOUNT-SOURCE                  PIC S9(7)V99.
010100 77  WS-AMOUNT-EDIT                    PIC -(7)9.99.
010200 77  WS-AMOUNT-TEXT                    PIC X(20).
010300 77  WS-AMOUNT-TEXT-LEN                PIC 9(4) COMP.
010400 77  WS-AMOUNT-SCAN                    PIC 9(4) COMP.
010500
010600*    DATE-FIELD RENDERING WORK AREA -- THE REDEFINES GIVES A
010700*    CCYY/MM/DD VIEW OF THE PACKED 8-DIGIT DATE SO THE DASHES CAN
010800*    BE SPLICED IN WITHOUT ANY STRING VERB.  A ZERO DATE (MILE-
010900*    STONE NOT YET REACHED) RENDERS AS AN EMPTY CSV FIELD.
011000 77  WS-DATE-WORK                      PIC 9(8).
011100 01  WS-DATE-WORK-X REDEFINES WS-DATE-WORK.
011200     05  WS-DATE-WORK-CCYY             PIC 9(4).
011300     05  WS-DATE-WORK-MM               PIC 9(2).
011400     05  WS-DATE-WORK-DD               PIC 9(2).
011500 01  WS-DATE-TEXT                      PIC X(10).
011600 77  WS-DATE-TEXT-LEN                  PIC 9(4) COMP.
011700*--------------------------------------------------------------
011800
011900PROCEDURE DIVISION.
012000*    WRITE THE HEADER ROW FIRST, THEN WALK THE REVIEW MASTER
012100*    FROM TOP TO BOTTOM WRITING ONE DETAIL ROW PER RECORD.
012200 CSV-EXPORT-BATCH-CONTROL.
012300
012400     OPEN INPUT  REVIEW-FILE.
012500     OPEN OUTPUT CSVX-FILE.
012600
012700     MOVE 0   TO WS-ROWS-WRITTEN.
012800     MOVE "N" TO WS-END-OF-REVIEW.
012900
013000     PERFORM BUILD-CSV-HEADER-LINE.
013100     MOVE WS-CSV-HEADER-LINE TO CSVX-RECORD.
013200     WRITE CSVX-RECORD.
013300
013400     READ REVIEW-FILE
013500          AT END MOVE "Y" TO WS-END-OF-REVIEW.
013600
013700     PERFORM WRITE-ONE-CSV-DETAIL-LINE UNTIL END-OF-REVIEW.
013800
013900     DISPLAY "REVIEW-CSV-EXPORT-BATCH -- ROWS WRITTEN " WS-ROWS-WRITTEN.
014000
014100     CLOSE REVIEW-FILE CSVX-FILE.
014200
014300     EXIT PROGRAM.
014400     STOP RUN.
014500*--------------------------------------------------------------
014600*    ONE LITERAL STRING LISTING EVERY COLUMN NAME IN THE SAME
014700*    ORDER THE DETAIL LINE BUILDS THEM BELOW -- KEEP THIS LIST
014800*    AND THE ORDER OF THE APPEND-* CALLS IN WRITE-ONE-CSV-DETAIL-
014900*    LINE IN STEP WITH EACH OTHER.
015000 BUILD-CSV-HEADER-LINE.
015100
015200     MOVE SPACES TO WS-CSV-HEADER-LINE.
015300
015400     STRING "orderId,orderLink,productName,dealType,platformId,"
015500            "mediatorId,amountRupees,lessRupees,refundAmountRupees,"
015600            "orderedDate,deliveryDate,reviewSubmitDate,"
015700            "reviewAcceptedDate,ratingSubmittedDate,"
015800            "refundFormSubmittedDate,paymentReceivedDate,status"
015900       INTO WS-CSV-HEADER-LINE
016000     END-STRING.
016100*--------------------------------------------------------------
016200*    ONE REVIEW RECORD RENDERED AS ONE CSV LINE -- FIVE TRIMMED
016300*    TEXT COLUMNS, THREE MONEY COLUMNS, SEVEN MILESTONE DATE
016400*    COLUMNS AND A FINAL STATUS COLUMN, IN THAT FIXED ORDER.
016500 WRITE-ONE-CSV-DETAIL-LINE.
016600
016700     MOVE SPACES TO WS-CSV-OUT-LINE.
016800     MOVE 0      TO WS-CSV-OUT-LEN.
016900
017000     MOVE REVIEW-ORDER-ID     TO WS-CSV-TEXT-FIELD.
017100     MOVE 40                  TO WS-CSV-TEXT-FIELD-MAX.
017200     PERFORM APPEND-TRIMMED-TEXT-FIELD.
017300
017400     MOVE REVIEW-ORDER-LINK   TO WS-CSV-TEXT-FIELD.
017500     MOVE 200                 TO WS-CSV-TEXT-FIELD-MAX.
017600     PERFORM APPEND-TRIMMED-TEXT-FIELD.
017700
017800     MOVE REVIEW-PRODUCT-NAME TO WS-CSV-TEXT-FIELD.
017900     MOVE 100                 TO WS-CSV-TEXT-FIELD-MAX.
018000     PERFORM APPEND-TRIMMED-TEXT-FIELD.
018100
018200     MOVE REVIEW-DEAL-TYPE    TO WS-CSV-TEXT-FIELD.
018300     MOVE 20                  TO WS-CSV-TEXT-FIELD-MAX.
018400     PERFORM APPEND-TRIMMED-TEXT-FIELD.
018500
018600     MOVE REVIEW-PLATFORM-ID  TO WS-CSV-TEXT-FIELD.
018700     MOVE 40                  TO WS-CSV-TEXT-FIELD-MAX.
018800     PERFORM APPEND-TRIMMED-TEXT-FIELD.
018900
019000     MOVE REVIEW-MEDIATOR-ID  TO WS-CSV-TEXT-FIELD.
019100     MOVE 40                  TO WS-CSV-TEXT-FIELD-MAX.
019200     PERFORM APPEND-TRIMMED-TEXT-FIELD.
019300
019400*    THE THREE MONEY COLUMNS, IN ORIGINAL-AMOUNT, DISCOUNT,
019500*    REFUND ORDER -- SEE APPEND-AMOUNT-FIELD BELOW FOR HOW A ZERO
019600*    VALUE IS RENDERED.
019700     MOVE REVIEW-AMOUNT       TO WS-AMOUNT-SOURCE.
019800     PERFORM APPEND-AMOUNT-FIELD.
019900
020000     MOVE REVIEW-LESS-AMOUNT  TO WS-AMOUNT-SOURCE.
020100     PERFORM APPEND-AMOUNT-FIELD.
020200
020300     MOVE REVIEW-REFUND-AMOUNT TO WS-AMOUNT-SOURCE.
020400     PERFORM APPEND-AMOUNT-FIELD.
020500
020600*    THE SEVEN MILESTONE DATES, OLDEST TO NEWEST -- SEE
020700*    PLCHAIN.CBL FOR WHAT ORDER THEY ARE SUPPOSED TO OCCUR IN.
020800     MOVE REVIEW-ORDERED-DATE     TO WS-DATE-WORK.
020900     PERFORM APPEND-DATE-FIELD.
021000
021100     MOVE REVIEW-DELIVERY-DATE    TO WS-DATE-WORK.
021200     PERFORM APPEND-DATE-FIELD.
021300
021400     MOVE REVIEW-SUBMIT-DATE      TO WS-DATE-WORK.
021500     PERFORM APPEND-DATE-FIELD.
021600
021700     MOVE REVIEW-ACCEPTED-DATE    TO WS-DATE-WORK.
021800     PERFORM APPEND-DATE-FIELD.
021900
022000     MOVE REVIEW-RATING-DATE      TO WS-DATE-WORK.
022100     PERFORM APPEND-DATE-FIELD.
022200
022300     MOVE REVIEW-REFUND-FORM-DATE TO WS-DATE-WORK.
022400     PERFORM APPEND-DATE-FIELD.
022500
022600     MOVE REVIEW-PAYMENT-DATE     TO WS-DATE-WORK.
022700     PERFORM APPEND-DATE-FIELD.
022800
022900     MOVE REVIEW-STATUS       TO WS-CSV-TEXT-FIELD.
023000     MOVE 30                  TO WS-CSV-TEXT-FIELD-MAX.
023100     PERFORM APPEND-TRIMMED-TEXT-FIELD.
023200
023300     MOVE WS-CSV-OUT-LINE TO CSVX-RECORD.
023400     WRITE CSVX-RECORD.
023500     ADD 1 TO WS-ROWS-WRITTEN.
023600
023700     READ REVIEW-FILE
023800          AT END MOVE "Y" TO WS-END-OF-REVIEW.
023900*--------------------------------------------------------------
024000*    TRIMS THE TRAILING SPACES OFF A FIXED-WIDTH TEXT FIELD
024100*    BEFORE HANDING IT TO THE CSV WRITER -- OTHERWISE EVERY TEXT
024200*    COLUMN WOULD CARRY ITS FULL DECLARED WIDTH OF BLANKS.
024300 APPEND-TRIMMED-TEXT-FIELD.
024400
024500     MOVE WS-CSV-TEXT-FIELD     TO WS-TRIM-SOURCE.
024600     MOVE WS-CSV-TEXT-FIELD-MAX TO WS-TRIM-SOURCE-MAX.
024700     PERFORM TRIM-FIELD-LENGTH.
024800
024900     MOVE WS-TRIM-SOURCE     TO WS-CSV-FIELD-IN.
025000     MOVE WS-TRIM-RESULT-LEN TO WS-CSV-FIELD-LEN.
025100     PERFORM APPEND-CSV-FIELD.
025200*--------------------------------------------------------------
025300*    A ZERO AMOUNT COMES OUT AS AN EMPTY FIELD, NOT "0.00" --
025400*    SEE THE CALLER COMMENT ABOVE; THIS PARAGRAPH ITSELF ONLY
025500*    KNOWS TO STRIP THE LEADING SPACES THE EDIT PICTURE LEAVES.
025600 APPEND-AMOUNT-FIELD.
025700
025800     MOVE SPACES TO WS-AMOUNT-TEXT.
025900     MOVE 0      TO WS-AMOUNT-TEXT-LEN.
026000
026100     IF WS-AMOUNT-SOURCE NOT EQUAL ZEROS
026200        MOVE WS-AMOUNT-SOURCE TO WS-AMOUNT-EDIT
026300        MOVE 1 TO WS-AMOUNT-SCAN
026400        PERFORM STEP-OVER-LEADING-AMOUNT-SPACE
026500            UNTIL WS-AMOUNT-SCAN GREATER THAN 11
026600               OR WS-AMOUNT-EDIT (WS-AMOUNT-SCAN:1) NOT EQUAL SPACE
026700        COMPUTE WS-AMOUNT-TEXT-LEN = 12 - WS-AMOUNT-SCAN
026800        MOVE WS-AMOUNT-EDIT (WS-AMOUNT-SCAN:WS-AMOUNT-TEXT-LEN)
026900          TO WS-AMOUNT-TEXT.
027000
027100     MOVE WS-AMOUNT-TEXT     TO WS-CSV-FIELD-IN.
027200     MOVE WS-AMOUNT-TEXT-LEN TO WS-CSV-FIELD-LEN.
027300     PERFORM APPEND-CSV-FIELD.
027400*--------------------------------------------------------------
027500*    ONE STEP OF THE LEADING-SPACE SCAN USED BY APPEND-AMOUNT-
027600*    FIELD ABOVE.
027700 STEP-OVER-LEADING-AMOUNT-SPACE.
027800
027900     ADD 1 TO WS-AMOUNT-SCAN.
028000*--------------------------------------------------------------
028100*    A ZERO DATE (MILESTONE NOT YET REACHED) COMES OUT AS AN
028200*    EMPTY FIELD.  OTHERWISE THE PACKED 8-DIGIT DATE IS SPLICED
028300*    INTO CCYY-MM-DD TEXT DIRECTLY FROM THE REDEFINED VIEW
028400*    DECLARED UP IN WORKING-STORAGE -- NO STRING VERB NEEDED.
028500 APPEND-DATE-FIELD.
028600
028700     MOVE SPACES TO WS-DATE-TEXT.
028800     MOVE 0      TO WS-DATE-TEXT-LEN.
028900
029000     IF WS-DATE-WORK NOT EQUAL ZEROS
029100        MOVE WS-DATE-WORK-CCYY TO WS-DATE-TEXT (1:4)
029200        MOVE "-"               TO WS-DATE-TEXT (5:1)
029300        MOVE WS-DATE-WORK-MM   TO WS-DATE-TEXT (6:2)
029400        MOVE "-"               TO WS-DATE-TEXT (8:1)
029500        MOVE WS-DATE-WORK-DD   TO WS-DATE-TEXT (9:2)
029600        MOVE 10                TO WS-DATE-TEXT-LEN.
029700
029800     MOVE WS-DATE-TEXT     TO WS-CSV-FIELD-IN.
029900     MOVE WS-DATE-TEXT-LEN TO WS-CSV-FIELD-LEN.
030000     PERFORM APPEND-CSV-FIELD.
030100*--------------------------------------------------------------
030200*    SHARED CSV-WRITING AND TOKEN-SUBSTITUTION PARAGRAPHS.
030300*    PLTOKEN.CBL IS NOT ACTUALLY CALLED BY THIS PROGRAM'S OWN
030400*    LOGIC BUT ITS TRIM-FIELD-LENGTH PARAGRAPH IS SHARED WITH THE
030500*    NOTIFICATION ENGINE, SO IT IS COPIED IN HERE RATHER THAN
030600*    DUPLICATED.
030700     COPY "PLCSVOUT.CBL".
030800     COPY "PLTOKEN.CBL".
