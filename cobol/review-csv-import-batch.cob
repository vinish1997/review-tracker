000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. REVIEW-CSV-IMPORT-BATCH.
000300AUTHOR. P D NAIDU.
000400INSTALLATION. DATA PROCESSING CENTER.
000500DATE-WRITTEN. 07/22/1991.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED -- DATA PROCESSING CENTER USE ONLY.
000800*--------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*--------------------------------------------------------------
001100* DATE        BY    TICKET   DESCRIPTION
001200* ----------  ----  -------  -----------------------------------
001300* 07/22/1991  PDN   INITIAL  LOADS A BATCH OF NEW REVIEWS FROM A
001400*                            COMMA-DELIMITED TEXT FILE.  EDITS
001500*                            EVERY FIELD ON EACH ROW, REJECTS
001600*                            ONLY THE BAD ROW AND KEEPS GOING,
001700*                            THEN APPENDS THE ACCEPTED RECORDS
001800*                            TO THE REVIEW MASTER.
001900* 02/18/1993  PDN   DP-0318  REUSED PLREFUND.CBL AND
002000*                            PLSTATUS.CBL INSTEAD OF
002100*                            REPEATING THE EDIT-BATCH ARITHMETIC
002200*                            HERE.
002300* 10/14/1998  LKV   DP-0417  YEAR 2000 REVIEW -- DATE COLUMNS ARE
002400*                            PARSED CCYY-MM-DD, FULL 4-DIGIT YEAR.
002500*                            NO CHANGE REQUIRED.
002600* 04/09/2002  GHF   DP-0460  ADDED WS-ROWS-REJECTED BREAKOUT BY
002700*                            "DUPLICATE ORDER ID" ON THE END-OF-
002800*                            JOB DISPLAY.
002900* 09/17/2003  GHF   DP-0481  SWITCHED THE MASTER WRITE FROM
003000*                            RECORD-AT-A-TIME EXTEND TO A SINGLE
003100*                            PASS AT END OF JOB -- THE MASTER
003200*                            HANDLE NOW OPENS EXTEND ONCE, NOT
003300*                            ONCE PER ACCEPTED ROW, WHICH CUT A
003400*                            LARGE BATCH'S RUN TIME NOTICEABLY.
003500*--------------------------------------------------------------
003600ENVIRONMENT DIVISION.
003700INPUT-OUTPUT SECTION.
003800FILE-CONTROL.
003900*    THE REVIEW MASTER IS OPENED INPUT FIRST TO BUILD THE
004000*    DUPLICATE-CHECK INDEX, CLOSED, THEN RE-OPENED EXTEND AT THE
004100*    VERY END TO APPEND THE ACCEPTED BATCH -- IT IS NEVER OPEN
004200*    FOR BOTH READ AND WRITE AT THE SAME TIME.
004300    COPY "SLREVW.CBL".
004400*    THE INBOUND CSV FILE IS A PLAIN SEQUENTIAL TEXT FILE, ONE
004500*    ROW PER LINE, OPENED INPUT ONLY.
004600    COPY "SLCSVM.CBL".
004700
004800CONFIGURATION SECTION.
004900SPECIAL-NAMES.
005000    C01 IS TOP-OF-FORM
005100    UPSI-0 IS WS-RERUN-SWITCH ON STATUS IS RERUN-SWITCH-ON
005200                               OFF STATUS IS RERUN-SWITCH-OFF
005300    CLASS NUMERIC-DATE-CLASS IS "0" THRU "9".
005400DATA DIVISION.
005500FILE SECTION.
005600
005700    COPY "FDREVW.CBL".
005800    COPY "FDCSVM.CBL".
005900
006000WORKING-STORAGE SECTION.
006100 01  WS-FILE-STATUS-GROUP.
006200     05  WS-FS-REVIEW                 PIC X(2).
006300     05  WS-FS-CSVM                   PIC X(2).
006400
006500 01  WS-END-OF-REVIEW                 PIC X.
006600     88  END-OF-REVIEW                    VALUE "Y".
006700 01  WS-END-OF-CSVM                   PIC X.
006800     88  END-OF-CSVM                      VALUE "Y".
006900
007000*    SET ONCE BY READ-AND-CHECK-HEADER-LINE -- A BAD HEADER ROW
007100*    REJECTS THE WHOLE FILE RATHER THAN LETTING EVERY DATA ROW
007200*    FAIL ONE AT A TIME FOR THE SAME REASON.
007300 01  WS-HEADER-OK-FLAG                PIC X.
007400     88  HEADER-IS-OK                     VALUE "Y".
007500
007600*        IN-MEMORY ORDER-ID INDEX OF EVERY REVIEW ALREADY ON
007700*        THE MASTER, BUILT BEFORE THE FIRST CSV ROW IS READ, SO
007800*        A DUPLICATE orderId CAN BE CAUGHT WITHOUT A SECOND PASS
007900*        OVER THE MASTER FOR EACH ROW.  EACH ROW ACCEPTED OUT OF
008000*        THIS SAME BATCH IS ADDED TO THE INDEX AS IT IS LOADED,
008100*        SO TWO ROWS IN THE SAME CSV FILE SHARING AN ORDER ID ARE
008200*        ALSO CAUGHT, NOT JUST A CSV ROW COLLIDING WITH THE FILE.
008300 01  WS-REVIEW-INDEX-GROUP.
008400     05  WS-INDEX-COUNT                PIC 9(7) COMP.
008500     05  WS-INDEX-ENTRY OCCURS 10999 TIMES
008600             ASCENDING KEY IS WS-INDEX-ORDER-ID
008700             INDEXED BY WS-INDEX-IDX.
008800         10  WS-INDEX-ORDER-ID         PIC X(40).
008900 01  WS-REVIEW-INDEX-GROUP-X REDEFINES WS-REVIEW-INDEX-GROUP.
009000     05  FILLER                        PIC X(4).
009100     05  WS-INDEX-BYTES OCCURS 10999 TIMES PIC X(40).
009200 01  WS-FOUND-IN-INDEX                PIC X.
009300     88  FOUND-IN-INDEX                   VALUE "Y".
009400
009500*        EVERY ACCEPTED ROW IS HELD HERE, IN FULL REVIEW-RECORD
009600*        SHAPE, UNTIL END OF FILE -- THEN WRITTEN TO THE MASTER
009700*        IN ONE EXTEND PASS.  BUILDING THE WHOLE BATCH IN
009800*        WORKING STORAGE BEFORE SPILLING IT KEEPS THE MASTER
009900*        FILE HANDLE OPEN FOR OUTPUT ONLY, NEVER MIXED READ/WRITE.
010000*        5000 ROWS IS THE CEILING -- THE LARGEST NIGHTLY BATCH ON
010100*        RECORD IS WELL UNDER A THOUSAND ROWS.
010200 01  WS-LOADED-TABLE-GROUP.
010300     05  WS-LOADED-COUNT                PIC 9(7) COMP.
010400     05  WS-LOADED-RECORD OCCURS 5000 TIMES PIC X(560).
010500 77  WS-WRITE-SUB                      PIC 9(7) COMP.
010600
010700*    WORKING FIELDS OWNED BY PLCSVIN.CBL -- DECLARED HERE PER
010800*    THAT COPYBOOK'S CALLER CONTRACT.
010900 01  WS-CSV-IN-LINE                   PIC X(600).
011000 77  WS-CSV-IN-LEN                    PIC 9(4) COMP.
011100 77  WS-CSV-FIELD-COUNT               PIC 9(4) COMP.
011200 01  WS-CSV-FIELD-TABLE-GROUP.
011300     05  WS-CSV-FIELD-TABLE OCCURS 30 TIMES PIC X(200).
011400 77  WS-CSV-PARSE-SUB                 PIC 9(4) COMP.
011500 77  WS-CSV-OUT-SUB                   PIC 9(4) COMP.
011600 01  WS-CSV-IN-QUOTES-FLAG            PIC X.
011700     88  CSV-IN-QUOTES                    VALUE "Y".
011800 77  WS-CSV-CURRENT-CHAR               PIC X.
011900 77  WS-CSV-NEXT-CHAR                  PIC X.
012000
012100*    SET BY EDIT-AND-BUILD-ONE-REVIEW; TESTED BY LOAD-ONE-CSV-ROW
012200*    TO DECIDE WHETHER THE ROW GOES INTO THE LOADED TABLE OR ONTO
012300*    THE REJECT DISPLAY.
012400 01  WS-ROW-OK-FLAG                   PIC X.
012500     88  ROW-IS-OK                        VALUE "Y".
012600 01  WS-REJECT-REASON                 PIC X(40).
012700
012800*    JOB-LEVEL COUNTERS DISPLAYED AT END OF RUN.
012900 01  WS-COUNTER-GROUP.
013000     05  WS-ROWS-READ                  PIC 9(7) COMP.
013100     05  WS-ROWS-LOADED                PIC 9(7) COMP.
013200     05  WS-ROWS-REJECTED              PIC 9(7) COMP.
013300     05  WS-ROWS-REJECTED-DUPLICATE    PIC 9(7) COMP.
013400 01  WS-COUNTER-GROUP-X REDEFINES WS-COUNTER-GROUP.
013500     05  FILLER                        PIC X(28).
013600
013700*        TEXT-TO-NUMBER PARSE WORK AREA, SHARED BY THE THREE
013800*        MONEY COLUMNS AND THE SEVEN DATE COLUMNS.  ONE FIELD AT
013900*        A TIME IS MOVED IN HERE AND PARSED -- NOTHING IN THIS
014000*        GROUP SURVIVES FROM ONE FIELD TO THE NEXT.
014100 77  WS-PARSE-TEXT                    PIC X(200).
014200 77  WS-PARSE-LEN                     PIC 9(4) COMP.
014300 77  WS-PARSE-SCAN-SUB                PIC 9(4) COMP.
014400 01  WS-PARSE-VALID-FLAG              PIC X.
014500     88  PARSE-IS-VALID                   VALUE "Y".
014600 01  WS-PARSE-NEGATIVE-FLAG           PIC X.
014700     88  PARSE-IS-NEGATIVE                VALUE "Y".
014800 77  WS-PARSE-DOT-COUNT               PIC 9 COMP.
014900 77  WS-PARSE-START-SUB               PIC 9(4) COMP.
015000
015100*    SPLITS A MONEY TEXT FIELD INTO ITS WHOLE-RUPEE AND PAISE
015200*    HALVES ACROSS THE DECIMAL POINT -- UNSTRING DOES THE SPLIT,
015300*    THESE FIELDS HOLD THE TWO PIECES BEFORE THEY ARE COMBINED
015400*    BACK INTO ONE SIGNED PACKED VALUE.
015500 77  WS-MONEY-INT-TEXT                PIC X(9).
015600 77  WS-MONEY-FRAC-TEXT                PIC X(2).
015700 77  WS-MONEY-INT-NUM                  PIC 9(7).
015800 77  WS-MONEY-FRAC-NUM                 PIC 9(2).
015900 01  WS-MONEY-PARSED-VALUE            PIC S9(7)V99.
016000
016100*    THE REDEFINES GIVES A CCYY/MM/DD VIEW OF THE PARSED DATE SO
016200*    THE THREE PIECES PULLED OUT OF THE "CCYY-MM-DD" TEXT CAN BE
016300*    MOVED STRAIGHT IN WITHOUT ANY FURTHER ARITHMETIC.
016400 77  WS-DATE-PARSED                    PIC 9(8).
016500 01  WS-DATE-PARSED-X REDEFINES WS-DATE-PARSED.
016600     05  WS-DATE-PARSED-CCYY           PIC 9(4).
016700     05  WS-DATE-PARSED-MM             PIC 9(2).
016800     05  WS-DATE-PARSED-DD             PIC 9(2).
016900 01  WS-DATE-SET-FLAG                  PIC X.
017000     88  DATE-IS-SET                       VALUE "Y".
017100
017200*    ONE SET-FLAG PER MONEY COLUMN -- APPLY-REFUND-FALLBACK NEEDS
017300*    TO KNOW WHETHER EACH OF THE THREE MONEY COLUMNS WAS ACTUALLY
017400*    PRESENT ON THE ROW, SINCE A BLANK COLUMN AND A COLUMN OF
017500*    "0.00" MEAN DIFFERENT THINGS HERE.
017600 77  WS-AMOUNT-RUPEES                  PIC S9(7)V99.
017700 01  WS-AMOUNT-RUPEES-SET-FLAG        PIC X.
017800     88  AMOUNT-RUPEES-IS-SET              VALUE "Y".
017900 77  WS-LESS-RUPEES                    PIC S9(7)V99.
018000 01  WS-LESS-RUPEES-SET-FLAG          PIC X.
018100     88  LESS-RUPEES-IS-SET                VALUE "Y".
018200 77  WS-REFUND-RUPEES                  PIC S9(7)V99.
018300 01  WS-REFUND-RUPEES-SET-FLAG        PIC X.
018400     88  REFUND-RUPEES-IS-SET              VALUE "Y".
018500*--------------------------------------------------------------
018600
018700PROCEDURE DIVISION.
018800*    BUILD THE DUPLICATE-CHECK INDEX FROM THE EXISTING MASTER,
018900*    CLOSE IT, VALIDATE THE CSV HEADER ROW, THEN EDIT EVERY DATA
019000*    ROW INTO WORKING STORAGE.  THE MASTER IS ONLY RE-OPENED, IN
019100*    EXTEND MODE, IF AT LEAST ONE ROW SURVIVED EDITING.
019200 IMPORT-BATCH-CONTROL.
019300
019400     OPEN INPUT  REVIEW-FILE.
019500     OPEN INPUT  CSVM-FILE.
019600
019700     MOVE 0   TO WS-INDEX-COUNT WS-LOADED-COUNT WS-ROWS-READ
019800                 WS-ROWS-LOADED WS-ROWS-REJECTED
019900                 WS-ROWS-REJECTED-DUPLICATE.
020000     MOVE "N" TO WS-END-OF-REVIEW WS-END-OF-CSVM.
020100
020200     PERFORM BUILD-REVIEW-INDEX-TABLE.
020300     CLOSE REVIEW-FILE.
020400
020500     PERFORM READ-AND-CHECK-HEADER-LINE.
020600
020700     IF HEADER-IS-OK
020800        READ CSVM-FILE
020900             AT END MOVE "Y" TO WS-END-OF-CSVM
021000        END-READ
021100        PERFORM LOAD-ONE-CSV-ROW UNTIL END-OF-CSVM
021200     ELSE
021300        DISPLAY "REVIEW-CSV-IMPORT-BATCH -- HEADER LINE MISSING "
021400                "A REQUIRED COLUMN, BATCH REJECTED.".
021500
021600     CLOSE CSVM-FILE.
021700
021800     IF WS-LOADED-COUNT GREATER THAN ZERO
021900        PERFORM WRITE-LOADED-RECORDS-TO-MASTER.
022000
022100     DISPLAY "REVIEW-CSV-IMPORT-BATCH -- READ " WS-ROWS-READ
022200             " LOADED " WS-ROWS-LOADED
022300             " REJECTED " WS-ROWS-REJECTED.
022400     DISPLAY "REVIEW-CSV-IMPORT-BATCH -- REJECTED AS DUPLICATE "
022500             WS-ROWS-REJECTED-DUPLICATE.
022600
022700     EXIT PROGRAM.
022800     STOP RUN.
022900*--------------------------------------------------------------
023000*    SEQUENTIAL PASS OVER THE EXISTING REVIEW MASTER, COLLECTING
023100*    EVERY ORDER-ID ALREADY ON FILE.
023200 BUILD-REVIEW-INDEX-TABLE.
023300
023400     READ REVIEW-FILE NEXT RECORD
023500          AT END MOVE "Y" TO WS-END-OF-REVIEW.
023600
023700     PERFORM STORE-ONE-INDEX-ENTRY UNTIL END-OF-REVIEW.
023800*--------------------------------------------------------------
023900*    ONE ENTRY OF THE STARTING INDEX -- NOTE THIS TABLE ONLY
024000*    HOLDS THE ORDER-ID, UNLIKE THE ADVANCE-BATCH INDEX, SINCE
024100*    THIS JOB NEVER NEEDS TO READ BACK AN EXISTING MASTER RECORD,
024200*    ONLY TO KNOW WHETHER ITS KEY IS ALREADY TAKEN.
024300 STORE-ONE-INDEX-ENTRY.
024400
024500     ADD 1 TO WS-INDEX-COUNT.
024600     MOVE REVIEW-ORDER-ID TO WS-INDEX-ORDER-ID (WS-INDEX-COUNT).
024700
024800     READ REVIEW-FILE NEXT RECORD
024900          AT END MOVE "Y" TO WS-END-OF-REVIEW.
025000*--------------------------------------------------------------
025100*    THE FIRST LINE OF THE CSV FILE MUST BE A HEADER NAMING THE
025200*    FIRST EIGHT COLUMNS IN THE EXACT ORDER THE EXPORT SIDE WRITES
025300*    THEM -- THIS CATCHES A STALE OR HAND-EDITED FILE BEFORE ANY
025400*    DATA ROW IS TOUCHED, RATHER THAN HAVING EVERY ROW FAIL FOR
025500*    THE SAME UNDERLYING REASON.
025600 READ-AND-CHECK-HEADER-LINE.
025700
025800     MOVE "Y" TO WS-HEADER-OK-FLAG.
025900
026000     READ CSVM-FILE
026100          AT END MOVE "Y" TO WS-END-OF-CSVM.
026200
026300     IF END-OF-CSVM
026400        MOVE "N" TO WS-HEADER-OK-FLAG
026500     ELSE
026600        PERFORM SPLIT-CSVM-RECORD-INTO-FIELDS
026700        IF WS-CSV-FIELD-COUNT LESS THAN 8
026800           MOVE "N" TO WS-HEADER-OK-FLAG
026900        ELSE
027000           IF WS-CSV-FIELD-TABLE (1) NOT EQUAL "orderId"
027100              OR WS-CSV-FIELD-TABLE (2) NOT EQUAL "orderLink"
027200              OR WS-CSV-FIELD-TABLE (3) NOT EQUAL "productName"
027300              OR WS-CSV-FIELD-TABLE (4) NOT EQUAL "dealType"
027400              OR WS-CSV-FIELD-TABLE (5) NOT EQUAL "platformId"
027500              OR WS-CSV-FIELD-TABLE (6) NOT EQUAL "mediatorId"
027600              OR WS-CSV-FIELD-TABLE (7) NOT EQUAL "amountRupees"
027700              OR WS-CSV-FIELD-TABLE (8) NOT EQUAL "lessRupees"
027800              MOVE "N" TO WS-HEADER-OK-FLAG.
027900*--------------------------------------------------------------
028000*    A BLANK LINE IN THE MIDDLE OF THE FILE IS SKIPPED WITHOUT
028100*    COUNTING AS A READ ROW AT ALL -- SOME OF THE FEEDER SYSTEMS
028200*    THAT PRODUCE THIS FILE LEAVE A TRAILING BLANK LINE AT END OF
028300*    FILE, AND THAT SHOULD NOT SHOW UP AS A REJECTED ROW.
028400 LOAD-ONE-CSV-ROW.
028500
028600     ADD 1 TO WS-ROWS-READ.
028700
028800     IF CSVM-RECORD NOT EQUAL SPACES
028900        PERFORM SPLIT-CSVM-RECORD-INTO-FIELDS
029000        PERFORM EDIT-AND-BUILD-ONE-REVIEW
029100        IF ROW-IS-OK
029200           PERFORM STORE-LOADED-REVIEW-IN-INDEX
029300           ADD 1 TO WS-ROWS-LOADED
029400        ELSE
029500           ADD 1 TO WS-ROWS-REJECTED
029600           DISPLAY "REJECTED ROW " WS-ROWS-READ " -- "
029700                   WS-REJECT-REASON
029800     ELSE
029900        SUBTRACT 1 FROM WS-ROWS-READ.
030000
030100     READ CSVM-FILE
030200          AT END MOVE "Y" TO WS-END-OF-CSVM.
030300*--------------------------------------------------------------
030400*    HANDS THE RAW CSV LINE OFF TO THE SHARED PARSER IN
030500*    PLCSVIN.CBL AFTER TRIMMING ITS TRAILING BLANKS DOWN TO THE
030600*    TRUE LINE LENGTH -- THE PARSER NEEDS AN EXACT LENGTH, NOT A
030700*    SPACE-PADDED ONE, TO TELL A TRAILING EMPTY COLUMN FROM PAD.
030800 SPLIT-CSVM-RECORD-INTO-FIELDS.
030900
031000     MOVE SPACES TO WS-CSV-FIELD-TABLE-GROUP.
031100
031200     MOVE CSVM-RECORD TO WS-CSV-IN-LINE.
031300     MOVE 600 TO WS-CSV-IN-LEN.
031400     PERFORM TRIM-CSVM-RECORD-LENGTH.
031500
031600     PERFORM PARSE-CSV-ROW.
031700*--------------------------------------------------------------
031800*    BACKWARD SCAN TO THE TRUE END OF THE LINE, SAME IDIOM AS
031900*    PLTOKEN.CBL'S TRIM-FIELD-LENGTH.
032000 TRIM-CSVM-RECORD-LENGTH.
032100
032200     PERFORM BACK-UP-OVER-CSVM-TRAILING-SPACE
032300         UNTIL WS-CSV-IN-LEN EQUAL ZERO
032400            OR WS-CSV-IN-LINE (WS-CSV-IN-LEN:1) NOT EQUAL SPACE.
032500*--------------------------------------------------------------
032600*    ONE STEP OF THE BACKWARD SCAN ABOVE.
032700 BACK-UP-OVER-CSVM-TRAILING-SPACE.
032800
032900     SUBTRACT 1 FROM WS-CSV-IN-LEN.
033000*--------------------------------------------------------------
033100*    THE FULL PER-ROW EDIT -- ORDER-ID PRESENT AND NOT ALREADY ON
033200*    FILE, THEN THE SIX TEXT COLUMNS MOVED ACROSS VERBATIM, THE
033300*    THREE MONEY COLUMNS AND SEVEN DATE COLUMNS PARSED, AND
033400*    FINALLY THE SHARED MONEY-FIELD AND STATUS RULES APPLIED --
033500*    THE SAME RULES EDIT-BATCH APPLIES TO AN EXISTING RECORD.
033600 EDIT-AND-BUILD-ONE-REVIEW.
033700
033800     MOVE "Y"    TO WS-ROW-OK-FLAG.
033900     MOVE SPACES TO WS-REJECT-REASON.
034000     MOVE SPACES TO REVIEW-RECORD.
034100     MOVE ZEROS  TO REVIEW-ORDERED-DATE REVIEW-DELIVERY-DATE
034200                     REVIEW-SUBMIT-DATE REVIEW-ACCEPTED-DATE
034300                     REVIEW-RATING-DATE REVIEW-REFUND-FORM-DATE
034400                     REVIEW-PAYMENT-DATE REVIEW-AMOUNT
034500                     REVIEW-LESS-AMOUNT REVIEW-REFUND-AMOUNT.
034600
034700     IF WS-CSV-FIELD-TABLE (1) EQUAL SPACES
034800        MOVE "N" TO WS-ROW-OK-FLAG
034900        MOVE "ORDERID IS BLANK" TO WS-REJECT-REASON.
035000
035100     IF ROW-IS-OK
035200        PERFORM CHECK-ORDER-ID-NOT-DUPLICATE.
035300
035400     IF ROW-IS-OK
035500        MOVE WS-CSV-FIELD-TABLE (1) TO REVIEW-ORDER-ID
035600        MOVE WS-CSV-FIELD-TABLE (2) TO REVIEW-ORDER-LINK
035700        MOVE WS-CSV-FIELD-TABLE (3) TO REVIEW-PRODUCT-NAME
035800        MOVE WS-CSV-FIELD-TABLE (4) TO REVIEW-DEAL-TYPE
035900        MOVE WS-CSV-FIELD-TABLE (5) TO REVIEW-PLATFORM-ID
036000        MOVE WS-CSV-FIELD-TABLE (6) TO REVIEW-MEDIATOR-ID
036100        PERFORM PARSE-THE-THREE-MONEY-COLUMNS
036200        PERFORM PARSE-THE-SEVEN-DATE-COLUMNS
036300        IF ROW-IS-OK
036400           PERFORM VALIDATE-MONEY-FIELDS
036500           IF NOT MONEY-IS-OK
036600              MOVE "N" TO WS-ROW-OK-FLAG
036700              MOVE WS-MONEY-ERROR-FIELD TO WS-REJECT-REASON.
036800
036900     IF ROW-IS-OK
037000        PERFORM APPLY-REFUND-FALLBACK
037100        PERFORM COMPUTE-REVIEW-STATUS.
037200*--------------------------------------------------------------
037300*    A BINARY SEARCH AGAINST THE STARTING-PLUS-ALREADY-LOADED
037400*    INDEX -- A MATCH HERE MEANS EITHER THE ROW COLLIDES WITH THE
037500*    EXISTING MASTER OR WITH AN EARLIER ROW IN THIS SAME FILE.
037600 CHECK-ORDER-ID-NOT-DUPLICATE.
037700
037800     MOVE "N" TO WS-FOUND-IN-INDEX.
037900     IF WS-INDEX-COUNT GREATER THAN ZERO
038000        SEARCH ALL WS-INDEX-ENTRY
038100           WHEN WS-INDEX-ORDER-ID (WS-INDEX-IDX)
038200                   EQUAL WS-CSV-FIELD-TABLE (1)
038300                MOVE "Y" TO WS-FOUND-IN-INDEX.
038400
038500     IF FOUND-IN-INDEX
038600        MOVE "N" TO WS-ROW-OK-FLAG
038700        MOVE "DUPLICATE ORDER ID" TO WS-REJECT-REASON
038800        ADD 1 TO WS-ROWS-REJECTED-DUPLICATE.
038900*--------------------------------------------------------------
039000*    ADDS THE JUST-ACCEPTED ROW'S ORDER-ID TO THE IN-MEMORY INDEX
039100*    (SO THE NEXT ROW'S DUPLICATE CHECK SEES IT) AND APPENDS THE
039200*    FULL RECORD TO THE LOADED-RECORD TABLE FOR THE END-OF-JOB
039300*    WRITE PASS.
039400 STORE-LOADED-REVIEW-IN-INDEX.
039500
039600     ADD 1 TO WS-INDEX-COUNT.
039700     MOVE REVIEW-ORDER-ID TO WS-INDEX-ORDER-ID (WS-INDEX-COUNT).
039800
039900     ADD 1 TO WS-LOADED-COUNT.
040000     MOVE REVIEW-RECORD TO WS-LOADED-RECORD (WS-LOADED-COUNT).
040100*--------------------------------------------------------------
040200*    ONE EXTEND PASS AT END OF JOB -- SEE THE 09/17/2003 CHANGE-
040300*    LOG ENTRY FOR WHY THIS REPLACED A PER-ROW OPEN/WRITE/CLOSE.
040400 WRITE-LOADED-RECORDS-TO-MASTER.
040500
040600     OPEN EXTEND REVIEW-FILE.
040700
040800     MOVE 1 TO WS-WRITE-SUB.
040900     PERFORM WRITE-ONE-LOADED-RECORD
041000         UNTIL WS-WRITE-SUB GREATER THAN WS-LOADED-COUNT.
041100
041200     CLOSE REVIEW-FILE.
041300*--------------------------------------------------------------
041400*    ONE RECORD OF THE END-OF-JOB WRITE PASS.
041500 WRITE-ONE-LOADED-RECORD.
041600
041700     MOVE WS-LOADED-RECORD (WS-WRITE-SUB) TO REVIEW-RECORD.
041800     WRITE REVIEW-RECORD.
041900
042000     ADD 1 TO WS-WRITE-SUB.
042100*--------------------------------------------------------------
042200*    THE THREE MONEY COLUMNS, IN amountRupees/lessRupees/
042300*    refundAmountRupees ORDER -- EACH ONE'S SET-FLAG IS REMEMBERED
042400*    SEPARATELY SO APPLY-REFUND-FALLBACK BELOW CAN TELL A BLANK
042500*    COLUMN FROM A COLUMN THAT PARSED TO ZERO.
042600 PARSE-THE-THREE-MONEY-COLUMNS.
042700
042800     MOVE WS-CSV-FIELD-TABLE (7) TO WS-PARSE-TEXT.
042900     PERFORM PARSE-ONE-MONEY-FIELD.
043000     MOVE WS-PARSE-VALID-FLAG      TO WS-AMOUNT-RUPEES-SET-FLAG.
043100     MOVE WS-MONEY-PARSED-VALUE    TO WS-AMOUNT-RUPEES.
043200     IF AMOUNT-RUPEES-IS-SET
043300        MOVE WS-AMOUNT-RUPEES TO REVIEW-AMOUNT.
043400
043500     MOVE WS-CSV-FIELD-TABLE (8) TO WS-PARSE-TEXT.
043600     PERFORM PARSE-ONE-MONEY-FIELD.
043700     MOVE WS-PARSE-VALID-FLAG      TO WS-LESS-RUPEES-SET-FLAG.
043800     MOVE WS-MONEY-PARSED-VALUE    TO WS-LESS-RUPEES.
043900     IF LESS-RUPEES-IS-SET
044000        MOVE WS-LESS-RUPEES TO REVIEW-LESS-AMOUNT.
044100
044200     MOVE WS-CSV-FIELD-TABLE (9) TO WS-PARSE-TEXT.
044300     PERFORM PARSE-ONE-MONEY-FIELD.
044400     MOVE WS-PARSE-VALID-FLAG      TO WS-REFUND-RUPEES-SET-FLAG.
044500     MOVE WS-MONEY-PARSED-VALUE    TO WS-REFUND-RUPEES.
044600     IF REFUND-RUPEES-IS-SET
044700        MOVE WS-REFUND-RUPEES TO REVIEW-REFUND-AMOUNT.
044800*--------------------------------------------------------------
044900*    A BLANK COLUMN PARSES TO A ZERO VALUE WITH ITS SET-FLAG LEFT
045000*    OFF -- ONLY A NON-BLANK COLUMN THAT TURNS OUT NOT TO BE
045100*    NUMERIC TRIPS THE INVALID FLAG CHECKED BELOW.
045200 PARSE-ONE-MONEY-FIELD.
045300
045400     MOVE 0   TO WS-MONEY-PARSED-VALUE.
045500     MOVE "N" TO WS-PARSE-VALID-FLAG.
045600
045700     PERFORM DETERMINE-PARSE-TEXT-LENGTH.
045800
045900     IF WS-PARSE-LEN GREATER THAN ZERO
046000        PERFORM CHECK-MONEY-TEXT-IS-NUMERIC
046100        IF PARSE-IS-VALID
046200           PERFORM CONVERT-MONEY-TEXT-TO-VALUE.
046300*--------------------------------------------------------------
046400*    BACKWARD SCAN TO THE TRUE END OF THE FIELD TEXT, SHARED BY
046500*    BOTH THE MONEY AND DATE PARSERS BELOW.
046600 DETERMINE-PARSE-TEXT-LENGTH.
046700
046800     MOVE 200 TO WS-PARSE-LEN.
046900
047000     PERFORM BACK-UP-OVER-PARSE-TRAILING-SPACE
047100         UNTIL WS-PARSE-LEN EQUAL ZERO
047200            OR WS-PARSE-TEXT (WS-PARSE-LEN:1) NOT EQUAL SPACE.
047300*--------------------------------------------------------------
047400*    ONE STEP OF THE BACKWARD SCAN ABOVE.
047500 BACK-UP-OVER-PARSE-TRAILING-SPACE.
047600
047700     SUBTRACT 1 FROM WS-PARSE-LEN.
047800*--------------------------------------------------------------
047900*    AN OPTIONAL LEADING MINUS SIGN IS ALLOWED (A NEGATIVE REFUND
048000*    SHOULD NEVER ACTUALLY APPEAR, BUT THE EDIT DOES NOT FORBID
048100*    IT HERE -- VALIDATE-MONEY-FIELDS IN PLREFUND.CBL IS WHERE A
048200*    SIGN THAT MAKES NO BUSINESS SENSE GETS REJECTED), FOLLOWED BY
048300*    DIGITS AND AT MOST ONE DECIMAL POINT.
048400 CHECK-MONEY-TEXT-IS-NUMERIC.
048500
048600     MOVE "Y" TO WS-PARSE-VALID-FLAG.
048700     MOVE "N" TO WS-PARSE-NEGATIVE-FLAG.
048800     MOVE 0   TO WS-PARSE-DOT-COUNT.
048900     MOVE 1   TO WS-PARSE-START-SUB.
049000
049100     IF WS-PARSE-TEXT (1:1) EQUAL "-"
049200        MOVE "Y" TO WS-PARSE-NEGATIVE-FLAG
049300        MOVE 2   TO WS-PARSE-START-SUB.
049400
049500     IF WS-PARSE-START-SUB GREATER THAN WS-PARSE-LEN
049600        MOVE "N" TO WS-PARSE-VALID-FLAG
049700     ELSE
049800        MOVE WS-PARSE-START-SUB TO WS-PARSE-SCAN-SUB
049900        PERFORM CHECK-ONE-MONEY-CHARACTER
050000            UNTIL WS-PARSE-SCAN-SUB GREATER THAN WS-PARSE-LEN
050100               OR NOT PARSE-IS-VALID
050200        IF WS-PARSE-DOT-COUNT GREATER THAN 1
050300           MOVE "N" TO WS-PARSE-VALID-FLAG.
050400*--------------------------------------------------------------
050500*    ONE CHARACTER OF THE NUMERIC SCAN -- A SECOND DECIMAL POINT
050600*    IS CAUGHT AFTER THE LOOP ABOVE, NOT HERE, SINCE THE COUNT
050700*    STILL NEEDS TO FINISH INCREMENTING FOR THE REST OF THE FIELD.
050800 CHECK-ONE-MONEY-CHARACTER.
050900
051000     IF WS-PARSE-TEXT (WS-PARSE-SCAN-SUB:1) EQUAL "."
051100        ADD 1 TO WS-PARSE-DOT-COUNT
051200     ELSE
051300        IF WS-PARSE-TEXT (WS-PARSE-SCAN-SUB:1) NOT NUMERIC
051400           MOVE "N" TO WS-PARSE-VALID-FLAG.
051500
051600     ADD 1 TO WS-PARSE-SCAN-SUB.
051700*--------------------------------------------------------------
051800*    SPLITS THE TEXT ON THE DECIMAL POINT, LEFT-JUSTIFIES THE
051900*    FRACTION HALF INTO A TWO-DIGIT PAISE VALUE (A SINGLE-DIGIT
052000*    FRACTION LIKE ".5" MEANS 50 PAISE, NOT 5), THEN RECOMBINES
052100*    THE TWO HALVES INTO ONE SIGNED PACKED AMOUNT.
052200 CONVERT-MONEY-TEXT-TO-VALUE.
052300
052400     MOVE SPACES TO WS-MONEY-INT-TEXT WS-MONEY-FRAC-TEXT.
052500
052600     UNSTRING WS-PARSE-TEXT (WS-PARSE-START-SUB:
052700                  WS-PARSE-LEN - WS-PARSE-START-SUB + 1)
052800         DELIMITED BY "."
052900         INTO WS-MONEY-INT-TEXT
053000              WS-MONEY-FRAC-TEXT.
053100
053200     IF WS-MONEY-FRAC-TEXT EQUAL SPACES
053300        MOVE "00" TO WS-MONEY-FRAC-TEXT
053400     ELSE
053500        IF WS-MONEY-FRAC-TEXT (2:1) EQUAL SPACE
053600           MOVE WS-MONEY-FRAC-TEXT (1:1) TO WS-MONEY-FRAC-TEXT (2:1)
053700           MOVE "0" TO WS-MONEY-FRAC-TEXT (1:1).
053800
053900     MOVE WS-MONEY-INT-TEXT  TO WS-MONEY-INT-NUM.
054000     MOVE WS-MONEY-FRAC-TEXT TO WS-MONEY-FRAC-NUM.
054100
054200     COMPUTE WS-MONEY-PARSED-VALUE =
054300             WS-MONEY-INT-NUM + (WS-MONEY-FRAC-NUM / 100).
054400
054500     IF PARSE-IS-NEGATIVE
054600        COMPUTE WS-MONEY-PARSED-VALUE = 0 - WS-MONEY-PARSED-VALUE.
054700*--------------------------------------------------------------
054800*    THE SEVEN MILESTONE DATE COLUMNS, OLDEST TO NEWEST -- A
054900*    BLANK COLUMN LEAVES THE CORRESPONDING FIELD AT THE ZERO
055000*    MOVED IN BY EDIT-AND-BUILD-ONE-REVIEW ABOVE, MEANING "NOT
055100*    YET REACHED" RATHER THAN AN EDIT FAILURE.
055200 PARSE-THE-SEVEN-DATE-COLUMNS.
055300
055400     MOVE WS-CSV-FIELD-TABLE (10) TO WS-PARSE-TEXT.
055500     PERFORM PARSE-ONE-DATE-FIELD.
055600     IF DATE-IS-SET
055700        MOVE WS-DATE-PARSED TO REVIEW-ORDERED-DATE.
055800
055900     MOVE WS-CSV-FIELD-TABLE (11) TO WS-PARSE-TEXT.
056000     PERFORM PARSE-ONE-DATE-FIELD.
056100     IF DATE-IS-SET
056200        MOVE WS-DATE-PARSED TO REVIEW-DELIVERY-DATE.
056300
056400     MOVE WS-CSV-FIELD-TABLE (12) TO WS-PARSE-TEXT.
056500     PERFORM PARSE-ONE-DATE-FIELD.
056600     IF DATE-IS-SET
056700        MOVE WS-DATE-PARSED TO REVIEW-SUBMIT-DATE.
056800
056900     MOVE WS-CSV-FIELD-TABLE (13) TO WS-PARSE-TEXT.
057000     PERFORM PARSE-ONE-DATE-FIELD.
057100     IF DATE-IS-SET
057200        MOVE WS-DATE-PARSED TO REVIEW-ACCEPTED-DATE.
057300
057400     MOVE WS-CSV-FIELD-TABLE (14) TO WS-PARSE-TEXT.
057500     PERFORM PARSE-ONE-DATE-FIELD.
057600     IF DATE-IS-SET
057700        MOVE WS-DATE-PARSED TO REVIEW-RATING-DATE.
057800
057900     MOVE WS-CSV-FIELD-TABLE (15) TO WS-PARSE-TEXT.
058000     PERFORM PARSE-ONE-DATE-FIELD.
058100     IF DATE-IS-SET
058200        MOVE WS-DATE-PARSED TO REVIEW-REFUND-FORM-DATE.
058300
058400     MOVE WS-CSV-FIELD-TABLE (16) TO WS-PARSE-TEXT.
058500     PERFORM PARSE-ONE-DATE-FIELD.
058600     IF DATE-IS-SET
058700        MOVE WS-DATE-PARSED TO REVIEW-PAYMENT-DATE.
058800*--------------------------------------------------------------
058900*    A DATE FIELD MUST BE EXACTLY 10 CHARACTERS, DASHES IN
059000*    POSITION 5 AND 8, AND DIGITS EVERYWHERE ELSE -- ANYTHING
059100*    SHORTER, LONGER OR MALFORMED IS TREATED AS BLANK RATHER THAN
059200*    REJECTING THE WHOLE ROW, SINCE A BAD DATE ON ONE MILESTONE
059300*    SHOULD NOT COST THE REVIEW ITS OTHER SIX MILESTONES.
059400 PARSE-ONE-DATE-FIELD.
059500
059600     MOVE 0   TO WS-DATE-PARSED.
059700     MOVE "N" TO WS-DATE-SET-FLAG.
059800
059900     PERFORM DETERMINE-PARSE-TEXT-LENGTH.
060000
060100     IF WS-PARSE-LEN EQUAL 10
060200        IF WS-PARSE-TEXT (5:1) EQUAL "-"
060300                             AND
060400           WS-PARSE-TEXT (8:1) EQUAL "-"
060500                             AND
060600           WS-PARSE-TEXT (1:4) NUMERIC
060700                             AND
060800           WS-PARSE-TEXT (6:2) NUMERIC
060900                             AND
061000           WS-PARSE-TEXT (9:2) NUMERIC
061100           MOVE WS-PARSE-TEXT (1:4) TO WS-DATE-PARSED-CCYY
061200           MOVE WS-PARSE-TEXT (6:2) TO WS-DATE-PARSED-MM
061300           MOVE WS-PARSE-TEXT (9:2) TO WS-DATE-PARSED-DD
061400           MOVE "Y" TO WS-DATE-SET-FLAG.
061500*--------------------------------------------------------------
061600*    WHEN THE IMPORTED ROW NAMES BOTH amountRupees AND
061700*    lessRupees BUT LEAVES refundAmountRupees BLANK, THE REFUND
061800*    IS DERIVED AS amount MINUS less -- THE SAME FALLBACK THE
061900*    NIGHTLY EDIT PASS APPLIES TO AN EXISTING RECORD, JUST DONE
062000*    UP FRONT HERE SINCE A FRESHLY-IMPORTED ROW HAS NEVER BEEN
062100*    THROUGH EDIT-BATCH BEFORE.
062200 APPLY-REFUND-FALLBACK.
062300
062400     IF NOT REFUND-RUPEES-IS-SET
062500                          AND
062600        AMOUNT-RUPEES-IS-SET
062700                          AND
062800        LESS-RUPEES-IS-SET
062900        COMPUTE REVIEW-REFUND-AMOUNT ROUNDED =
063000                REVIEW-AMOUNT - REVIEW-LESS-AMOUNT.
063100*--------------------------------------------------------------
063200*    SHARED CSV-PARSING, STATUS-DERIVATION AND MONEY-VALIDATION
063300*    PARAGRAPHS, COPIED IN SO THE SAME RULES GOVERN A ROW LOADED
063400*    HERE AS GOVERN A RECORD EDITED IN PLACE BY EDIT-BATCH.
063500     COPY "PLCSVIN.CBL".
063600     COPY "PLSTATUS.CBL".
063700     COPY "PLREFUND.CBL".
