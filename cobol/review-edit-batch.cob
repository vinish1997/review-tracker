000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. REVIEW-EDIT-BATCH.
000300AUTHOR. R B MURTHY.
000400INSTALLATION. DATA PROCESSING CENTER.
000500DATE-WRITTEN. 03/17/1986.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED -- DATA PROCESSING CENTER USE ONLY.
000800*--------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*--------------------------------------------------------------
001100* DATE        BY    TICKET   DESCRIPTION
001200* ----------  ----  -------  -----------------------------------
001300* 03/17/1986  RBM   INITIAL  PER-RECORD DATE-CHAIN CHECK, REFUND
001400*                            CALCULATION AND STATUS DERIVATION
001500*                            OVER THE REVIEW MASTER.
001600* 09/02/1986  RBM   DP-0118  ADDED PLATFORM/MEDIATOR "NOT FOUND"
001700*                            DIAGNOSTIC COUNT AT END OF JOB --
001800*                            SAME NON-FATAL LOOKUP-EXCEPTION
001900*                            IDEA USED ELSEWHERE IN THIS SUITE --
002000*                            DOES NOT REJECT THE RECORD, JUST
002100*                            COUNTS THE EXCEPTION.
002200* 05/11/1989  TKS   DP-0233  REJECTED RECORDS NOW WRITTEN TO THE
002300*                            OPERATOR LOG WITH THE FAILING FIELD
002400*                            NAME INSTEAD OF JUST A COUNT.
002500* 02/03/1993  PDN   DP-0318  SWITCHED REFUND CALCULATION TO THE
002600*                            SHARED PLREFUND.CBL PARAGRAPHS
002700*                            SO CSV IMPORT USES THE SAME RULE.
002800* 10/14/1998  LKV   DP-0417  YEAR 2000 REVIEW -- ALL DATE FIELDS
002900*                            ON REVIEW-RECORD ARE CCYYMMDD, FULL
003000*                            4-DIGIT CENTURY.  NO CHANGE REQUIRED.
003100* 03/02/2001  GHF   DP-0452  ADDED WS-RECORDS-REJECTED COUNT TO
003200*                            THE END-OF-JOB DISPLAY.
003300* 07/14/2003  GHF   DP-0488  SPLIT THE THREE-IN-ONE EDIT PASS INTO
003400*                            NAMED VALIDATION STEPS -- DATE CHAIN,
003500*                            MONEY FIELDS, PLATFORM/MEDIATOR --
003600*                            SO A REJECTED RECORD ALWAYS NAMES THE
003700*                            ONE FIELD THAT FAILED, NOT A LUMP
003800*                            "RECORD REJECTED" MESSAGE.
003900*--------------------------------------------------------------
004000ENVIRONMENT DIVISION.
004100INPUT-OUTPUT SECTION.
004200FILE-CONTROL.
004300*    THE REVIEW MASTER IS OPENED I-O SINCE THIS PASS REWRITES
004400*    EACH RECORD IN PLACE WITH ITS COMPUTED STATUS AND REFUND
004500*    AMOUNT -- NO NEW RECORDS ARE ADDED AND NONE ARE DELETED.
004600    COPY "SLREVW.CBL".
004700*    PLATFORM AND MEDIATOR ARE SMALL REFERENCE FILES, OPENED
004800*    INPUT ONLY AND LOADED WHOLESALE INTO WORKING-STORAGE TABLES
004900*    BEFORE THE MAIN REVIEW PASS BEGINS.
005000    COPY "SLPLAT.CBL".
005100    COPY "SLMEDR.CBL".
005200
005300CONFIGURATION SECTION.
005400SPECIAL-NAMES.
005500    C01 IS TOP-OF-FORM
005600    UPSI-0 IS WS-RERUN-SWITCH ON STATUS IS RERUN-SWITCH-ON
005700                               OFF STATUS IS RERUN-SWITCH-OFF
005800    CLASS NUMERIC-DATE-CLASS IS "0" THRU "9".
005900DATA DIVISION.
006000FILE SECTION.
006100
006200    COPY "FDREVW.CBL".
006300    COPY "FDPLAT.CBL".
006400    COPY "FDMEDR.CBL".
006500
006600WORKING-STORAGE SECTION.
006700*    ONE FILE-STATUS BYTE PAIR PER OPEN FILE -- CHECKED ONLY BY
006800*    EYE FROM AN ABEND DUMP, NOT TESTED IN LOGIC, SINCE NONE OF
006900*    THESE THREE FILES IS EXPECTED TO FAIL A NORMAL OPEN.
007000 01  WS-FILE-STATUS-GROUP.
007100     05  WS-FS-REVIEW                 PIC X(2).
007200     05  WS-FS-PLATFORM               PIC X(2).
007300     05  WS-FS-MEDIATOR               PIC X(2).
007400
007500*    DRIVES THE MAIN READ LOOP OVER THE REVIEW MASTER.
007600 01  WS-END-OF-REVIEW                PIC X.
007700     88  END-OF-REVIEW                   VALUE "Y".
007800
007900*    RESULT OF THE DATE-CHAIN CHECK (SEE PLCHAIN.CBL) -- SET BY
008000*    VALIDATE-DATE-CHAIN, TESTED BY EDIT-ONE-REVIEW BELOW.
008100 01  WS-CHAIN-OK                     PIC X.
008200     88  CHAIN-IS-OK                     VALUE "Y".
008300 01  WS-CHAIN-ERROR-FIELD             PIC X(30).
008400
008500*    RESULT OF THE MONEY-FIELD CHECK (SEE PLREFUND.CBL).
008600 01  WS-MONEY-OK                     PIC X.
008700     88  MONEY-IS-OK                     VALUE "Y".
008800 01  WS-MONEY-ERROR-FIELD             PIC X(30).
008900
009000*    PLATFORM LOOKUP TABLE -- LOADED ONCE AT JOB START BY
009100*    LOAD-PLATFORM-TABLE (PLLKPLAT.CBL), SEARCHED ONCE PER
009200*    REVIEW RECORD BY LOOK-FOR-PLATFORM-RECORD.
009300 01  WS-PLATFORM-TABLE.
009400     05  WS-PLATFORM-TABLE-COUNT      PIC 9(4) COMP.
009500     05  WS-PLATFORM-ENTRY OCCURS 500 TIMES
009600             ASCENDING KEY IS WS-PLATFORM-ENTRY-ID
009700             INDEXED BY WS-PLATFORM-IDX.
009800         10  WS-PLATFORM-ENTRY-ID     PIC X(40).
009900         10  WS-PLATFORM-ENTRY-NAME   PIC X(60).
010000 01  WS-FOUND-PLATFORM-RECORD         PIC X.
010100     88  FOUND-PLATFORM-RECORD            VALUE "Y".
010200 77  WS-PLATFORM-SEARCH-KEY           PIC X(40).
010300 01  WS-END-OF-PLATFORM               PIC X.
010400     88  END-OF-PLATFORM                  VALUE "Y".
010500
010600*    MEDIATOR LOOKUP TABLE -- SAME IDIOM AS THE PLATFORM TABLE
010700*    ABOVE, AGAINST PLLKMEDR.CBL.
010800 01  WS-MEDIATOR-TABLE.
010900     05  WS-MEDIATOR-TABLE-COUNT      PIC 9(4) COMP.
011000     05  WS-MEDIATOR-ENTRY OCCURS 500 TIMES
011100             ASCENDING KEY IS WS-MEDIATOR-ENTRY-ID
011200             INDEXED BY WS-MEDIATOR-IDX.
011300         10  WS-MEDIATOR-ENTRY-ID     PIC X(40).
011400         10  WS-MEDIATOR-ENTRY-NAME   PIC X(60).
011500         10  WS-MEDIATOR-ENTRY-PHONE  PIC X(20).
011600 01  WS-FOUND-MEDIATOR-RECORD         PIC X.
011700     88  FOUND-MEDIATOR-RECORD            VALUE "Y".
011800 77  WS-MEDIATOR-SEARCH-KEY           PIC X(40).
011900 01  WS-END-OF-MEDIATOR               PIC X.
012000     88  END-OF-MEDIATOR                  VALUE "Y".
012100
012200*    JOB-LEVEL COUNTERS, DISPLAYED TO THE OPERATOR AT END OF RUN.
012300*    THE REDEFINES BELOW GIVES A 4-BYTE FILLER VIEW OF EACH
012400*    COUNTER SO A CORE DUMP SHOWS THE RAW HEX BYTES NEXT TO THE
012500*    NUMERIC VALUE WHEN TRACKING DOWN A BAD COUNT.
012600 01  WS-COUNTER-GROUP.
012700     05  WS-RECORDS-READ              PIC 9(7) COMP.
012800     05  WS-RECORDS-REJECTED          PIC 9(7) COMP.
012900 01  WS-COUNTER-GROUP-X REDEFINES WS-COUNTER-GROUP.
013000     05  WS-RECORDS-READ-X            PIC X(4).
013100     05  WS-RECORDS-REJECTED-X        PIC X(4).
013200
013300*    COUNTS RECORDS WHOSE PLATFORM/MEDIATOR ID DID NOT MATCH ANY
013400*    ENTRY IN THE LOOKUP TABLES -- LOGGED BUT NOT A REJECTION,
013500*    SINCE A REVIEW CAN STILL BE TRACKED WITHOUT A RESOLVED
013600*    PLATFORM OR MEDIATOR NAME.
013700 77  WS-PLATFORM-NOT-FOUND-COUNT      PIC 9(7) COMP.
013800 77  WS-MEDIATOR-NOT-FOUND-COUNT      PIC 9(7) COMP.
013900*--------------------------------------------------------------
014000
014100PROCEDURE DIVISION.
014200*    TOP-LEVEL CONTROL -- OPEN FILES, LOAD BOTH LOOKUP TABLES,
014300*    THEN WALK THE REVIEW MASTER RECORD BY RECORD UNTIL END OF
014400*    FILE, DISPLAY THE JOB COUNTS, AND CLOSE UP.
014500 EDIT-BATCH-CONTROL.
014600
014700     PERFORM OPEN-EDIT-FILES.
014800     PERFORM LOAD-PLATFORM-TABLE.
014900     PERFORM LOAD-MEDIATOR-TABLE.
015000
015100     MOVE "N" TO WS-END-OF-REVIEW.
015200     MOVE 0   TO WS-RECORDS-READ WS-RECORDS-REJECTED
015300                 WS-PLATFORM-NOT-FOUND-COUNT
015400                 WS-MEDIATOR-NOT-FOUND-COUNT.
015500
015600     READ REVIEW-FILE
015700          AT END MOVE "Y" TO WS-END-OF-REVIEW.
015800
015900     PERFORM EDIT-ONE-REVIEW UNTIL END-OF-REVIEW.
016000
016100     DISPLAY "REVIEW-EDIT-BATCH -- READ " WS-RECORDS-READ
016200             " REJECTED " WS-RECORDS-REJECTED.
016300     DISPLAY "REVIEW-EDIT-BATCH -- PLATFORM NOT FOUND "
016400             WS-PLATFORM-NOT-FOUND-COUNT
016500             " MEDIATOR NOT FOUND " WS-MEDIATOR-NOT-FOUND-COUNT.
016600
016700     CLOSE REVIEW-FILE PLATFORM-FILE MEDIATOR-FILE.
016800
016900     EXIT PROGRAM.
017000     STOP RUN.
017100*--------------------------------------------------------------
017200*    REVIEW MASTER IS OPENED I-O, THE TWO LOOKUP FILES INPUT
017300*    ONLY -- THEY ARE READ WHOLESALE ONCE AND NEVER REWRITTEN
017400*    BY THIS PROGRAM.
017500 OPEN-EDIT-FILES.
017600
017700     OPEN I-O    REVIEW-FILE.
017800     OPEN INPUT  PLATFORM-FILE.
017900     OPEN INPUT  MEDIATOR-FILE.
018000*--------------------------------------------------------------
018100*    THE PER-RECORD EDIT PIPELINE.  EACH STEP ONLY RUNS IF THE
018200*    STEPS BEFORE IT PASSED -- A DATE-CHAIN FAILURE SKIPS THE
018300*    MONEY CHECK, A MONEY FAILURE SKIPS STATUS/LOOKUP -- SO A
018400*    RECORD IS NEVER REWRITTEN UNLESS IT PASSED EVERY CHECK.
018500 EDIT-ONE-REVIEW.
018600
018700     ADD 1 TO WS-RECORDS-READ.
018800
018900     PERFORM VALIDATE-DATE-CHAIN.
019000
019100     IF CHAIN-IS-OK
019200        PERFORM VALIDATE-MONEY-FIELDS
019300     ELSE
019400        DISPLAY "REJECTED " REVIEW-ORDER-ID " DATE CHAIN "
019500                WS-CHAIN-ERROR-FIELD.
019600
019700     IF CHAIN-IS-OK AND MONEY-IS-OK
019800        PERFORM CHECK-REFUND-AMOUNT-NEEDED
019900     ELSE
020000        IF CHAIN-IS-OK
020100           DISPLAY "REJECTED " REVIEW-ORDER-ID " MONEY FIELD "
020200                   WS-MONEY-ERROR-FIELD.
020300
020400*    A CLEAN RECORD GETS ITS STATUS RECOMPUTED AND ITS PLATFORM/
020500*    MEDIATOR LOOKED UP EVERY NIGHT, EVEN IF NOTHING CHANGED --
020600*    CHEAPER TO ALWAYS REWRITE THAN TO TRACK WHAT CHANGED.
020700     IF CHAIN-IS-OK AND MONEY-IS-OK
020800        PERFORM COMPUTE-REVIEW-STATUS
020900        PERFORM CHECK-PLATFORM-AND-MEDIATOR
021000        REWRITE REVIEW-RECORD
021100     ELSE
021200        ADD 1 TO WS-RECORDS-REJECTED.
021300
021400     READ REVIEW-FILE
021500          AT END MOVE "Y" TO WS-END-OF-REVIEW.
021600*--------------------------------------------------------------
021700*    A REFUND IS ONLY COMPUTED WHEN IT HAS NOT ALREADY BEEN SET
021800*    AND BOTH THE ORIGINAL AMOUNT AND THE DISCOUNT AMOUNT ARE ON
021900*    FILE -- A REVIEW WITH NO DISCOUNT NEVER NEEDS A REFUND.
022000 CHECK-REFUND-AMOUNT-NEEDED.
022100
022200     IF REVIEW-REFUND-AMOUNT EQUAL ZERO
022300                          AND
022400        REVIEW-AMOUNT NOT EQUAL ZERO
022500                          AND
022600        REVIEW-LESS-AMOUNT NOT EQUAL ZERO
022700        PERFORM COMPUTE-REFUND-AMOUNT.
022800*--------------------------------------------------------------
022900*    LOOKS UP BOTH THE PLATFORM AND MEDIATOR ID ON THIS RECORD
023000*    AGAINST THE IN-MEMORY TABLES.  A MISS ON EITHER ONE IS
023100*    COUNTED, NOT REJECTED -- SEE THE COUNTER COMMENTS ABOVE.
023200 CHECK-PLATFORM-AND-MEDIATOR.
023300
023400     MOVE REVIEW-PLATFORM-ID TO WS-PLATFORM-SEARCH-KEY.
023500     PERFORM LOOK-FOR-PLATFORM-RECORD.
023600     IF NOT FOUND-PLATFORM-RECORD
023700        ADD 1 TO WS-PLATFORM-NOT-FOUND-COUNT.
023800
023900     MOVE REVIEW-MEDIATOR-ID TO WS-MEDIATOR-SEARCH-KEY.
024000     PERFORM LOOK-FOR-MEDIATOR-RECORD.
024100     IF NOT FOUND-MEDIATOR-RECORD
024200        ADD 1 TO WS-MEDIATOR-NOT-FOUND-COUNT.
024300*--------------------------------------------------------------
024400*    SHARED VALIDATION/LOOKUP PARAGRAPHS, COPIED IN RATHER THAN
024500*    WRITTEN OUT HERE SO THE SAME RULES APPLY WHEREVER A REVIEW
024600*    RECORD IS EDITED -- THIS PROGRAM AND THE CSV IMPORT PHASE
024700*    BOTH COPY THE SAME FIVE MEMBERS.
024800     COPY "PLCHAIN.CBL".
024900     COPY "PLREFUND.CBL".
025000     COPY "PLSTATUS.CBL".
025100     COPY "PLLKPLAT.CBL".
025200     COPY "PLLKMEDR.CBL".
