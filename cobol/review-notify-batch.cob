000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. REVIEW-NOTIFY-BATCH.
000300AUTHOR. T K SASTRY.
000400INSTALLATION. DATA PROCESSING CENTER.
000500DATE-WRITTEN. 05/06/1987.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED -- DATA PROCESSING CENTER USE ONLY.
000800*--------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*--------------------------------------------------------------
001100* DATE        BY    TICKET   DESCRIPTION
001200* ----------  ----  -------  -----------------------------------
001300* 05/06/1987  TKS   INITIAL  NESTED REVIEW X ACTIVE-RULE SWEEP --
001400*                            EVERY REVIEW ON THE MASTER IS CHECKED
001500*                            AGAINST EVERY ACTIVE ROW OF THE RULE
001600*                            TABLE, RAISING A NOTIFICATION ITEM
001700*                            WHERE A RULE MATCHES.
001800* 02/19/1988  TKS   DP-0206  ADDED MISSING-FIELD AND EXCLUDE-
001900*                            STATUS CHECKS TO CHECK-ONE-RULE.
002000* 11/30/1990  PDN   DP-0262  ADDED {orderId}/{days}/{id} TEMPLATE
002100*                            SUBSTITUTION FOR THE MESSAGE AND
002200*                            ACTION-URL, USING THE NEW SHARED
002300*                            PLTOKEN.CBL PARAGRAPHS.
002400* 06/05/1992  PDN   DP-0310  DEFAULT ACTION-URL TO
002500*                            /reviews/edit/{id} WHEN THE RULE'S
002600*                            OWN ACTION-URL IS BLANK.
002700* 10/14/1998  LKV   DP-0417  YEAR 2000 REVIEW -- ADDED CENTURY
002800*                            WINDOWING ON THE ACCEPT FROM DATE
002900*                            RESULT (WS-TODAY-YY < 50 = 20XX, ELSE
003000*                            19XX) SO DAYS-SINCE-TRIGGER STAYS
003100*                            CORRECT PAST 01/01/2000.
003200* 07/19/1999  LKV   DP-0417  Y2K SIGN-OFF -- TESTED AGAINST RULES
003300*                            TRIGGERED ACROSS THE CENTURY BOUNDARY.
003400* 03/11/2004  GHF   DP-0494  NARRATIVE PASS -- NO LOGIC CHANGE --
003500*                            DOCUMENTED THE FIELD-CODE SCHEME AND
003600*                            THE FOUR GATES A RULE MUST CLEAR IN
003700*                            CHECK-ONE-RULE SO THE NEXT TICKET
003800*                            AGAINST THIS PROGRAM DOES NOT HAVE TO
003900*                            RE-READ THE WHOLE PARAGRAPH COLD.
004000*--------------------------------------------------------------
004100ENVIRONMENT DIVISION.
004200INPUT-OUTPUT SECTION.
004300FILE-CONTROL.
004400*    THE REVIEW MASTER IS READ SEQUENTIALLY, ONCE, TOP TO BOTTOM
004500*    -- THIS JOB NEVER REWRITES A REVIEW RECORD, ONLY READS IT.
004600    COPY "SLREVW.CBL".
004700*    THE RULE FILE IS LOADED WHOLESALE INTO WORKING STORAGE AT
004800*    JOB START -- SEE LOAD-ACTIVE-RULE-TABLE BELOW -- SINCE THE
004900*    SAME SMALL SET OF RULES IS TESTED AGAINST EVERY REVIEW.
005000    COPY "SLRULE.CBL".
005100*    THE NOTIFICATION ITEM FILE IS OPENED OUTPUT AND REBUILT FROM
005200*    SCRATCH EACH RUN -- IT IS A FRESH WORK QUEUE FOR WHATEVER
005300*    DOWNSTREAM PROCESS SENDS THE ACTUAL NOTIFICATIONS, NOT AN
005400*    ACCUMULATING LOG.
005500    COPY "SLNOTE.CBL".
005600
005700CONFIGURATION SECTION.
005800SPECIAL-NAMES.
005900    C01 IS TOP-OF-FORM
006000    UPSI-0 IS WS-RERUN-SWITCH ON STATUS IS RERUN-SWITCH-ON
006100                               OFF STATUS IS RERUN-SWITCH-OFF
006200    CLASS NUMERIC-DATE-CLASS IS "0" THRU "9".
006300DATA DIVISION.
006400FILE SECTION.
006500
006600    COPY "FDREVW.CBL".
006700    COPY "FDRULE.CBL".
006800    COPY "FDNOTE.CBL".
006900
007000WORKING-STORAGE SECTION.
007100*    SHARED DATE-ARITHMETIC WORK AREA -- SEE PLDTMATH.CBL.
007200    COPY "WSDTMATH.CBL".
007300
007400 01  WS-FILE-STATUS-GROUP.
007500     05  WS-FS-REVIEW                 PIC X(2).
007600     05  WS-FS-RULE                   PIC X(2).
007700     05  WS-FS-ITEM                   PIC X(2).
007800
007900*    SET BY RESOLVE-FIELD-NAME-TO-CODE, THE BRIDGE BETWEEN A
008000*    RULE'S TRIGGER/MISSING FIELD NAME (TEXT, AS TYPED BY WHOEVER
008100*    MAINTAINS THE RULE TABLE) AND PLADVWF.CBL'S NUMBERED FIELD-
008200*    CODE SCHEME.
008300 77  WS-RESOLVED-CODE                 PIC 9 COMP.
008400
008500 01  WS-END-OF-REVIEW                 PIC X.
008600     88  END-OF-REVIEW                    VALUE "Y".
008700
008800*    IN-MEMORY COPY OF EVERY ACTIVE ROW OF THE RULE FILE, LOADED
008900*    ONCE AT JOB START -- 200 ENTRIES IS THE CEILING, WELL ABOVE
009000*    THE HANDFUL OF RULES THIS SHOP HAS EVER MAINTAINED AT ONCE.
009100*    AN INACTIVE RULE ROW NEVER MAKES IT INTO THIS TABLE AT ALL,
009200*    SO CHECK-ONE-RULE NEVER HAS TO TEST AN ACTIVE-FLAG.
009300 01  WS-RULE-TABLE-GROUP.
009400     05  WS-RULE-TABLE-COUNT          PIC 9(4) COMP.
009500     05  WS-RULE-ENTRY OCCURS 200 TIMES.
009600         10  WS-RULE-ENTRY-TYPE       PIC X(10).
009700         10  WS-RULE-ENTRY-NAME       PIC X(60).
009800         10  WS-RULE-ENTRY-TRIGGER    PIC X(30).
009900         10  WS-RULE-ENTRY-DAYS-AFTER PIC 9(4).
010000         10  WS-RULE-ENTRY-MISSING    PIC X(30).
010100         10  WS-RULE-ENTRY-EXCLUDE    PIC X(30).
010200         10  WS-RULE-ENTRY-MESSAGE    PIC X(200).
010300         10  WS-RULE-ENTRY-ACTION     PIC X(100).
010400*    RAW-BYTE VIEW OF THE SAME TABLE, KEPT FOR DUMP READING ONLY.
010500 01  WS-RULE-TABLE-GROUP-X REDEFINES WS-RULE-TABLE-GROUP.
010600     05  FILLER                       PIC X(2).
010700     05  WS-RULE-BYTES OCCURS 200 TIMES PIC X(440).
010800
010900 01  WS-END-OF-RULE                   PIC X.
011000     88  END-OF-RULE                      VALUE "Y".
011100
011200 77  WS-RULE-SUB                      PIC 9(4) COMP.
011300
011400*    TODAY'S DATE, ACCEPTED ONCE AT JOB START AND HELD FOR THE
011500*    WHOLE RUN SO EVERY REVIEW X RULE COMPARISON USES THE SAME
011600*    "TODAY" REGARDLESS OF HOW LONG THE JOB TAKES TO RUN.
011700 01  WS-TODAY-YYMMDD                  PIC 9(6).
011800 01  WS-TODAY-YYMMDD-X REDEFINES WS-TODAY-YYMMDD.
011900     05  WS-TODAY-YY                  PIC 99.
012000     05  WS-TODAY-MM                  PIC 99.
012100     05  WS-TODAY-DD                  PIC 99.
012200
012300*    THE CENTURY-WINDOWED FULL DATE -- SEE THE 10/14/1998 CHANGE-
012400*    LOG ENTRY.  A TWO-DIGIT YEAR BELOW 50 IS TAKEN AS 20XX, AT
012500*    OR ABOVE 50 AS 19XX.
012600 01  WS-TODAY-CCYYMMDD                PIC 9(8).
012700 01  WS-TODAY-CCYYMMDD-X REDEFINES WS-TODAY-CCYYMMDD.
012800     05  WS-TODAY-CCYY                PIC 9(4).
012900     05  WS-TODAY-MM2                 PIC 99.
013000     05  WS-TODAY-DD2                 PIC 99.
013100
013200*    SET "Y" AT THE TOP OF EACH RULE CHECK AND KNOCKED DOWN TO
013300*    "N" BY WHICHEVER OF THE FOUR GATES IN CHECK-ONE-RULE FAILS
013400*    FIRST -- ONCE KNOCKED DOWN, THE REMAINING GATES ARE SKIPPED.
013500 01  WS-RULE-MATCHES                  PIC X.
013600     88  RULE-MATCHES                     VALUE "Y".
013700
013800 77  WS-TRIGGER-CODE                  PIC 9 COMP.
013900 77  WS-MISSING-CODE                  PIC 9 COMP.
014000 77  WS-TRIGGER-FIELD-VALUE           PIC 9(8).
014100 77  WS-DAYS-SINCE-TRIGGER            PIC S9(5) COMP.
014200
014300*    WORKING FIELDS OWNED BY PLADVWF.CBL'S FIELD-CODE LOOKUP
014400*    PARAGRAPHS -- THIS PROGRAM ONLY USES GET-FIELD-VALUE-BY-CODE
014500*    OUT OF THAT COPYBOOK, NEVER THE ADVANCE LOGIC ITSELF, BUT
014600*    THE COPYBOOK'S CALLER CONTRACT STILL REQUIRES ALL OF THESE
014700*    FIELDS TO BE DECLARED.
014800 01  WS-SEQUENCE-TABLE.
014900     05  WS-SEQUENCE-SLOT OCCURS 6 TIMES PIC 9 COMP.
015000 77  WS-SEQUENCE-LENGTH               PIC 9 COMP.
015100 77  WS-SEQUENCE-INDEX                PIC 9 COMP.
015200 77  WS-SEQUENCE-NEXT-INDEX           PIC 9 COMP.
015300 77  WS-SEQUENCE-CODE                 PIC 9 COMP.
015400 77  WS-FIELD-VALUE                   PIC 9(8).
015500 01  WS-ADVANCE-APPLIED-FLAG          PIC X.
015600     88  WS-ADVANCE-APPLIED               VALUE "Y".
015700
015800*    CASE-FOLDING WORK AREA FOR THE EXCLUDE-STATUS GATE -- A
015900*    RULE'S EXCLUDE-STATUS VALUE IS COMPARED CASE-INSENSITIVELY
016000*    AGAINST THE REVIEW'S STATUS SO A RULE MAINTAINER TYPING
016100*    "refunded" STILL MATCHES A STATUS STORED AS "REFUNDED".
016200 01  WS-STATUS-UPPER                  PIC X(30).
016300 01  WS-EXCLUDE-UPPER                 PIC X(30).
016400 77  WS-LOWER-ALPHABET                PIC X(26)
016500         VALUE "abcdefghijklmnopqrstuvwxyz".
016600 77  WS-UPPER-ALPHABET                PIC X(26)
016700         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016800
016900*    RENDERS WS-DAYS-SINCE-TRIGGER AS PLAIN DIGIT TEXT (NO
017000*    LEADING ZERO-SUPPRESSED BLANKS) FOR SUBSTITUTION INTO THE
017100*    {days} TOKEN OF A RULE'S MESSAGE TEMPLATE.
017200 77  WS-DAYS-DISPLAY                  PIC ZZZZ9.
017300 77  WS-DAYS-SCAN-SUB                 PIC 9 COMP.
017400 77  WS-DAYS-TEXT                     PIC X(200).
017500 77  WS-DAYS-TEXT-LEN                 PIC 9(4) COMP.
017600
017700*    TRIMMED ORDER-ID TEXT SHARED ACROSS THE {orderId} AND {id}
017800*    TOKEN SUBSTITUTIONS -- A BLANK ORDER-ID (SHOULD NEVER HAPPEN
017900*    ON AN ACCEPTED REVIEW, BUT THE SUBSTITUTION IS CODED
018000*    DEFENSIVELY) RENDERS AS A SINGLE "?" RATHER THAN EMPTY TEXT.
018100 77  WS-ORDER-ID-TRIMMED              PIC X(200).
018200 77  WS-ORDER-ID-LEN                  PIC 9(4) COMP.
018300
018400*    FALLBACK ACTION-URL TEMPLATE WHEN A RULE'S OWN ACTION-URL IS
018500*    LEFT BLANK ON THE RULE TABLE -- SEE THE 06/05/1992 CHANGE.
018600 77  WS-ACTION-URL-DEFAULT            PIC X(100)
018700         VALUE "/reviews/edit/{id}".
018800 77  WS-ACTION-URL-DEFAULT-LEN        PIC 9(4) COMP VALUE 18.
018900
019000*    WORKING FIELDS OWNED BY PLTOKEN.CBL -- DECLARED HERE PER
019100*    THAT COPYBOOK'S CALLER CONTRACT.
019200 77  WS-TRIM-SOURCE                   PIC X(200).
019300 77  WS-TRIM-SOURCE-MAX                PIC 9(4) COMP.
019400 77  WS-TRIM-RESULT-LEN                PIC 9(4) COMP.
019500 77  WS-TOKEN-LITERAL                  PIC X(12).
019600 77  WS-TOKEN-LITERAL-LEN              PIC 9(2) COMP.
019700 77  WS-TOKEN-REPLACEMENT              PIC X(200).
019800 77  WS-TOKEN-REPLACEMENT-LEN          PIC 9(4) COMP.
019900 77  WS-TOKEN-SOURCE                   PIC X(200).
020000 01  WS-TOKEN-RESULT                   PIC X(200).
020100 77  WS-TOKEN-BEFORE                   PIC X(200).
020200 77  WS-TOKEN-BEFORE-LEN                PIC 9(4) COMP.
020300 77  WS-TOKEN-AFTER                    PIC X(200).
020400 77  WS-TOKEN-AFTER-LEN                 PIC 9(4) COMP.
020500 01  WS-TOKEN-DELIM-FOUND               PIC X(12).
020600 77  WS-BUILD-PTR                       PIC 9(4) COMP.
020700 77  WS-APPEND-TEXT                     PIC X(200).
020800 77  WS-APPEND-LEN                      PIC 9(4) COMP.
020900
021000*    FINAL SUBSTITUTED MESSAGE AND ACTION-URL TEXT FOR THE
021100*    NOTIFICATION ITEM ABOUT TO BE WRITTEN.
021200 01  WS-WORKING-MESSAGE                PIC X(200).
021300 77  WS-WORKING-MESSAGE-LEN             PIC 9(4) COMP.
021400 01  WS-WORKING-ACTION-URL              PIC X(100).
021500 77  WS-WORKING-ACTION-URL-LEN          PIC 9(4) COMP.
021600
021700*    JOB-LEVEL COUNTERS DISPLAYED AT END OF RUN.
021800 01  WS-COUNTER-GROUP.
021900     05  WS-REVIEWS-READ               PIC 9(7) COMP.
022000     05  WS-ITEMS-WRITTEN              PIC 9(7) COMP.
022100 01  WS-COUNTER-GROUP-X REDEFINES WS-COUNTER-GROUP.
022200     05  WS-COUNTER-GROUP-BYTES        PIC X(14).
022300*--------------------------------------------------------------
022400
022500PROCEDURE DIVISION.
022600*    LOAD TODAY'S DATE AND THE ACTIVE RULE TABLE ONCE, THEN WALK
022700*    THE REVIEW MASTER TESTING EVERY REVIEW AGAINST EVERY RULE.
022800 NOTIFY-BATCH-CONTROL.
022900
023000     PERFORM DERIVE-TODAY-CCYYMMDD.
023100
023200     OPEN INPUT  REVIEW-FILE.
023300     OPEN INPUT  RULE-FILE.
023400     OPEN OUTPUT ITEM-FILE.
023500
023600     MOVE 0   TO WS-RULE-TABLE-COUNT WS-REVIEWS-READ WS-ITEMS-WRITTEN.
023700     MOVE "N" TO WS-END-OF-REVIEW.
023800
023900     PERFORM LOAD-ACTIVE-RULE-TABLE.
024000
024100     READ REVIEW-FILE
024200          AT END MOVE "Y" TO WS-END-OF-REVIEW.
024300
024400     PERFORM EVALUATE-ONE-REVIEW UNTIL END-OF-REVIEW.
024500
024600     DISPLAY "REVIEW-NOTIFY-BATCH -- REVIEWS " WS-REVIEWS-READ
024700             " RULES " WS-RULE-TABLE-COUNT
024800             " ITEMS WRITTEN " WS-ITEMS-WRITTEN.
024900
025000     CLOSE REVIEW-FILE RULE-FILE ITEM-FILE.
025100
025200     EXIT PROGRAM.
025300     STOP RUN.
025400*--------------------------------------------------------------
025500*    ACCEPT FROM DATE RETURNS A TWO-DIGIT YEAR -- WINDOWED HERE
025600*    INTO A FULL CENTURY BEFORE ANYTHING DOWNSTREAM DOES DATE
025700*    ARITHMETIC AGAINST IT.  SEE THE 10/14/1998 AND 07/19/1999
025800*    CHANGE-LOG ENTRIES.
025900 DERIVE-TODAY-CCYYMMDD.
026000
026100     ACCEPT WS-TODAY-YYMMDD FROM DATE.
026200
026300     IF WS-TODAY-YY LESS THAN 50
026400        COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
026500     ELSE
026600        COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY.
026700
026800     MOVE WS-TODAY-MM TO WS-TODAY-MM2.
026900     MOVE WS-TODAY-DD TO WS-TODAY-DD2.
027000*--------------------------------------------------------------
027100*    SEQUENTIAL PASS OVER THE WHOLE RULE FILE -- ONLY ACTIVE ROWS
027200*    ARE KEPT, SO AN INACTIVE RULE COSTS NOTHING FOR THE REST OF
027300*    THE RUN.
027400 LOAD-ACTIVE-RULE-TABLE.
027500
027600     MOVE "N" TO WS-END-OF-RULE.
027700
027800     READ RULE-FILE
027900          AT END MOVE "Y" TO WS-END-OF-RULE.
028000
028100     PERFORM STORE-ONE-ACTIVE-RULE UNTIL END-OF-RULE.
028200*--------------------------------------------------------------
028300*    ONE RULE ROW -- SKIPPED ENTIRELY WHEN NOT ACTIVE.
028400 STORE-ONE-ACTIVE-RULE.
028500
028600     IF RULE-IS-ACTIVE
028700        ADD 1 TO WS-RULE-TABLE-COUNT
028800        MOVE RULE-TYPE TO
028900             WS-RULE-ENTRY-TYPE (WS-RULE-TABLE-COUNT)
029000        MOVE RULE-NAME TO
029100             WS-RULE-ENTRY-NAME (WS-RULE-TABLE-COUNT)
029200        MOVE RULE-TRIGGER-FIELD TO
029300             WS-RULE-ENTRY-TRIGGER (WS-RULE-TABLE-COUNT)
029400        MOVE RULE-DAYS-AFTER TO
029500             WS-RULE-ENTRY-DAYS-AFTER (WS-RULE-TABLE-COUNT)
029600        MOVE RULE-MISSING-FIELD TO
029700             WS-RULE-ENTRY-MISSING (WS-RULE-TABLE-COUNT)
029800        MOVE RULE-EXCLUDE-STATUS TO
029900             WS-RULE-ENTRY-EXCLUDE (WS-RULE-TABLE-COUNT)
030000        MOVE RULE-MESSAGE-TEMPLATE TO
030100             WS-RULE-ENTRY-MESSAGE (WS-RULE-TABLE-COUNT)
030200        MOVE RULE-ACTION-URL TO
030300             WS-RULE-ENTRY-ACTION (WS-RULE-TABLE-COUNT).
030400
030500     READ RULE-FILE
030600          AT END MOVE "Y" TO WS-END-OF-RULE.
030700*--------------------------------------------------------------
030800*    ONE REVIEW AGAINST EVERY LOADED RULE, IN RULE-TABLE ORDER --
030900*    A REVIEW CAN RAISE MULTIPLE NOTIFICATION ITEMS IN ONE RUN IF
031000*    IT MATCHES MORE THAN ONE RULE.
031100 EVALUATE-ONE-REVIEW.
031200
031300     ADD 1 TO WS-REVIEWS-READ.
031400     MOVE 1 TO WS-RULE-SUB.
031500
031600     PERFORM CHECK-ONE-RULE
031700         UNTIL WS-RULE-SUB GREATER THAN WS-RULE-TABLE-COUNT.
031800
031900     READ REVIEW-FILE
032000          AT END MOVE "Y" TO WS-END-OF-REVIEW.
032100*--------------------------------------------------------------
032200*    FOUR GATES, IN ORDER, ANY ONE OF WHICH CAN DISQUALIFY THE
032300*    RULE FOR THIS REVIEW -- A LATER GATE IS NEVER EVEN CHECKED
032400*    ONCE AN EARLIER ONE HAS KNOCKED WS-RULE-MATCHES DOWN:
032500*      1. THE TRIGGER FIELD MUST NAME A KNOWN MILESTONE DATE AND
032600*         THAT DATE MUST ACTUALLY BE SET ON THIS REVIEW.
032700*      2. IF THE RULE NAMES A "MISSING" FIELD, THAT FIELD MUST
032800*         STILL BE UNSET (A RULE LIKE "REMIND IF SUBMITTED BUT
032900*         NOT YET ACCEPTED" USES THIS GATE).
033000*      3. IF THE RULE NAMES AN EXCLUDE-STATUS, THE REVIEW'S
033100*         CURRENT STATUS MUST NOT MATCH IT, CASE-INSENSITIVELY.
033200*      4. THE NUMBER OF DAYS SINCE THE TRIGGER DATE MUST BE AT
033300*         LEAST THE RULE'S DAYS-AFTER THRESHOLD.
033400 CHECK-ONE-RULE.
033500
033600     MOVE "Y" TO WS-RULE-MATCHES.
033700
033800     MOVE WS-RULE-ENTRY-TRIGGER (WS-RULE-SUB) TO WS-TRIM-SOURCE.
033900     PERFORM RESOLVE-FIELD-NAME-TO-CODE.
034000     MOVE WS-RESOLVED-CODE TO WS-TRIGGER-CODE.
034100
034200     IF WS-TRIGGER-CODE EQUAL ZERO
034300        MOVE "N" TO WS-RULE-MATCHES
034400     ELSE
034500        MOVE WS-TRIGGER-CODE TO WS-SEQUENCE-CODE
034600        PERFORM GET-FIELD-VALUE-BY-CODE
034700        MOVE WS-FIELD-VALUE TO WS-TRIGGER-FIELD-VALUE
034800        IF WS-FIELD-VALUE EQUAL ZEROS
034900           MOVE "N" TO WS-RULE-MATCHES.
035000
035100     IF RULE-MATCHES
035200        IF WS-RULE-ENTRY-MISSING (WS-RULE-SUB) NOT EQUAL SPACES
035300           MOVE WS-RULE-ENTRY-MISSING (WS-RULE-SUB) TO WS-TRIM-SOURCE
035400           PERFORM RESOLVE-FIELD-NAME-TO-CODE
035500           MOVE WS-RESOLVED-CODE TO WS-MISSING-CODE
035600           IF WS-MISSING-CODE NOT EQUAL ZERO
035700              MOVE WS-MISSING-CODE TO WS-SEQUENCE-CODE
035800              PERFORM GET-FIELD-VALUE-BY-CODE
035900              IF WS-FIELD-VALUE NOT EQUAL ZEROS
036000                 MOVE "N" TO WS-RULE-MATCHES.
036100
036200     IF RULE-MATCHES
036300        IF WS-RULE-ENTRY-EXCLUDE (WS-RULE-SUB) NOT EQUAL SPACES
036400           MOVE REVIEW-STATUS TO WS-STATUS-UPPER
036500           INSPECT WS-STATUS-UPPER CONVERTING WS-LOWER-ALPHABET
036600                                            TO WS-UPPER-ALPHABET
036700           MOVE WS-RULE-ENTRY-EXCLUDE (WS-RULE-SUB) TO WS-EXCLUDE-UPPER
036800           INSPECT WS-EXCLUDE-UPPER CONVERTING WS-LOWER-ALPHABET
036900                                             TO WS-UPPER-ALPHABET
037000           IF WS-STATUS-UPPER EQUAL WS-EXCLUDE-UPPER
037100              MOVE "N" TO WS-RULE-MATCHES.
037200
037300     IF RULE-MATCHES
037400        PERFORM COMPUTE-DAYS-SINCE-TRIGGER
037500        IF WS-DAYS-SINCE-TRIGGER LESS THAN
037600                 WS-RULE-ENTRY-DAYS-AFTER (WS-RULE-SUB)
037700           MOVE "N" TO WS-RULE-MATCHES.
037800
037900     IF RULE-MATCHES
038000        PERFORM BUILD-AND-WRITE-NOTIFICATION-ITEM.
038100
038200     ADD 1 TO WS-RULE-SUB.
038300*--------------------------------------------------------------
038400*    TRANSLATES ONE OF THE SEVEN MILESTONE-DATE FIELD NAMES, AS
038500*    TYPED IN THE RULE TABLE'S TRIGGER/MISSING COLUMNS, INTO THE
038600*    SAME NUMBERED FIELD-CODE SCHEME PLADVWF.CBL USES -- A
038700*    NAME THAT MATCHES NONE OF THE SEVEN LEAVES THE CODE AT ZERO,
038800*    WHICH CHECK-ONE-RULE TREATS AS "RULE CANNOT MATCH."
038900 RESOLVE-FIELD-NAME-TO-CODE.
039000
039100     MOVE 0 TO WS-RESOLVED-CODE.
039200
039300     IF WS-TRIM-SOURCE (1:30) EQUAL "orderedDate"
039400        MOVE 1 TO WS-RESOLVED-CODE.
039500     IF WS-TRIM-SOURCE (1:30) EQUAL "deliveryDate"
039600        MOVE 2 TO WS-RESOLVED-CODE.
039700     IF WS-TRIM-SOURCE (1:30) EQUAL "reviewSubmitDate"
039800        MOVE 3 TO WS-RESOLVED-CODE.
039900     IF WS-TRIM-SOURCE (1:30) EQUAL "reviewAcceptedDate"
040000        MOVE 4 TO WS-RESOLVED-CODE.
040100     IF WS-TRIM-SOURCE (1:30) EQUAL "ratingSubmittedDate"
040200        MOVE 5 TO WS-RESOLVED-CODE.
040300     IF WS-TRIM-SOURCE (1:30) EQUAL "refundFormSubmittedDate"
040400        MOVE 6 TO WS-RESOLVED-CODE.
040500     IF WS-TRIM-SOURCE (1:30) EQUAL "paymentReceivedDate"
040600        MOVE 7 TO WS-RESOLVED-CODE.
040700*--------------------------------------------------------------
040800*    DAY-NUMBER SUBTRACTION VIA PLDTMATH.CBL -- SEE THAT COPYBOOK
040900*    FOR WHY THE FORMULA ONLY NEEDS TO BE INTERNALLY CONSISTENT.
041000 COMPUTE-DAYS-SINCE-TRIGGER.
041100
041200     MOVE WS-TRIGGER-FIELD-VALUE TO DM-DATE-CCYYMMDD.
041300     PERFORM COMPUTE-DAY-NUMBER.
041400     MOVE DM-DAY-NUMBER-1 TO DM-DAY-NUMBER-2.
041500
041600     MOVE WS-TODAY-CCYYMMDD TO DM-DATE-CCYYMMDD.
041700     PERFORM COMPUTE-DAY-NUMBER.
041800
041900     COMPUTE WS-DAYS-SINCE-TRIGGER = DM-DAY-NUMBER-1 - DM-DAY-NUMBER-2.
042000*--------------------------------------------------------------
042100*    BUILDS THE MESSAGE AND ACTION-URL TEXT BY SUBSTITUTING
042200*    {orderId}, {days} AND {id} INTO THE RULE'S TEMPLATES, THEN
042300*    WRITES ONE NOTIFICATION ITEM RECORD.
042400 BUILD-AND-WRITE-NOTIFICATION-ITEM.
042500
042600     PERFORM EDIT-DAYS-FOR-MESSAGE.
042700
042800     MOVE REVIEW-ORDER-ID     TO WS-TRIM-SOURCE.
042900     MOVE 40                  TO WS-TRIM-SOURCE-MAX.
043000     PERFORM TRIM-FIELD-LENGTH.
043100     MOVE WS-TRIM-SOURCE       TO WS-ORDER-ID-TRIMMED.
043200     MOVE WS-TRIM-RESULT-LEN   TO WS-ORDER-ID-LEN.
043300
043400     IF WS-ORDER-ID-LEN EQUAL ZERO
043500        MOVE "?"              TO WS-ORDER-ID-TRIMMED
043600        MOVE 1                TO WS-ORDER-ID-LEN.
043700
043800     MOVE WS-RULE-ENTRY-MESSAGE (WS-RULE-SUB) TO WS-TOKEN-SOURCE.
043900     MOVE "{orderId}"   TO WS-TOKEN-LITERAL.
044000     MOVE 9             TO WS-TOKEN-LITERAL-LEN.
044100     MOVE WS-ORDER-ID-TRIMMED TO WS-TOKEN-REPLACEMENT.
044200     MOVE WS-ORDER-ID-LEN     TO WS-TOKEN-REPLACEMENT-LEN.
044300     PERFORM REPLACE-ONE-TOKEN.
044400
044500     MOVE WS-TOKEN-RESULT TO WS-TOKEN-SOURCE.
044600     MOVE "{days}"      TO WS-TOKEN-LITERAL.
044700     MOVE 6             TO WS-TOKEN-LITERAL-LEN.
044800     MOVE WS-DAYS-TEXT        TO WS-TOKEN-REPLACEMENT.
044900     MOVE WS-DAYS-TEXT-LEN    TO WS-TOKEN-REPLACEMENT-LEN.
045000     PERFORM REPLACE-ONE-TOKEN.
045100
045200     MOVE WS-TOKEN-RESULT TO WS-WORKING-MESSAGE.
045300
045400     IF WS-RULE-ENTRY-ACTION (WS-RULE-SUB) EQUAL SPACES
045500        MOVE WS-ACTION-URL-DEFAULT     TO WS-TOKEN-SOURCE
045600     ELSE
045700        MOVE WS-RULE-ENTRY-ACTION (WS-RULE-SUB) TO WS-TOKEN-SOURCE.
045800
045900     MOVE "{id}"        TO WS-TOKEN-LITERAL.
046000     MOVE 4             TO WS-TOKEN-LITERAL-LEN.
046100     MOVE WS-ORDER-ID-TRIMMED TO WS-TOKEN-REPLACEMENT.
046200     MOVE WS-ORDER-ID-LEN     TO WS-TOKEN-REPLACEMENT-LEN.
046300     PERFORM REPLACE-ONE-TOKEN.
046400
046500     MOVE WS-TOKEN-RESULT TO WS-WORKING-ACTION-URL.
046600
046700     MOVE REVIEW-ORDER-ID                 TO ITEM-ORDER-ID.
046800     MOVE WS-RULE-ENTRY-TYPE (WS-RULE-SUB) TO ITEM-RULE-TYPE.
046900     MOVE WS-RULE-ENTRY-NAME (WS-RULE-SUB) TO ITEM-RULE-NAME.
047000     MOVE WS-WORKING-MESSAGE               TO ITEM-MESSAGE.
047100     MOVE WS-WORKING-ACTION-URL            TO ITEM-ACTION-URL.
047200
047300     WRITE ITEM-RECORD.
047400     ADD 1 TO WS-ITEMS-WRITTEN.
047500*--------------------------------------------------------------
047600*    RENDERS WS-DAYS-SINCE-TRIGGER AS PLAIN DIGIT TEXT, NO
047700*    LEADING BLANKS, FOR SUBSTITUTION INTO THE {days} TOKEN.
047800 EDIT-DAYS-FOR-MESSAGE.
047900
048000     MOVE WS-DAYS-SINCE-TRIGGER TO WS-DAYS-DISPLAY.
048100     MOVE 1 TO WS-DAYS-SCAN-SUB.
048200
048300     PERFORM STEP-OVER-LEADING-DAYS-SPACE
048400         UNTIL WS-DAYS-SCAN-SUB GREATER THAN 5
048500            OR WS-DAYS-DISPLAY (WS-DAYS-SCAN-SUB:1) NOT EQUAL SPACE.
048600
048700     MOVE WS-DAYS-DISPLAY (WS-DAYS-SCAN-SUB:6 - WS-DAYS-SCAN-SUB)
048800       TO WS-DAYS-TEXT.
048900     COMPUTE WS-DAYS-TEXT-LEN = 6 - WS-DAYS-SCAN-SUB.
049000*--------------------------------------------------------------
049100*    ONE STEP OF THE LEADING-SPACE SCAN ABOVE.
049200 STEP-OVER-LEADING-DAYS-SPACE.
049300
049400     ADD 1 TO WS-DAYS-SCAN-SUB.
049500*--------------------------------------------------------------
049600*    SHARED FIELD-CODE LOOKUP, DATE-ARITHMETIC AND TOKEN-
049700*    SUBSTITUTION PARAGRAPHS.
049800     COPY "PLADVWF.CBL".
049900     COPY "PLDTMATH.CBL".
050000     COPY "PLTOKEN.CBL".
