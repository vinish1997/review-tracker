000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. REVIEW-ORDER-BATCH.
000300AUTHOR. R B MURTHY.
000400INSTALLATION. DATA PROCESSING CENTER.
000500DATE-WRITTEN. 03/14/1986.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED -- DATA PROCESSING CENTER USE ONLY.
000800*--------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*--------------------------------------------------------------
001100* DATE        BY    TICKET   DESCRIPTION
001200* ----------  ----  -------  -----------------------------------
001300* 03/14/1986  RBM   INITIAL  NIGHTLY DRIVER FOR THE REVIEW ORDER
001400*                            TRACKER SUITE.  CALLS EACH PHASE
001500*                            PROGRAM IN TURN, EACH ONE OPENING
001600*                            AND CLOSING ITS OWN FILES, NO
001700*                            PARAMETERS PASSED ON THE CALL.
001800* 09/02/1986  RBM   DP-0118  ADDED CALL TO NOTIFY PHASE AFTER
001900*                            ADVANCE-WORKFLOW PHASE.
002000* 02/19/1988  TKS   DP-0204  ADDED RERUN SWITCH (UPSI-0) SO OPS
002100*                            CAN SKIP THE CSV IMPORT STEP WHEN
002200*                            RERUNNING A FAILED NIGHT.
002300* 11/30/1990  TKS   DP-0261  ADDED TOTALS PHASE CALL FOR THE NEW
002400*                            DASHBOARD-TOTALS OUTPUT FILE.
002500* 06/05/1992  PDN   DP-0309  ADDED CSV EXPORT PHASE AS FINAL STEP
002600*                            OF THE NIGHT RUN.
002700* 01/08/1994  PDN   DP-0344  DISPLAY OF STEP START/STOP TIMES FOR
002800*                            THE OPERATOR LOG.
002900* 04/22/1996  LKV   DP-0388  SWAPPED IMPORT AHEAD OF EDIT SO NEWLY
003000*                            LOADED REVIEWS GET STATUS/REFUND
003100*                            VALIDATION ON THE SAME NIGHT.
003200* 10/14/1998  LKV   DP-0417  YEAR 2000 REVIEW -- WS-RUN-DATE AND
003300*                            ALL REVIEW DATE FIELDS ALREADY CARRY
003400*                            A FULL 4-DIGIT CENTURY (CCYYMMDD).
003500*                            NO CHANGE REQUIRED, LOGGED FOR AUDIT.
003600* 07/19/1999  LKV   DP-0417  Y2K SIGN-OFF -- RERAN FULL NIGHT
003700*                            AGAINST 01/01/2000 TEST DATE, CLEAN.
003800* 03/02/2001  GHF   DP-0452  ADDED ELAPSED-STEP COUNTER DISPLAY.
003900* 08/17/2004  GHF   DP-0501  NO LOGIC CHANGE -- RECOMPILED UNDER
004000*                            NEW COMPILER RELEASE PER OPS MEMO.
004100* 11/20/2004  GHF   DP-0503  NARRATIVE PASS -- NO LOGIC CHANGE --
004200*                            DOCUMENTED WHY EACH PHASE IS ORDERED
004300*                            AHEAD OF THE NEXT ONE, SINCE THIS IS
004400*                            THE ONLY PLACE IN THE SUITE WHERE THE
004500*                            RUN ORDER IS VISIBLE ALL AT ONCE.
004600*--------------------------------------------------------------
004700*    THIS PROGRAM IS THE ONLY MEMBER OF THE SUITE THAT IS RUN
004800*    DIRECTLY FROM THE JOB SCHEDULER.  EVERY OTHER PROGRAM IN THE
004900*    SUITE IS CALLED FROM HERE, IN THE ORDER BELOW, AND EACH ONE
005000*    OPENS AND CLOSES ITS OWN FILES -- NOTHING IS PASSED ON THE
005100*    CALL STATEMENT, SO A CALLED PROGRAM CAN BE SWAPPED OUT OR
005200*    RUN STANDALONE (FOR TESTING, OR FOR AN OPS RERUN OF A SINGLE
005300*    STEP) WITHOUT TOUCHING THIS DRIVER AT ALL.
005400*--------------------------------------------------------------
005500ENVIRONMENT DIVISION.
005600CONFIGURATION SECTION.
005700SPECIAL-NAMES.
005800*    UPSI-0 IS SET ON THE OPERATOR CONSOLE BEFORE A RERUN SUBMIT
005900*    -- WHEN ON, THE CSV IMPORT STEP IS SKIPPED SO A RERUN OF A
006000*    FAILED NIGHT DOES NOT RE-LOAD ROWS THAT ALREADY MADE IT ONTO
006100*    THE REVIEW MASTER BEFORE THE FAILURE.
006200    C01 IS TOP-OF-FORM
006300    UPSI-0 IS WS-RERUN-SWITCH ON STATUS IS RERUN-SWITCH-ON
006400                               OFF STATUS IS RERUN-SWITCH-OFF
006500    CLASS NUMERIC-DATE-CLASS IS "0" THRU "9".
006600DATA DIVISION.
006700WORKING-STORAGE SECTION.
006800
006900*    RUN DATE, ACCEPTED ONCE FOR THE OPERATOR LOG LINE BELOW --
007000*    EACH PHASE PROGRAM DERIVES ITS OWN RUN DATE INDEPENDENTLY,
007100*    THIS COPY IS FOR DISPLAY PURPOSES ONLY.
007200 01  WS-RUN-DATE-8                   PIC 9(8).
007300 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-8.
007400     05  WS-RUN-CCYY                 PIC 9(4).
007500     05  WS-RUN-MM                   PIC 9(2).
007600     05  WS-RUN-DD                   PIC 9(2).
007700
007800*    COUNTS THE STEPS ACTUALLY RUN SO FAR TONIGHT -- DISPLAYED AT
007900*    THE END OF THE CYCLE SO OPS CAN TELL A RERUN (FEWER STEPS)
008000*    FROM A FULL NIGHT (ALL SIX) AT A GLANCE OF THE JOB LOG.
008100 01  WS-STEP-COUNTER-8               PIC 9(8) COMP.
008200 01  WS-STEP-COUNTER-X REDEFINES WS-STEP-COUNTER-8.
008300     05  WS-STEP-COUNTER-HI          PIC 9(4) COMP.
008400     05  WS-STEP-COUNTER-LO          PIC 9(4) COMP.
008500
008600*    HELD OVER FROM AN EARLIER, SWITCH-PER-STEP DESIGN THAT WAS
008700*    NEVER FULLY WIRED UP -- KEPT AS A REDEFINES EXAMPLE SINCE NO
008800*    LIVE CODE REFERENCES IT ANY LONGER.
008900 01  WS-SWITCH-BYTE                  PIC X.
009000 01  WS-SWITCH-BYTE-X REDEFINES WS-SWITCH-BYTE.
009100     05  WS-SWITCH-BIT               PIC X.
009200
009300 77  WS-STEP-NUMBER                  PIC 9(2) COMP.
009400*--------------------------------------------------------------
009500
009600PROCEDURE DIVISION.
009700*    THE ENTIRE NIGHTLY CYCLE IN ONE PARAGRAPH -- IMPORT, THEN
009800*    EDIT, THEN ADVANCE, THEN NOTIFY, THEN TOTALS, THEN EXPORT.
009900*    EACH STEP READS THE REVIEW MASTER AS LEFT BY THE STEP BEFORE
010000*    IT, SO THE ORDER BELOW IS NOT ARBITRARY:
010100*      IMPORT MUST RUN BEFORE EDIT SO A FRESHLY LOADED ROW GETS
010200*      STATUS/REFUND VALIDATION THE SAME NIGHT IT ARRIVES (SEE
010300*      THE 04/22/1996 CHANGE).
010400*      EDIT MUST RUN BEFORE ADVANCE SO THE CHAIN-ORDER AND MONEY
010500*      EDITS HAVE ALREADY REJECTED ANYTHING ADVANCE SHOULD NOT
010600*      TOUCH.
010700*      ADVANCE MUST RUN BEFORE NOTIFY SO A ROW THAT JUST PICKED
010800*      UP A NEW MILESTONE DATE TONIGHT CAN STILL TRIGGER A RULE
010900*      TONIGHT, NOT TOMORROW.
011000*      NOTIFY MUST RUN BEFORE TOTALS AND EXPORT SINCE NEITHER OF
011100*      THOSE TWO CARES ABOUT NOTIFICATION ITEMS AT ALL, BUT
011200*      RUNNING THEM LAST KEEPS THE REPORTING STEPS TOGETHER AT
011300*      THE END OF THE JOB LOG.
011400 NIGHTLY-DRIVER.
011500
011600     ACCEPT WS-RUN-DATE-8 FROM DATE.
011700     MOVE 0 TO WS-STEP-NUMBER.
011800
011900     IF RERUN-SWITCH-ON
012000        DISPLAY "REVIEW-ORDER-BATCH -- RERUN OF NIGHTLY CYCLE"
012100     ELSE
012200        DISPLAY "REVIEW-ORDER-BATCH -- INITIAL RUN FOR "
012300                WS-RUN-DATE-8.
012400
012500*    SKIPPED ON A RERUN -- SEE THE SPECIAL-NAMES COMMENT ABOVE.
012600     IF RERUN-SWITCH-OFF
012700        ADD 1 TO WS-STEP-NUMBER
012800        DISPLAY "STEP " WS-STEP-NUMBER " - CSV IMPORT"
012900        CALL "REVIEW-CSV-IMPORT-BATCH".
013000
013100     ADD 1 TO WS-STEP-NUMBER.
013200     DISPLAY "STEP " WS-STEP-NUMBER " - EDIT / STATUS / REFUND".
013300     CALL "REVIEW-EDIT-BATCH".
013400
013500     ADD 1 TO WS-STEP-NUMBER.
013600     DISPLAY "STEP " WS-STEP-NUMBER " - ADVANCE WORKFLOW".
013700     CALL "REVIEW-ADVANCE-BATCH".
013800
013900     ADD 1 TO WS-STEP-NUMBER.
014000     DISPLAY "STEP " WS-STEP-NUMBER " - NOTIFICATION ENGINE".
014100     CALL "REVIEW-NOTIFY-BATCH".
014200
014300     ADD 1 TO WS-STEP-NUMBER.
014400     DISPLAY "STEP " WS-STEP-NUMBER " - AGGREGATE TOTALS".
014500     CALL "REVIEW-TOTALS-BATCH".
014600
014700     ADD 1 TO WS-STEP-NUMBER.
014800     DISPLAY "STEP " WS-STEP-NUMBER " - CSV EXPORT".
014900     CALL "REVIEW-CSV-EXPORT-BATCH".
015000
015100     DISPLAY "REVIEW-ORDER-BATCH -- NIGHTLY CYCLE COMPLETE, "
015200             WS-STEP-NUMBER " STEPS RUN".
015300
015400     STOP RUN.
