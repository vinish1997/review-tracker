000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. REVIEW-TOTALS-BATCH.
000300AUTHOR. P D NAIDU.
000400INSTALLATION. DATA PROCESSING CENTER.
000500DATE-WRITTEN. 11/12/1986.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED -- DATA PROCESSING CENTER USE ONLY.
000800*--------------------------------------------------------------
000900*                       C H A N G E   L O G
001000*--------------------------------------------------------------
001100* DATE        BY    TICKET   DESCRIPTION
001200* ----------  ----  -------  -----------------------------------
001300* 11/12/1986  PDN   INITIAL  ONE-PASS ROLL-UP OF REVIEW-COUNT,
001400*                            TOTAL-AMOUNT, TOTAL-REFUND AND
001500*                            TOTAL-PENDING-REFUND, SAME SINGLE-
001600*                            RECORD READ AS THE OLD CONTROL-FILE
001700*                            MAINTENANCE PROGRAM USED AGAINST THE
001800*                            CONTROL FILE.
001900* 04/08/1987  PDN   DP-0142  ADDED THE OPTIONAL FILTER-CONTROL
002000*                            RECORD -- BLANK FILTER FIELDS MEAN
002100*                            NO FILTER ON THAT FIELD.
002200* 02/19/1988  TKS   DP-0207  ADDED REVIEW-PASSES-TEXT-FILTER FOR
002300*                            THE PRODUCT-NAME/ORDER-ID "CONTAINS"
002400*                            CHECK.
002500* 10/14/1998  LKV   DP-0417  YEAR 2000 REVIEW -- NO DATE MATH IN
002600*                            THIS PROGRAM.  NO CHANGE REQUIRED.
002700* 09/25/2002  GHF   DP-0466  CHANGED FILTER-FILE FROM AN INDEXED
002800*                            (ISAM) FILE TO A PLAIN SEQUENTIAL
002900*                            FILE -- SEE SLFILT.CBL.  THE FILTER
003000*                            RECORD IS A SINGLE ROW READ ONCE PER
003100*                            RUN, SO THE KEYED RANDOM READ THE
003200*                            FILE WAS ORIGINALLY BUILT WITH NEVER
003300*                            BOUGHT ANYTHING BUT AN EXTRA CATALOG
003400*                            ENTRY TO MAINTAIN.
003500* 01/30/2005  GHF   DP-0506  NARRATIVE PASS -- NO LOGIC CHANGE --
003600*                            DOCUMENTED THE FILTER-TEST SHORT-
003700*                            CIRCUIT CHAIN AND THE TWO-PASS TEXT
003800*                            SCAN IN TEST-REVIEW-AGAINST-TEXT-
003900*                            FILTER FOR THE NEXT PERSON WHO HAS TO
004000*                            ADD A FIFTH FILTER FIELD.
004100*--------------------------------------------------------------
004200ENVIRONMENT DIVISION.
004300INPUT-OUTPUT SECTION.
004400FILE-CONTROL.
004500
004600*    THE REVIEW MASTER IS READ SEQUENTIALLY ONCE, TOP TO BOTTOM
004700*    -- THIS PROGRAM NEVER WRITES BACK TO IT.
004800    COPY "SLREVW.CBL".
004900*    THE OPTIONAL FILTER-CONTROL FILE, SEQUENTIAL AND READ AT
005000*    MOST ONCE (SEE OPEN-AND-READ-FILTER-RECORD BELOW) -- WHEN
005100*    THE FILE DOES NOT EXIST ON A GIVEN RUN, THIS PROGRAM STILL
005200*    RUNS, IT JUST TOTALS EVERY REVIEW WITH NO FILTER APPLIED.
005300    COPY "SLFILT.CBL".
005400*    ONE OUTPUT RECORD, WRITTEN ONCE AT END OF RUN, FOR WHATEVER
005500*    DASHBOARD PROCESS READS IT NEXT.
005600    COPY "SLTOTL.CBL".
005700
005800CONFIGURATION SECTION.
005900SPECIAL-NAMES.
006000    C01 IS TOP-OF-FORM
006100    UPSI-0 IS WS-RERUN-SWITCH ON STATUS IS RERUN-SWITCH-ON
006200                               OFF STATUS IS RERUN-SWITCH-OFF
006300    CLASS NUMERIC-DATE-CLASS IS "0" THRU "9".
006400DATA DIVISION.
006500FILE SECTION.
006600
006700    COPY "FDREVW.CBL".
006800    COPY "FDFILT.CBL".
006900    COPY "FDTOTL.CBL".
007000
007100WORKING-STORAGE SECTION.
007200
007300 01  WS-FILE-STATUS-GROUP.
007400     05  WS-FS-REVIEW                 PIC X(2).
007500     05  WS-FS-FILTER                 PIC X(2).
007600     05  WS-FS-TOTALS                 PIC X(2).
007700
007800 01  WS-END-OF-REVIEW                 PIC X.
007900     88  END-OF-REVIEW                    VALUE "Y".
008000
008100*    SET "Y" ONLY WHEN THE FILTER-CONTROL FILE WAS FOUND AND
008200*    READ SUCCESSFULLY -- WHEN "N", TEST-REVIEW-AGAINST-FILTER
008300*    PASSES EVERY REVIEW WITHOUT LOOKING AT FILTER-RECORD AT ALL,
008400*    SINCE FILTER-RECORD WAS NEVER POPULATED.
008500 01  WS-FILTER-ON-FILE                PIC X.
008600     88  FILTER-IS-ON-FILE                VALUE "Y".
008700
008800*    "Y" MEANS THIS REVIEW SURVIVED ALL FOUR EXACT-MATCH FILTER
008900*    FIELDS PLUS THE TEXT FILTER, IF ANY OF THOSE ARE SET.
009000 01  WS-REVIEW-PASSES-FLAG            PIC X.
009100     88  REVIEW-PASSES-FILTER             VALUE "Y".
009200
009300*    "Y" MEANS THE FILTER-TEXT-MATCH STRING WAS FOUND SOMEWHERE
009400*    IN EITHER THE PRODUCT NAME OR THE ORDER ID.
009500 01  WS-TEXT-PASSES-FLAG              PIC X.
009600     88  TEXT-PASSES-FILTER               VALUE "Y".
009700
009800*    HOLDS THE REFUND AMOUNT RESOLVE-REFUND-FOR-THIS-REVIEW
009900*    WORKS OUT FOR THE REVIEW CURRENTLY IN HAND -- SEE THAT
010000*    PARAGRAPH FOR WHY A REVIEW CAN OWE A REFUND EVEN WHEN ITS
010100*    OWN REFUND-AMOUNT FIELD IS STILL ZERO.
010200 77  WS-REFUND-FOR-THIS-REVIEW        PIC S9(7)V99.
010300
010400*    WORK FIELDS FOR THE SLIDING-WINDOW TEXT SCAN DESCRIBED UNDER
010500*    TEST-REVIEW-AGAINST-TEXT-FILTER.
010600 77  WS-SCAN-SUB                      PIC 9(3) COMP.
010700 77  WS-SCAN-LIMIT                     PIC 9(3) COMP.
010800 77  WS-TEXT-MATCH-LEN                 PIC 9(3) COMP.
010900
011000*    THE FOUR RUNNING TOTALS WRITTEN OUT AS TOTALS-RECORD AT END
011100*    OF RUN.
011200 01  WS-TOTALS-GROUP.
011300     05  WS-REVIEW-COUNT               PIC 9(7) COMP.
011400     05  WS-TOTAL-AMOUNT                PIC S9(9)V99.
011500     05  WS-TOTAL-REFUND                PIC S9(9)V99.
011600     05  WS-TOTAL-PENDING-REFUND        PIC S9(9)V99.
011700*    RAW-BYTE VIEW OF THE SAME GROUP, FOR DUMP READING ONLY.
011800 01  WS-TOTALS-GROUP-X REDEFINES WS-TOTALS-GROUP.
011900     05  FILLER                        PIC X(4).
012000     05  WS-TOTALS-BYTES OCCURS 3 TIMES PIC X(6).
012100*--------------------------------------------------------------
012200
012300PROCEDURE DIVISION.
012400*    A SINGLE SEQUENTIAL SWEEP OF THE REVIEW MASTER, TESTING EACH
012500*    ROW AGAINST THE OPTIONAL FILTER AND ROLLING THE SURVIVORS
012600*    INTO THE FOUR TOTALS, THEN WRITING ONE TOTALS-RECORD.
012700 TOTALS-BATCH-CONTROL.
012800
012900     OPEN INPUT  REVIEW-FILE.
013000     OPEN OUTPUT TOTALS-FILE.
013100
013200     MOVE 0   TO WS-REVIEW-COUNT WS-TOTAL-AMOUNT WS-TOTAL-REFUND
013300                 WS-TOTAL-PENDING-REFUND.
013400     MOVE "N" TO WS-END-OF-REVIEW.
013500
013600     PERFORM OPEN-AND-READ-FILTER-RECORD.
013700
013800     READ REVIEW-FILE
013900          AT END MOVE "Y" TO WS-END-OF-REVIEW.
014000
014100     PERFORM ACCUMULATE-ONE-REVIEW UNTIL END-OF-REVIEW.
014200
014300     MOVE WS-REVIEW-COUNT        TO TOTALS-REVIEW-COUNT.
014400     MOVE WS-TOTAL-AMOUNT        TO TOTALS-AMOUNT.
014500     MOVE WS-TOTAL-REFUND        TO TOTALS-REFUND.
014600     MOVE WS-TOTAL-PENDING-REFUND TO TOTALS-PENDING-REFUND.
014700     WRITE TOTALS-RECORD.
014800
014900     DISPLAY "REVIEW-TOTALS-BATCH -- REVIEWS " WS-REVIEW-COUNT
015000             " AMOUNT " WS-TOTAL-AMOUNT
015100             " REFUND " WS-TOTAL-REFUND
015200             " PENDING " WS-TOTAL-PENDING-REFUND.
015300
015400     CLOSE REVIEW-FILE TOTALS-FILE.
015500     IF FILTER-IS-ON-FILE
015600        CLOSE FILTER-FILE.
015700
015800     EXIT PROGRAM.
015900     STOP RUN.
016000*--------------------------------------------------------------
016100*    THE FILTER-CONTROL FILE IS A ONE-RECORD SEQUENTIAL FILE --
016200*    SEE THE 09/25/2002 CHANGE-LOG ENTRY FOR WHY IT IS NO LONGER
016300*    A KEYED FILE.  A MISSING OR EMPTY FILE IS NOT AN ERROR: IT
016400*    JUST MEANS TONIGHT'S RUN HAS NO FILTER, SO EVERY REVIEW ON
016500*    THE MASTER GOES INTO THE TOTALS.
016600 OPEN-AND-READ-FILTER-RECORD.
016700
016800     MOVE "N" TO WS-FILTER-ON-FILE.
016900     MOVE SPACES TO FILTER-RECORD.
017000
017100     OPEN INPUT FILTER-FILE.
017200     IF WS-FS-FILTER EQUAL "00"
017300        READ FILTER-FILE
017400             AT END MOVE SPACES TO FILTER-RECORD
017500        MOVE "Y" TO WS-FILTER-ON-FILE
017600     ELSE
017700        MOVE "N" TO WS-FILTER-ON-FILE.
017800*--------------------------------------------------------------
017900*    ONE REVIEW ROW -- COUNTED AND TOTALED ONLY IF IT PASSES THE
018000*    FILTER CHAIN BELOW.  A REVIEW WITH NO PAYMENT-DATE YET IS
018100*    STILL OWED WHATEVER REFUND IT WORKS OUT TO, SO ITS REFUND
018200*    ALSO ADDS INTO THE PENDING-REFUND TOTAL.
018300 ACCUMULATE-ONE-REVIEW.
018400
018500     PERFORM TEST-REVIEW-AGAINST-FILTER
018600         THRU TEST-REVIEW-AGAINST-FILTER-EXIT.
018700
018800     IF REVIEW-PASSES-FILTER
018900        ADD 1 TO WS-REVIEW-COUNT
019000        ADD REVIEW-AMOUNT TO WS-TOTAL-AMOUNT
019100        PERFORM RESOLVE-REFUND-FOR-THIS-REVIEW
019200        ADD WS-REFUND-FOR-THIS-REVIEW TO WS-TOTAL-REFUND
019300        IF REVIEW-PAYMENT-DATE EQUAL ZEROS
019400           ADD WS-REFUND-FOR-THIS-REVIEW TO WS-TOTAL-PENDING-REFUND.
019500
019600     READ REVIEW-FILE
019700          AT END MOVE "Y" TO WS-END-OF-REVIEW.
019800*--------------------------------------------------------------
019900*    A REVIEW CARRIES AN EXPLICIT REFUND-AMOUNT ONLY ONCE A
020000*    REFUND HAS ACTUALLY BEEN PROCESSED.  BEFORE THAT, THE
020100*    REFUND OWED IS WHATEVER THE DEAL'S SPREAD IS -- THE FULL
020200*    AMOUNT LESS THE "LESS-AMOUNT" CONCESSION THE PLATFORM KEEPS
020300*    -- AND IF NEITHER FIELD IS SET YET THE REVIEW SIMPLY ISN'T
020400*    FAR ENOUGH ALONG TO OWE ANYTHING.
020500 RESOLVE-REFUND-FOR-THIS-REVIEW.
020600
020700     IF REVIEW-REFUND-AMOUNT NOT EQUAL ZEROS
020800        MOVE REVIEW-REFUND-AMOUNT TO WS-REFUND-FOR-THIS-REVIEW
020900     ELSE
021000        IF REVIEW-AMOUNT NOT EQUAL ZEROS
021100              AND REVIEW-LESS-AMOUNT NOT EQUAL ZEROS
021200           COMPUTE WS-REFUND-FOR-THIS-REVIEW =
021300                   REVIEW-AMOUNT - REVIEW-LESS-AMOUNT
021400        ELSE
021500           MOVE ZEROS TO WS-REFUND-FOR-THIS-REVIEW.
021600*--------------------------------------------------------------
021700*    FOUR EXACT-MATCH GATES FOLLOWED BY ONE TEXT-CONTAINS GATE,
021800*    EACH ONE A SHORT-CIRCUIT -- A BLANK FILTER FIELD MEANS THAT
021900*    GATE IS NOT IN USE AT ALL THIS RUN, SO IT IS SKIPPED RATHER
022000*    THAN COMPARED AGAINST SPACES.  WHEN NO FILTER RECORD WAS
022100*    FOUND AT ALL, THE WHOLE CHAIN IS SKIPPED AND EVERY REVIEW
022200*    PASSES.
022300 TEST-REVIEW-AGAINST-FILTER.
022400
022500     MOVE "Y" TO WS-REVIEW-PASSES-FLAG.
022600
022700     IF NOT FILTER-IS-ON-FILE
022800        GO TO TEST-REVIEW-AGAINST-FILTER-EXIT.
022900
023000     IF FILTER-PLATFORM-ID NOT EQUAL SPACES
023100           AND FILTER-PLATFORM-ID NOT EQUAL REVIEW-PLATFORM-ID
023200        MOVE "N" TO WS-REVIEW-PASSES-FLAG
023300        GO TO TEST-REVIEW-AGAINST-FILTER-EXIT.
023400
023500     IF FILTER-MEDIATOR-ID NOT EQUAL SPACES
023600           AND FILTER-MEDIATOR-ID NOT EQUAL REVIEW-MEDIATOR-ID
023700        MOVE "N" TO WS-REVIEW-PASSES-FLAG
023800        GO TO TEST-REVIEW-AGAINST-FILTER-EXIT.
023900
024000     IF FILTER-STATUS NOT EQUAL SPACES
024100           AND FILTER-STATUS NOT EQUAL REVIEW-STATUS
024200        MOVE "N" TO WS-REVIEW-PASSES-FLAG
024300        GO TO TEST-REVIEW-AGAINST-FILTER-EXIT.
024400
024500     IF FILTER-DEAL-TYPE NOT EQUAL SPACES
024600           AND FILTER-DEAL-TYPE NOT EQUAL REVIEW-DEAL-TYPE
024700        MOVE "N" TO WS-REVIEW-PASSES-FLAG
024800        GO TO TEST-REVIEW-AGAINST-FILTER-EXIT.
024900
025000     IF FILTER-TEXT-MATCH NOT EQUAL SPACES
025100        PERFORM TEST-REVIEW-AGAINST-TEXT-FILTER
025200        IF NOT TEXT-PASSES-FILTER
025300           MOVE "N" TO WS-REVIEW-PASSES-FLAG.
025400
025500 TEST-REVIEW-AGAINST-FILTER-EXIT.
025600     EXIT.
025700*--------------------------------------------------------------
025800*    FILTER-TEXT-MATCH IS TESTED AS A "CONTAINS" AGAINST THE
025900*    PRODUCT NAME FIRST (UP TO 100 BYTES WIDE) AND, IF NOT FOUND
026000*    THERE, AGAINST THE ORDER ID (UP TO 40 BYTES WIDE, SO THE
026100*    SECOND SCAN IS SKIPPED OUTRIGHT WHEN THE MATCH TEXT ITSELF
026200*    IS ALREADY LONGER THAN THAT).  THE MATCH LENGTH IS TRIMMED
026300*    DOWN FROM 100 FIRST SO TRAILING SPACES TYPED INTO THE
026400*    FILTER-CONTROL RECORD DO NOT FORCE AN EXACT-WIDTH COMPARE.
026500 TEST-REVIEW-AGAINST-TEXT-FILTER.
026600
026700     MOVE "N" TO WS-TEXT-PASSES-FLAG.
026800     MOVE 100 TO WS-TEXT-MATCH-LEN.
026900
027000     PERFORM BACK-UP-TEXT-MATCH-LENGTH
027100         UNTIL WS-TEXT-MATCH-LEN EQUAL ZERO
027200            OR FILTER-TEXT-MATCH (WS-TEXT-MATCH-LEN:1) NOT EQUAL SPACE.
027300
027400     IF WS-TEXT-MATCH-LEN GREATER THAN ZERO
027500        MOVE 1 TO WS-SCAN-SUB
027600        COMPUTE WS-SCAN-LIMIT = 101 - WS-TEXT-MATCH-LEN
027700        PERFORM SCAN-ONE-PRODUCT-NAME-POSITION
027800            UNTIL WS-SCAN-SUB GREATER THAN WS-SCAN-LIMIT
027900               OR TEXT-PASSES-FILTER
028000        IF NOT TEXT-PASSES-FILTER
028100              AND WS-TEXT-MATCH-LEN NOT GREATER THAN 40
028200           MOVE 1 TO WS-SCAN-SUB
028300           COMPUTE WS-SCAN-LIMIT = 41 - WS-TEXT-MATCH-LEN
028400           PERFORM SCAN-ONE-ORDER-ID-POSITION
028500               UNTIL WS-SCAN-SUB GREATER THAN WS-SCAN-LIMIT
028600                  OR TEXT-PASSES-FILTER.
028700*--------------------------------------------------------------
028800*    ONE STEP OF THE TRAILING-SPACE TRIM ABOVE.
028900 BACK-UP-TEXT-MATCH-LENGTH.
029000
029100     SUBTRACT 1 FROM WS-TEXT-MATCH-LEN.
029200*--------------------------------------------------------------
029300*    ONE WINDOW POSITION OF THE PRODUCT-NAME SLIDING SCAN.
029400 SCAN-ONE-PRODUCT-NAME-POSITION.
029500
029600     IF REVIEW-PRODUCT-NAME (WS-SCAN-SUB:WS-TEXT-MATCH-LEN)
029700             EQUAL FILTER-TEXT-MATCH (1:WS-TEXT-MATCH-LEN)
029800        MOVE "Y" TO WS-TEXT-PASSES-FLAG.
029900
030000     ADD 1 TO WS-SCAN-SUB.
030100*--------------------------------------------------------------
030200*    ONE WINDOW POSITION OF THE ORDER-ID SLIDING SCAN.
030300 SCAN-ONE-ORDER-ID-POSITION.
030400
030500     IF REVIEW-ORDER-ID (WS-SCAN-SUB:WS-TEXT-MATCH-LEN)
030600             EQUAL FILTER-TEXT-MATCH (1:WS-TEXT-MATCH-LEN)
030700        MOVE "Y" TO WS-TEXT-PASSES-FLAG.
030800
030900     ADD 1 TO WS-SCAN-SUB.
